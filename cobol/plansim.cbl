000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    PLANSIM.
000400 AUTHOR.        R S KEMPER.
000500 INSTALLATION.  FAMILY FINANCIAL SYSTEMS INC.
000600 DATE-WRITTEN.  03/14/87.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL.
000900******************************************************************
001000*   REMARKS.                                                     *
001100*       MONTHLY FINANCIAL-PLAN PROJECTION ENGINE.  READS A       *
001200*       PLAN HEADER, AN ACCOUNT FILE AND A CASHFLOW FILE FOR     *
001300*       ONE CLIENT SCENARIO AND WRITES ONE MONTH-SNAPSHOT RECORD *
001400*       PER SIMULATED MONTH -- BALANCES, INCOME, SPENDING, TAX,  *
001500*       LIQUID ASSETS AND NET WORTH.  OUTPUT FEEDS THE PERIOD    *
001600*       AGGREGATOR (PDAGG) AND THE ADVISOR'S PRINTED PLAN BOOK.  *
001700*                                                                *
001710*       THE ENGINE IS DELIBERATELY "DUMB" -- IT DOES NOT RE-READ *
001720*       THE INPUT FILES MONTH BY MONTH.  ALL THREE INPUT FILES   *
001730*       ARE LOADED INTO WORKING-STORAGE TABLES DURING THE SETUP  *
001740*       PASS (0001-SETUP-RTN), AND THE MONTH LOOP WALKS THOSE    *
001750*       TABLES ONLY -- PER-MONTH COST STAYS FLAT REGARDLESS OF   *
001760*       SCENARIO LENGTH.                                         *
001770*                                                                *
001800*   CHANGE LOG.                                                  *
001900*     03/14/87  RSK  ORIGINAL CODING.                            *
002000*     03/02/88  RSK  ADDED DEBT CATEGORY, WAS ASSET-ONLY.        *
002100*     11/09/88  RSK  HSA EXEMPTION ADDED PER TAX DEPT REQUEST.   *
002200*     06/21/89  TLM  FIXED END-MONTH CLAMP, WAS DROPPING THE     *
002300*               LAST MONTH OF SHORT SCENARIOS.                   *
002400*     02/05/91  RSK  PRIMARY CASH ACCOUNT / CASH BUFFER LOGIC    *
002500*               ADDED SO A SCENARIO WITH NO CASH ROW STILL       *
002600*               SHOWS A "CASH RESERVE" COLUMN.                   *
002700*     09/18/92  TLM  SPENDING INFLATION COMPOUNDING CORRECTED --  *
002800*               WAS COMPOUNDING MONTHLY INSTEAD OF ANNUALLY.      *
002900*     04/30/93  RSK  LIQUID/NET-WORTH TOTALS SPLIT OUT OF THE     *
003000*               SNAPSHOT PRINT ROUTINE INTO THIS PROGRAM.         *
003100*     07/11/94  JAO  END-OF-LIFE ACTIONS (LIQUIDATE/DROP/KEEP)    *
003200*               ADDED FOR MATURING CD AND LOAN ROWS.              *
003300*     10/02/95  JAO  ROUNDING MOVED TO THE EMIT STEP ONLY, WAS    *
003400*               ROUNDING EVERY MONTH AND DRIFTING BY YEAR 20.     *
003500*     05/14/98  TLM  Y2K -- PLN-START-YEAR WIDENED TO 4 DIGITS,   *
003600*               CENTURY WINDOWING REMOVED FROM THIS PROGRAM.      *
003700*     01/09/99  TLM  Y2K -- REGRESSION RE-RUN AFTER THE ABOVE,    *
003800*               NO FURTHER CHANGE REQUIRED HERE.                  *
003900*     08/23/02  DA   ACCT-START-MM HONOURED -- ACCOUNTS USED TO   *
004000*               ACTIVATE AT MONTH 0 REGARDLESS OF INPUT.          *
004100*     03/11/07  DA   TAXABLE INCOME CATEGORY LIST MOVED TO A      *
004200*               TABLE, WAS A STRING OF IFS.                       *
004300*     06/04/13  PN   CASH POSTING ORDER FIXED -- BUFFER MUST      *
004400*               FLUSH BEFORE NET CASHFLOW IS ADDED, NOT AFTER.    *
004500*     09/17/19  PN   NET WORTH NOW SUMS ALL ACCOUNTS REGARDLESS   *
004600*               OF SIGN, PER FIN-3104 (DEBT WAS BEING DROPPED).   *
004700*     02/08/22  DA   NUMERIC VIEWS ADDED OVER THE FILE-STATUS     *
004800*               BYTES SO THE ABEND DISPLAYS AGREE WITH THE REST  *
004900*               OF THE SHOP'S BATCH SUITE.                       *
004910*     05/16/22  DA   SNAPSHOT EMIT STEP NOW ROUNDS HALF-UP INTO   *
004920*               THE 2-DECIMAL FIELDS INSTEAD OF TRUNCATING -- A   *
004930*               CLIENT'S YEAR-40 LIQUID ASSETS WERE OFF BY $0.03  *
004940*               AGAINST THE ADVISOR'S SPREADSHEET, FIN-3201.      *
004950*     05/23/22  DA   COPY WSDATE DROPPED -- IT WAS NEVER          *
004960*               REFERENCED, THE MONTH LABEL IS BUILT DIRECTLY     *
004970*               FROM SNAP-CAL-YEAR/SNAP-MONTH-IN-YR INSTEAD.      *
004980*     06/02/22  DA   A LATE-STARTING ROW WAS CARRYING ITS FULL    *
004990*               OPENING PRINCIPAL IN WS-ACCT-VALUE FROM MONTH 0,  *
004991*               BEFORE ACT-START-MM EVER ARRIVED, SO IT WAS       *
004992*               INFLATING NET WORTH AND LIQUID ASSETS MONTHS      *
004993*               EARLY.  OPENING PRINCIPAL NOW PARKED IN THE NEW   *
004994*               WS-ACCT-INIT-VALUE FIELD AND ONLY MOVED INTO      *
004995*               WS-ACCT-VALUE AT ACTIVATION.  FIN-3244.           *
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-370.
005500 OBJECT-COMPUTER.  IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z'
005900     UPSI-0 ON  STATUS IS WS-TEST-RUN-SW
006000     UPSI-0 OFF STATUS IS WS-PRODUCTION-RUN-SW.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT PLAN-HEADER-FILE ASSIGN TO PLNHDRIN
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS  IS WS-PLNHDR-STATUS.
006700
006800     SELECT ACCOUNTS-FILE ASSIGN TO ACCTSIN
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS  IS WS-ACCTS-STATUS.
007100
007200     SELECT CASHFLOWS-FILE ASSIGN TO CSHFLOIN
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS WS-CSHFLO-STATUS.
007500
007600     SELECT SNAPSHOT-FILE ASSIGN TO SNAPOUT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS  IS WS-SNAP-STATUS.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008110*        ONE HEADER RECORD PER SCENARIO -- SCENARIO NAME, START  *
008120*        YEAR, LENGTH IN YEARS, AND THE FLAT TAX RATE APPLIED TO *
008130*        TAXABLE INCOME PLUS TAXABLE GROWTH EACH MONTH.          *
008200 FD  PLAN-HEADER-FILE
008300     RECORDING MODE IS F.
008400 COPY PLNHDR.
008410*        ONE RECORD PER ACCOUNT IN THE SCENARIO -- CASH,         *
008420*        INVESTMENT, ASSET OR DEBT, WITH OPENING PRINCIPAL,      *
008430*        RATE, ACTIVE WINDOW AND END-OF-LIFE ACTION.              *
008500
008600 FD  ACCOUNTS-FILE
008700     RECORDING MODE IS F.
008800 COPY ACCTREC.
008810*        ONE RECORD PER RECURRING INCOME OR SPENDING STREAM --   *
008820*        ANNUAL AMOUNT (CONVERTED TO MONTHLY BELOW), ACTIVE       *
008830*        WINDOW, TAXABLE FLAG (INCOME) AND INFLATION RATE        *
008840*        (SPENDING).                                              *
008900
009000 FD  CASHFLOWS-FILE
009100     RECORDING MODE IS F.
009200 COPY CSHFLOW.
009210*        ONE OUTPUT RECORD PER SIMULATED MONTH -- VARIABLE        *
009220*        LENGTH BECAUSE THE ACCOUNT-VALUE TABLE AT THE END OF     *
009230*        THE RECORD GROWS WITH WS-ACCT-COUNT, SEE COPY SNAPREC.  *
009300
009400 FD  SNAPSHOT-FILE
009500     RECORD IS VARYING IN SIZE
009600     RECORDING MODE IS V.
009700 COPY SNAPREC.
009800
009900 WORKING-STORAGE SECTION.
009910*--- SCALAR WORK FIELDS, CARRIED AS 77-LEVELS PER HOUSE HABIT   *
009920*    RATHER THAN BURIED IN A GROUP.                             *
009930 77  WS-SCAN-SUB                     PIC 9(03) COMP VALUE 0.
009940 77  WS-TBL-SUB                      PIC 9(03) COMP VALUE 0.
009950 77  WS-SHIFT-SUB                    PIC 9(03) COMP VALUE 0.
010000 01  WS-FILE-STATUS-CODES.
010100     05  WS-PLNHDR-STATUS            PIC X(02) VALUE SPACES.
010200         88  WS-PLNHDR-OK                VALUE '00'.
010300         88  WS-PLNHDR-EOF                VALUE '10'.
010400*        NUMERIC VIEW -- ABEND ROUTINE DISPLAYS THIS INSTEAD   *
010500*        OF THE RAW STATUS CHARACTERS.                        *
010600     05  WS-PLNHDR-STATUS-NUM REDEFINES WS-PLNHDR-STATUS
010700                                       PIC 99.
010800     05  WS-ACCTS-STATUS             PIC X(02) VALUE SPACES.
010900         88  WS-ACCTS-OK                 VALUE '00'.
011000         88  WS-ACCTS-EOF                 VALUE '10'.
011100     05  WS-ACCTS-STATUS-NUM REDEFINES WS-ACCTS-STATUS
011200                                       PIC 99.
011300     05  WS-CSHFLO-STATUS            PIC X(02) VALUE SPACES.
011400         88  WS-CSHFLO-OK                 VALUE '00'.
011500         88  WS-CSHFLO-EOF                 VALUE '10'.
011600     05  WS-CSHFLO-STATUS-NUM REDEFINES WS-CSHFLO-STATUS
011700                                       PIC 99.
011800     05  WS-SNAP-STATUS              PIC X(02) VALUE SPACES.
011900         88  WS-SNAP-OK                   VALUE '00'.
012000     05  WS-TEST-RUN-SW              PIC X(01) VALUE 'N'.
012100     05  WS-PRODUCTION-RUN-SW        PIC X(01) VALUE 'Y'.
012200     05  FILLER                      PIC X(04) VALUE SPACES.
012300
012400 01  WS-PLAN-HEADER-WORK.
012500     05  WS-PLN-NAME                 PIC X(30) VALUE SPACES.
012600     05  WS-PLN-START-YEAR           PIC 9(04) COMP VALUE 0.
012700     05  WS-PLN-YEARS                PIC 9(03) COMP VALUE 0.
012800     05  WS-PLN-TAX-RATE             PIC S9(03)V9(06) COMP-3
012900                                                       VALUE 0.
013000     05  WS-N-MONTHS                 PIC 9(05) COMP VALUE 0.
013100     05  FILLER                      PIC X(04) VALUE SPACES.
013200
013300 01  WS-TABLE-LIMITS.
013310*        SAME 50-ROW CEILING THE ADVISOR DESK USES EVERYWHERE   *
013320*        ELSE IN THIS SUITE -- NO SCENARIO ON FILE HAS COME      *
013330*        CLOSE TO IT, BUT EXCESS ROWS ARE DISCARDED, NOT         *
013340*        TRUNCATED SILENTLY, SEE 0031/0041 BELOW.                *
013400     05  WS-ACCT-MAX-LIM             PIC 9(03) COMP VALUE 50.
013500     05  WS-ACCT-COUNT               PIC 9(03) COMP VALUE 0.
013600     05  WS-CF-MAX-LIM               PIC 9(03) COMP VALUE 50.
013700     05  WS-CF-COUNT                 PIC 9(03) COMP VALUE 0.
013800     05  FILLER                      PIC X(04) VALUE SPACES.
013900
014000 01  WS-ACCOUNT-TABLE.
014100     05  WS-ACCT-ENTRY OCCURS 1 TO 50 TIMES
014200                       DEPENDING ON WS-ACCT-COUNT
014300                       INDEXED BY WS-ACCT-IDX.
014400         10  WS-ACCT-NAME            PIC X(30).
014500         10  WS-ACCT-NAME-UP         PIC X(30).
014600         10  WS-ACCT-CATEGORY        PIC X(10).
014700             88  WS-ACCT-IS-CASH         VALUE 'CASH'.
014800             88  WS-ACCT-IS-INVEST       VALUE 'INVESTMENT'.
014900             88  WS-ACCT-IS-ASSET        VALUE 'ASSET'.
015000             88  WS-ACCT-IS-DEBT         VALUE 'DEBT'.
015100         10  WS-ACCT-VALUE           PIC S9(09)V9(04) COMP-3.
015110*            HOLDS THE SIGNED OPENING PRINCIPAL FROM THE ACCOUNTS
015120*            FILE UNTIL ACTIVATION -- WS-ACCT-VALUE STAYS AT
015130*            ZERO UNTIL THEN, SEE 0221-ACTIVATE-ONE-ACCT AND
015140*            FIN-3244.
015150         10  WS-ACCT-INIT-VALUE      PIC S9(09)V9(04) COMP-3.
015200         10  WS-ACCT-MTH-RATE        PIC S9(03)V9(06) COMP-3.
015300         10  WS-ACCT-START-MM        PIC 9(04) COMP.
015400         10  WS-ACCT-END-MM          PIC 9(04) COMP.
015500         10  WS-ACCT-END-ACTION      PIC X(20).
015600             88  WS-ACCT-ACT-KEEP        VALUE 'KEEP'.
015700             88  WS-ACCT-ACT-LIQUIDATE   VALUE
015800                                        'LIQUIDATE-TO-CASH'.
015900             88  WS-ACCT-ACT-DROP        VALUE 'DROP'.
016000         10  WS-ACCT-ACTIVE-SW       PIC X(01) VALUE 'N'.
016100             88  WS-ACCT-ACTIVE          VALUE 'Y'.
016200         10  WS-ACCT-COMPLETE-SW     PIC X(01) VALUE 'N'.
016300             88  WS-ACCT-COMPLETE        VALUE 'Y'.
016400         10  WS-ACCT-TAX-INV-SW      PIC X(01) VALUE 'N'.
016500             88  WS-ACCT-TAXABLE-INV     VALUE 'Y'.
016600     05  WS-PRIMARY-CASH-IDX         PIC 9(03) COMP VALUE 0.
016700     05  WS-CASH-BUFFER              PIC S9(09)V9(04) COMP-3
016800                                                       VALUE 0.
016900     05  WS-VIRTUAL-CASH-ADDED-SW    PIC X(01) VALUE 'N'.
017000         88  WS-VIRTUAL-CASH-ADDED       VALUE 'Y'.
017100     05  FILLER                      PIC X(04) VALUE SPACES.
017200
017300 01  WS-CASHFLOW-TABLE.
017310*        LAYOUT PARALLELS WS-ACCOUNT-TABLE ABOVE -- SAME         *
017320*        ACTIVE-WINDOW SHAPE (START-MM/END-MM), SAME CLAMPING    *
017330*        RULES APPLIED AT LOAD TIME IN 0041-READ-ONE-CASHFLOW.   *
017400     05  WS-CF-ENTRY OCCURS 1 TO 50 TIMES
017500                     DEPENDING ON WS-CF-COUNT
017600                     INDEXED BY WS-CF-IDX.
017700         10  WS-CF-NAME              PIC X(30).
017800         10  WS-CF-TYPE              PIC X(01).
017900             88  WS-CF-IS-INCOME         VALUE 'I'.
018000             88  WS-CF-IS-SPENDING       VALUE 'S'.
018100         10  WS-CF-CATEGORY          PIC X(10).
018200         10  WS-CF-MTH-AMT           PIC S9(09)V9(04) COMP-3.
018300         10  WS-CF-START-MM          PIC 9(04) COMP.
018400         10  WS-CF-END-MM            PIC 9(04) COMP.
018500         10  WS-CF-TAXABLE-SW        PIC X(01).
018600             88  WS-CF-IS-TAXABLE        VALUE 'Y'.
018700         10  WS-CF-INFL-RATE         PIC S9(03)V9(06) COMP-3.
018800
018900 01  WS-TAXABLE-INCOME-CATEGORIES.
018910*        03/11/07 CHANGE -- THIS USED TO BE A STRING OF IFS IN   *
018920*        0042-CHECK-ONE-TAX-CAT, ONE PER CATEGORY.  TABLE-DRIVEN *
018930*        SO TAX DEPT CAN ADD A CATEGORY BY ADDING A FILLER LINE  *
018940*        HERE AND BUMPING THE OCCURS COUNT BELOW, NO LOGIC EDIT.  *
019000     05  FILLER PIC X(10) VALUE 'SALARY    '.
019100     05  FILLER PIC X(10) VALUE 'BONUS     '.
019200     05  FILLER PIC X(10) VALUE 'BUSINESS  '.
019300 01  WS-TAXABLE-INC-CAT-TBL REDEFINES WS-TAXABLE-INCOME-CATEGORIES.
019400     05  WS-TAXABLE-INC-CAT OCCURS 3 TIMES PIC X(10).
019500
019600 01  WS-MONTH-WORK-FIELDS.
019610*        SCRATCH ACCUMULATORS FOR THE MONTH CURRENTLY IN         *
019620*        PROGRESS -- RESET AND REBUILT EACH PASS OF 0200, NONE   *
019630*        OF THESE CARRY STATE FROM ONE MONTH TO THE NEXT EXCEPT  *
019640*        WHERE NOTED.                                             *
019700     05  WS-MONTH-INDEX              PIC 9(05) COMP VALUE 0.
019800     05  WS-TOT-INCOME               PIC S9(09)V9(04) COMP-3
019900                                                       VALUE 0.
020000     05  WS-TOT-SPENDING             PIC S9(09)V9(04) COMP-3
020100                                                       VALUE 0.
020200     05  WS-TAXABLE-INCOME           PIC S9(09)V9(04) COMP-3
020300                                                       VALUE 0.
020400     05  WS-TAXABLE-GROWTH           PIC S9(09)V9(04) COMP-3
020500                                                       VALUE 0.
020600     05  WS-TAXABLE-BASE             PIC S9(09)V9(04) COMP-3
020700                                                       VALUE 0.
020800     05  WS-TOT-TAX                  PIC S9(09)V9(04) COMP-3
020900                                                       VALUE 0.
021000     05  WS-NET-CASHFLOW             PIC S9(09)V9(04) COMP-3
021100                                                       VALUE 0.
021200     05  WS-ACCT-GROWTH-THIS-ACCT    PIC S9(09)V9(04) COMP-3
021300                                                       VALUE 0.
021400     05  WS-YEARS-ELAPSED            PIC S9(05)V9(06) COMP-3
021500                                                       VALUE 0.
021600     05  WS-INFL-MULTIPLIER          PIC S9(03)V9(06) COMP-3
021700                                                       VALUE 0.
021800     05  WS-CF-MONTHS-ACTIVE         PIC S9(05) COMP VALUE 0.
021900     05  FILLER                      PIC X(04) VALUE SPACES.
022000
022100 01  WS-EMIT-FIELDS.
022110*        2-DECIMAL MIRRORS OF THE 4-DECIMAL ACCUMULATORS ABOVE,  *
022120*        ROUNDED HALF-UP ONCE AT EMIT TIME ONLY -- SEE CHANGE    *
022130*        LOG 10/02/95 AND 05/16/22.  NOTHING ELSE IN THE MONTH   *
022140*        LOOP EVER ROUNDS.                                       *
022200     05  WS-EMIT-INCOME              PIC S9(09)V99 COMP-3.
022300     05  WS-EMIT-SPENDING            PIC S9(09)V99 COMP-3.
022400     05  WS-EMIT-TAXABLE-INC         PIC S9(09)V99 COMP-3.
022500     05  WS-EMIT-TAXABLE-GROWTH      PIC S9(09)V99 COMP-3.
022600     05  WS-EMIT-TAXABLE-BASE        PIC S9(09)V99 COMP-3.
022700     05  WS-EMIT-TAX                 PIC S9(09)V99 COMP-3.
022800     05  WS-EMIT-NET-CASHFLOW        PIC S9(09)V99 COMP-3.
022900     05  WS-EMIT-ACCT-VALUE          PIC S9(09)V99 COMP-3.
023000     05  WS-EMIT-LIQUID              PIC S9(09)V99 COMP-3.
023100     05  WS-EMIT-NET-WORTH           PIC S9(09)V99 COMP-3.
023200     05  FILLER                      PIC X(04) VALUE SPACES.
023300
023400 01  WS-MISC-FIELDS.
023500     05  PARA-NAME                   PIC X(40) VALUE SPACES.
023700     05  WS-SCAN-FOUND-SW            PIC X(01) VALUE 'N'.
023800         88  WS-SCAN-FOUND               VALUE 'Y'.
024000     05  WS-PRIMARY-CASH-FOUND-SW    PIC X(01) VALUE 'N'.
024100         88  WS-PRIMARY-CASH-FOUND       VALUE 'Y'.
024210*        4-DECIMAL ACCUMULATORS -- LIQUID/NET-WORTH ARE SUMMED   *
024220*        HERE AT FULL ACCOUNT-VALUE PRECISION AND ROUNDED ONLY   *
024230*        ONCE, INTO THE 2-DECIMAL EMIT FIELD, PER FIN-3201.      *
024240     05  WS-LIQUID-SUM-4D            PIC S9(09)V9(04) COMP-3
024250                                     VALUE 0.
024260     05  WS-NET-WORTH-SUM-4D         PIC S9(09)V9(04) COMP-3
024270                                     VALUE 0.
024300     05  FILLER                      PIC X(04) VALUE SPACES.
024400
024700 PROCEDURE DIVISION.
024710*================================================================*
024720*   MAIN-LINE.  ONE SETUP PASS, THEN ONE PERFORM OF 0200 PER      *
024730*   SIMULATED MONTH FROM 0 THROUGH WS-N-MONTHS - 1 -- THE ENTIRE  *
024740*   SCENARIO LIVES IN THE TWO IN-MEMORY TABLES BUILT DURING        *
024750*   SETUP, SO THERE IS NO RE-READING OF THE INPUT FILES INSIDE    *
024760*   THE MONTH LOOP.  ONE SNAPSHOT RECORD IS WRITTEN PER MONTH.    *
024770*================================================================*
024800
024900 0000-MAIN-LINE.
025000     PERFORM 0001-SETUP-RTN THRU 0001-EXIT.
025100     PERFORM 0200-PROCESS-MONTH THRU 0200-EXIT
025200         VARYING WS-MONTH-INDEX FROM 0 BY 1
025300         UNTIL WS-MONTH-INDEX >= WS-N-MONTHS.
025400     PERFORM 0900-WRAP-UP THRU 0900-EXIT.
025500     GOBACK.
025600
025700 0001-SETUP-RTN.
025710*        PARA-NAME IS THE HOUSE ABEND-TRACE CONVENTION -- SET AT  *
025720*        THE TOP OF EACH MAJOR STEP SO A DUMP SHOWS WHICH STEP    *
025730*        OF SETUP WAS RUNNING, NOT JUST WHICH PARAGRAPH.          *
025800     MOVE '0001-SETUP-RTN' TO PARA-NAME.
025900     PERFORM 0010-OPEN-FILES THRU 0010-EXIT.
026000     PERFORM 0020-READ-PLAN-HEADER THRU 0020-EXIT.
026100     PERFORM 0030-LOAD-ACCOUNTS THRU 0030-EXIT.
026200     PERFORM 0040-LOAD-CASHFLOWS THRU 0040-EXIT.
026300     PERFORM 0050-FIND-PRIMARY-CASH THRU 0050-EXIT.
026400 0001-EXIT.
026500     EXIT.
026600
026700 0010-OPEN-FILES.
026710*        ONLY THE PLAN HEADER IS CHECKED FOR A BAD OPEN -- IF     *
026720*        THAT FILE IS MISSING THERE IS NO SCENARIO TO RUN AT ALL, *
026730*        SO THE PROGRAM ABENDS HERE RATHER THAN LIMPING INTO A    *
026740*        MONTH LOOP WITH NOTHING TO PROCESS.                      *
026800     OPEN INPUT  PLAN-HEADER-FILE
026900                 ACCOUNTS-FILE
027000                 CASHFLOWS-FILE
027100          OUTPUT SNAPSHOT-FILE.
027200     IF NOT WS-PLNHDR-OK
027300         DISPLAY 'PLANSIM - ERROR OPENING PLAN HEADER FILE '
027400                  WS-PLNHDR-STATUS
027500         MOVE 16 TO RETURN-CODE
027600         GOBACK
027700     END-IF.
027800 0010-EXIT.
027900     EXIT.
028000
028100*--- STEP 1 OF SETUP: N-MONTHS = MAX(1, YEARS * 12)
028200 0020-READ-PLAN-HEADER.
028300     READ PLAN-HEADER-FILE.
028400     MOVE PLN-NAME      TO WS-PLN-NAME.
028500     MOVE PLN-START-YEAR TO WS-PLN-START-YEAR.
028600     MOVE PLN-YEARS     TO WS-PLN-YEARS.
028700     MOVE PLN-TAX-RATE  TO WS-PLN-TAX-RATE.
028800     COMPUTE WS-N-MONTHS = WS-PLN-YEARS * 12.
028900     IF WS-N-MONTHS < 1
029000         MOVE 1 TO WS-N-MONTHS
029100     END-IF.
029200 0020-EXIT.
029300     EXIT.
029400
029500*--- STEP 2 OF SETUP: BUILD ONE WS-ACCT-ENTRY PER INPUT ROW
029600 0030-LOAD-ACCOUNTS.
029700     MOVE 0 TO WS-ACCT-COUNT.
029800     PERFORM 0031-READ-ONE-ACCOUNT THRU 0031-EXIT
029900         UNTIL WS-ACCTS-EOF.
030000 0030-EXIT.
030100     EXIT.
030200
030300 0031-READ-ONE-ACCOUNT.
030400     READ ACCOUNTS-FILE
030500         AT END
030600             SET WS-ACCTS-EOF TO TRUE
030700             GO TO 0031-EXIT
030800     END-READ.
030900     IF ACT-NAME = SPACES OR ACT-PRINCIPAL = 0
031000         GO TO 0031-EXIT
031100     END-IF.
031200     IF WS-ACCT-COUNT >= WS-ACCT-MAX-LIM
031300         DISPLAY 'PLANSIM - ACCOUNT TABLE FULL, ROW IGNORED'
031400         GO TO 0031-EXIT
031500     END-IF.
031600     ADD 1 TO WS-ACCT-COUNT.
031700     SET WS-ACCT-IDX TO WS-ACCT-COUNT.
031800     MOVE ACT-NAME           TO WS-ACCT-NAME (WS-ACCT-IDX).
031900     MOVE ACT-NAME           TO WS-ACCT-NAME-UP (WS-ACCT-IDX).
032000     INSPECT WS-ACCT-NAME-UP (WS-ACCT-IDX)
032100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
032200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
032300     MOVE ACT-CATEGORY       TO WS-ACCT-CATEGORY (WS-ACCT-IDX).
032400     INSPECT WS-ACCT-CATEGORY (WS-ACCT-IDX)
032500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
032600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
032700     IF WS-ACCT-IS-DEBT (WS-ACCT-IDX)
032800         IF ACT-PRINCIPAL < 0
032900             MOVE ACT-PRINCIPAL TO WS-ACCT-INIT-VALUE (WS-ACCT-IDX)
033000         ELSE
033100             COMPUTE WS-ACCT-INIT-VALUE (WS-ACCT-IDX) =
033200                 0 - ACT-PRINCIPAL
033300         END-IF
033400     ELSE
033500         MOVE ACT-PRINCIPAL TO WS-ACCT-INIT-VALUE (WS-ACCT-IDX)
033600     END-IF.
033610*        THE ROW IS NOT YET ACTIVE -- WS-ACCT-VALUE STAYS ZERO
033620*        UNTIL ACT-START-MM ARRIVES, SEE 0221-ACTIVATE-ONE-ACCT.
033630     MOVE 0 TO WS-ACCT-VALUE (WS-ACCT-IDX).
033700     IF ACT-APR NOT = 0
033800         COMPUTE WS-ACCT-MTH-RATE (WS-ACCT-IDX) = ACT-APR / 12
033900     ELSE
034000         COMPUTE WS-ACCT-MTH-RATE (WS-ACCT-IDX) =
034100             ACT-INT-RATE / 12
034200     END-IF.
034300     IF ACT-START-MM NOT = 0
034400         MOVE ACT-START-MM TO WS-ACCT-START-MM (WS-ACCT-IDX)
034500     ELSE
034600         MOVE 0 TO WS-ACCT-START-MM (WS-ACCT-IDX)
034700     END-IF.
034800     IF ACT-END-MM = 0
034900         COMPUTE WS-ACCT-END-MM (WS-ACCT-IDX) = WS-N-MONTHS - 1
035000     ELSE
035100         IF ACT-END-MM > WS-N-MONTHS - 1
035200             COMPUTE WS-ACCT-END-MM (WS-ACCT-IDX) =
035300                 WS-N-MONTHS - 1
035400         ELSE
035500             MOVE ACT-END-MM TO WS-ACCT-END-MM (WS-ACCT-IDX)
035600         END-IF
035700     END-IF.
035800     IF WS-ACCT-END-MM (WS-ACCT-IDX) <
035900                         WS-ACCT-START-MM (WS-ACCT-IDX)
036000         MOVE WS-ACCT-START-MM (WS-ACCT-IDX)
036100             TO WS-ACCT-END-MM (WS-ACCT-IDX)
036200     END-IF.
036300     MOVE ACT-END-ACTION TO WS-ACCT-END-ACTION (WS-ACCT-IDX).
036400     MOVE 'N' TO WS-ACCT-ACTIVE-SW (WS-ACCT-IDX).
036500     MOVE 'N' TO WS-ACCT-COMPLETE-SW (WS-ACCT-IDX).
036600     MOVE 'N' TO WS-ACCT-TAX-INV-SW (WS-ACCT-IDX).
036700     IF WS-ACCT-IS-INVEST (WS-ACCT-IDX)
036800         PERFORM 0032-SCAN-FOR-HSA THRU 0032-EXIT
036900         IF NOT WS-SCAN-FOUND
037000             SET WS-ACCT-TAXABLE-INV (WS-ACCT-IDX) TO TRUE
037100         END-IF
037200     END-IF.
037300 0031-EXIT.
037400     EXIT.
037500
037600*--- "HSA" SCAN, CASE-INSENSITIVE SUBSTRING TEST -- NO INTRINSIC
037700*    FUNCTIONS ALLOWED IN THIS SHOP'S STANDARDS, SO WE WALK THE
037800*    UPPER-CASED NAME A CHARACTER AT A TIME.
037900 0032-SCAN-FOR-HSA.
038000     MOVE 'N' TO WS-SCAN-FOUND-SW.
038100     PERFORM 0033-SCAN-ONE-CHAR THRU 0033-EXIT
038200         VARYING WS-SCAN-SUB FROM 1 BY 1
038300         UNTIL WS-SCAN-SUB > 28 OR WS-SCAN-FOUND.
038400 0032-EXIT.
038500     EXIT.
038600
038700 0033-SCAN-ONE-CHAR.
038800     IF WS-ACCT-NAME-UP (WS-ACCT-IDX) (WS-SCAN-SUB : 3) = 'HSA'
038900         SET WS-SCAN-FOUND TO TRUE
039000     END-IF.
039100 0033-EXIT.
039200     EXIT.
039300
039400*--- STEP 3 OF SETUP: BUILD ONE WS-CF-ENTRY PER INPUT ROW
039500 0040-LOAD-CASHFLOWS.
039600     MOVE 0 TO WS-CF-COUNT.
039700     PERFORM 0041-READ-ONE-CASHFLOW THRU 0041-EXIT
039800         UNTIL WS-CSHFLO-EOF.
039900 0040-EXIT.
040000     EXIT.
040100
040200 0041-READ-ONE-CASHFLOW.
040210*        SAME LOAD SHAPE AS 0031-READ-ONE-ACCOUNT -- BLANK NAME  *
040220*        OR ZERO ANNUAL AMOUNT SKIPS THE ROW, ANNUAL AMOUNT IS   *
040230*        CONVERTED TO A MONTHLY FIGURE HERE SO THE MONTH LOOP    *
040240*        NEVER DIVIDES BY 12 AGAIN.                               *
040300     READ CASHFLOWS-FILE
040400         AT END
040500             SET WS-CSHFLO-EOF TO TRUE
040600             GO TO 0041-EXIT
040700     END-READ.
040800     IF CF-NAME = SPACES OR CF-ANNUAL-AMT = 0
040900         GO TO 0041-EXIT
041000     END-IF.
041100     IF WS-CF-COUNT >= WS-CF-MAX-LIM
041200         DISPLAY 'PLANSIM - CASHFLOW TABLE FULL, ROW IGNORED'
041300         GO TO 0041-EXIT
041400     END-IF.
041500     ADD 1 TO WS-CF-COUNT.
041600     SET WS-CF-IDX TO WS-CF-COUNT.
041700     MOVE CF-NAME     TO WS-CF-NAME (WS-CF-IDX).
041800     MOVE CF-TYPE     TO WS-CF-TYPE (WS-CF-IDX).
041900     MOVE CF-CATEGORY TO WS-CF-CATEGORY (WS-CF-IDX).
042000     INSPECT WS-CF-CATEGORY (WS-CF-IDX)
042100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
042200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
042300     COMPUTE WS-CF-MTH-AMT (WS-CF-IDX) = CF-ANNUAL-AMT / 12.
042400     IF CF-START-MM NOT = 0
042500         MOVE CF-START-MM TO WS-CF-START-MM (WS-CF-IDX)
042600     ELSE
042700         MOVE 0 TO WS-CF-START-MM (WS-CF-IDX)
042800     END-IF.
042900     IF CF-END-MM = 0
043000         COMPUTE WS-CF-END-MM (WS-CF-IDX) = WS-N-MONTHS - 1
043100     ELSE
043200         IF CF-END-MM > WS-N-MONTHS - 1
043300             COMPUTE WS-CF-END-MM (WS-CF-IDX) = WS-N-MONTHS - 1
043400         ELSE
043500             MOVE CF-END-MM TO WS-CF-END-MM (WS-CF-IDX)
043600         END-IF
043700     END-IF.
043800     IF WS-CF-END-MM (WS-CF-IDX) < WS-CF-START-MM (WS-CF-IDX)
043900         MOVE WS-CF-START-MM (WS-CF-IDX)
044000             TO WS-CF-END-MM (WS-CF-IDX)
044100     END-IF.
044200*        TAXABLE DERIVED FOR INCOME FROM THE CATEGORY TABLE;
044300*        SPENDING IS NEVER TAXABLE.
044400     MOVE 'N' TO WS-CF-TAXABLE-SW (WS-CF-IDX).
044500     IF WS-CF-IS-INCOME (WS-CF-IDX)
044600         MOVE 1 TO WS-TBL-SUB
044700         PERFORM 0042-CHECK-ONE-TAX-CAT THRU 0042-EXIT
044800             VARYING WS-TBL-SUB FROM 1 BY 1
044900             UNTIL WS-TBL-SUB > 3
045000     END-IF.
045100     IF WS-CF-IS-SPENDING (WS-CF-IDX)
045200         MOVE CF-INFL-RATE TO WS-CF-INFL-RATE (WS-CF-IDX)
045300     ELSE
045400         MOVE 0 TO WS-CF-INFL-RATE (WS-CF-IDX)
045500     END-IF.
045600 0041-EXIT.
045700     EXIT.
045800
045900 0042-CHECK-ONE-TAX-CAT.
045910*        LINEAR SCAN OF THE 3-ROW TABLE -- SET THE TAXABLE       *
045920*        SWITCH ON A HIT, LEAVE IT ALONE OTHERWISE SO A LATER    *
045930*        TABLE ROW CANNOT UN-SET A MATCH FOUND ON AN EARLIER ONE. *
046000     IF WS-CF-CATEGORY (WS-CF-IDX) = WS-TAXABLE-INC-CAT (WS-TBL-SUB)
046100         SET WS-CF-IS-TAXABLE (WS-CF-IDX) TO TRUE
046200     END-IF.
046300 0042-EXIT.
046400     EXIT.
046500
046600*--- STEP 4 OF SETUP: PICK THE PRIMARY CASH ACCOUNT, OR
046700*    PREPEND A VIRTUAL "CASH RESERVE" ROW WHEN THERE ISN'T ONE.
046800 0050-FIND-PRIMARY-CASH.
046900     MOVE 0 TO WS-PRIMARY-CASH-IDX.
047000     MOVE 'N' TO WS-PRIMARY-CASH-FOUND-SW.
047100     PERFORM 0052-CHECK-ONE-ACCT-CASH THRU 0052-EXIT
047200         VARYING WS-ACCT-IDX FROM 1 BY 1
047300         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT
047400               OR WS-PRIMARY-CASH-FOUND.
047500     IF NOT WS-PRIMARY-CASH-FOUND
047600         PERFORM 0051-PREPEND-CASH-RESERVE THRU 0051-EXIT
047700     END-IF.
047800 0050-EXIT.
047900     EXIT.
048000
048100 0052-CHECK-ONE-ACCT-CASH.
048200     IF WS-ACCT-IS-CASH (WS-ACCT-IDX)
048300         SET WS-PRIMARY-CASH-FOUND TO TRUE
048400         SET WS-PRIMARY-CASH-IDX TO WS-ACCT-IDX
048500     END-IF.
048600 0052-EXIT.
048700     EXIT.
048800
048900 0051-PREPEND-CASH-RESERVE.
049000     IF WS-ACCT-COUNT >= WS-ACCT-MAX-LIM
049100         DISPLAY 'PLANSIM - CANNOT PREPEND CASH RESERVE, '
049200                 'ACCOUNT TABLE FULL'
049300         GOBACK
049400     END-IF.
049500*        SHIFT EVERY ACCOUNT DOWN ONE SLOT TO MAKE ROOM AT (1).
049600     MOVE WS-ACCT-COUNT TO WS-SHIFT-SUB.
049700     PERFORM 0053-SHIFT-ONE-ACCT THRU 0053-EXIT
049800         VARYING WS-SHIFT-SUB FROM WS-ACCT-COUNT BY -1
049900         UNTIL WS-SHIFT-SUB < 1.
050000     ADD 1 TO WS-ACCT-COUNT.
050100     SET WS-ACCT-IDX TO 1.
050200     MOVE 'CASH RESERVE' TO WS-ACCT-NAME (1).
050300     MOVE 'CASH RESERVE' TO WS-ACCT-NAME-UP (1).
050400     MOVE 'CASH'         TO WS-ACCT-CATEGORY (1).
050500     MOVE 0               TO WS-ACCT-VALUE (1).
050510     MOVE 0               TO WS-ACCT-INIT-VALUE (1).
050600     MOVE 0               TO WS-ACCT-MTH-RATE (1).
050700     MOVE 0               TO WS-ACCT-START-MM (1).
050800     COMPUTE WS-ACCT-END-MM (1) = WS-N-MONTHS - 1.
050900     MOVE 'KEEP'          TO WS-ACCT-END-ACTION (1).
051000     SET WS-ACCT-ACTIVE (1) TO TRUE.
051100     MOVE 'N' TO WS-ACCT-COMPLETE-SW (1).
051200     MOVE 'N' TO WS-ACCT-TAX-INV-SW (1).
051300     MOVE 1 TO WS-PRIMARY-CASH-IDX.
051400 0051-EXIT.
051500     EXIT.
051600
051700 0053-SHIFT-ONE-ACCT.
051800     MOVE WS-ACCT-ENTRY (WS-SHIFT-SUB)
051900         TO WS-ACCT-ENTRY (WS-SHIFT-SUB + 1).
052000 0053-EXIT.
052100     EXIT.
052200
052300******************************************************************
052400*   0200-PROCESS-MONTH  --  ONE PASS OF THE PER-MONTH LOOP,      *
052500*   STEPS 1 THROUGH 10 OF THE BATCH FLOW, IN THIS EXACT ORDER.   *
052600******************************************************************
052700 0200-PROCESS-MONTH.
052800     PERFORM 0210-ACCUM-INCOME     THRU 0210-EXIT.
052900     PERFORM 0220-ACTIVATE-ACCTS   THRU 0220-EXIT.
053000     PERFORM 0230-COMPUTE-TAX      THRU 0230-EXIT.
053100     PERFORM 0240-POST-CASH        THRU 0240-EXIT.
053200     PERFORM 0250-GROW-ACCOUNTS    THRU 0250-EXIT.
053300     PERFORM 0260-END-ACCOUNTS     THRU 0260-EXIT.
053400     PERFORM 0270-ACCUM-SPENDING   THRU 0270-EXIT.
053500     PERFORM 0280-EMIT-SNAPSHOT    THRU 0280-EXIT.
053600 0200-EXIT.
053700     EXIT.
053800
053900*--- STEP 1: TOTAL-INCOME / TAXABLE-INCOME FOR THIS MONTH.
054000*    TOTAL-SPENDING IS LEFT AT ZERO HERE ON PURPOSE -- THE
054100*    NET-CASHFLOW POSTED TO CASH NEVER SEES SPENDING, THAT IS
054200*    A LONG-STANDING QUIRK OF THIS ENGINE THAT THE ADVISORS
054300*    HAVE COME TO RELY ON (SEE CHANGE LOG, NO TICKET TO FIX IT).
054400 0210-ACCUM-INCOME.
054500     MOVE 0 TO WS-TOT-INCOME.
054600     MOVE 0 TO WS-TAXABLE-INCOME.
054700     MOVE 0 TO WS-TOT-SPENDING.
054800     PERFORM 0211-ACCUM-ONE-CF-INCOME THRU 0211-EXIT
054900         VARYING WS-CF-IDX FROM 1 BY 1
055000         UNTIL WS-CF-IDX > WS-CF-COUNT.
055100 0210-EXIT.
055200     EXIT.
055300
055400 0211-ACCUM-ONE-CF-INCOME.
055410*        ONE PASS OVER THE CASHFLOW TABLE FOR ROWS THAT ARE      *
055420*        INCOME-TYPE AND ACTIVE THIS MONTH -- TAXABLE AMOUNTS    *
055430*        ARE BROKEN OUT SEPARATELY SO 0230-COMPUTE-TAX DOES NOT  *
055440*        HAVE TO RE-SCAN THE TABLE A SECOND TIME.                 *
055500     IF WS-CF-IS-INCOME (WS-CF-IDX)
055600         AND WS-CF-START-MM (WS-CF-IDX) <= WS-MONTH-INDEX
055700         AND WS-MONTH-INDEX <= WS-CF-END-MM (WS-CF-IDX)
055800         ADD WS-CF-MTH-AMT (WS-CF-IDX) TO WS-TOT-INCOME
055900         IF WS-CF-IS-TAXABLE (WS-CF-IDX)
056000             ADD WS-CF-MTH-AMT (WS-CF-IDX) TO WS-TAXABLE-INCOME
056100         END-IF
056200     END-IF.
056300 0211-EXIT.
056400     EXIT.
056500
056600*--- STEP 2: ACTIVATE ANY ACCOUNT WHOSE START MONTH HAS ARRIVED.
056700 0220-ACTIVATE-ACCTS.
056800     PERFORM 0221-ACTIVATE-ONE-ACCT THRU 0221-EXIT
056900         VARYING WS-ACCT-IDX FROM 1 BY 1
057000         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
057100 0220-EXIT.
057200     EXIT.
057300
057400 0221-ACTIVATE-ONE-ACCT.
057410*        ON THE MONTH THE ROW'S START MONTH ARRIVES, THE ROW
057420*        GOES ACTIVE AND ITS VALUE IS SET TO THE OPENING
057430*        PRINCIPAL WE PARKED IN WS-ACCT-INIT-VALUE BACK AT
057440*        0031-READ-ONE-ACCOUNT -- NOT BEFORE.  FIN-3244.
057500     IF NOT WS-ACCT-COMPLETE (WS-ACCT-IDX)
057600         AND NOT WS-ACCT-ACTIVE (WS-ACCT-IDX)
057700         AND WS-MONTH-INDEX >= WS-ACCT-START-MM (WS-ACCT-IDX)
057800         SET WS-ACCT-ACTIVE (WS-ACCT-IDX) TO TRUE
057810         MOVE WS-ACCT-INIT-VALUE (WS-ACCT-IDX)
057820             TO WS-ACCT-VALUE (WS-ACCT-IDX)
057900     END-IF.
058000 0221-EXIT.
058100     EXIT.
058200
058300*--- STEPS 3-4: TAXABLE GROWTH (FLOORED AT ZERO PER ACCOUNT),
058400*    TAXABLE BASE AND TAX, COMPUTED ON THE PRE-GROWTH BALANCE.
058500 0230-COMPUTE-TAX.
058600     MOVE 0 TO WS-TAXABLE-GROWTH.
058700     PERFORM 0231-ACCUM-ONE-ACCT-GROWTH THRU 0231-EXIT
058800         VARYING WS-ACCT-IDX FROM 1 BY 1
058900         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
059000     COMPUTE WS-TAXABLE-BASE =
059100         WS-TAXABLE-INCOME + WS-TAXABLE-GROWTH.
059200     COMPUTE WS-TOT-TAX = WS-TAXABLE-BASE * WS-PLN-TAX-RATE.
059300 0230-EXIT.
059400     EXIT.
059500
059600 0231-ACCUM-ONE-ACCT-GROWTH.
059700     IF WS-ACCT-ACTIVE (WS-ACCT-IDX)
059800         AND NOT WS-ACCT-COMPLETE (WS-ACCT-IDX)
059900         AND WS-ACCT-TAXABLE-INV (WS-ACCT-IDX)
060000         AND WS-MONTH-INDEX <= WS-ACCT-END-MM (WS-ACCT-IDX)
060100         COMPUTE WS-ACCT-GROWTH-THIS-ACCT =
060200             WS-ACCT-VALUE (WS-ACCT-IDX) *
060300             WS-ACCT-MTH-RATE (WS-ACCT-IDX)
060400         IF WS-ACCT-GROWTH-THIS-ACCT > 0
060500             ADD WS-ACCT-GROWTH-THIS-ACCT TO WS-TAXABLE-GROWTH
060600         END-IF
060700     END-IF.
060800 0231-EXIT.
060900     EXIT.
061000
061100*--- STEPS 5-6: NET CASHFLOW (NO SPENDING, SEE 0210) AND THE
061200*    CASH POSTING, BUFFER FLUSH BEFORE POSTING SO BUFFERED
061300*    MONTHS EARN THIS MONTH'S GROWTH ALONG WITH THE NEW CASH.
061400 0240-POST-CASH.
061500     COMPUTE WS-NET-CASHFLOW =
061600         WS-TOT-INCOME - WS-TOT-SPENDING - WS-TOT-TAX.
061700     IF WS-ACCT-ACTIVE (WS-PRIMARY-CASH-IDX)
061800         ADD WS-CASH-BUFFER
061900             TO WS-ACCT-VALUE (WS-PRIMARY-CASH-IDX)
062000         MOVE 0 TO WS-CASH-BUFFER
062100         ADD WS-NET-CASHFLOW
062200             TO WS-ACCT-VALUE (WS-PRIMARY-CASH-IDX)
062300     ELSE
062400         ADD WS-NET-CASHFLOW TO WS-CASH-BUFFER
062500     END-IF.
062600 0240-EXIT.
062700     EXIT.
062800
062900*--- STEP 7: GROW EVERY ACTIVE, NOT-YET-ENDED ACCOUNT.
063000 0250-GROW-ACCOUNTS.
063100     PERFORM 0251-GROW-ONE-ACCT THRU 0251-EXIT
063200         VARYING WS-ACCT-IDX FROM 1 BY 1
063300         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
063400 0250-EXIT.
063500     EXIT.
063600
063700 0251-GROW-ONE-ACCT.
063710*        SIMPLE MONTHLY COMPOUNDING AT THE ACCOUNT'S STORED      *
063720*        MONTHLY RATE.  RUNS AFTER 0240-POST-CASH SO THE CASH    *
063730*        ACCOUNT GROWS ON ITS POST-BUFFER-FLUSH BALANCE, NOT     *
063740*        ITS PRE-FLUSH ONE.                                       *
063800     IF WS-ACCT-ACTIVE (WS-ACCT-IDX)
063900         AND NOT WS-ACCT-COMPLETE (WS-ACCT-IDX)
064000         AND WS-MONTH-INDEX <= WS-ACCT-END-MM (WS-ACCT-IDX)
064100         COMPUTE WS-ACCT-VALUE (WS-ACCT-IDX) =
064200             WS-ACCT-VALUE (WS-ACCT-IDX) *
064300             (1 + WS-ACCT-MTH-RATE (WS-ACCT-IDX))
064400     END-IF.
064500 0251-EXIT.
064600     EXIT.
064700
064800*--- STEP 8: END-OF-LIFE ACTIONS FOR ANY ACCOUNT ENDING THIS
064900*    MONTH.  LIQUIDATE ADDS TO THE PRIMARY CASH ACCOUNT
065000*    DIRECTLY -- IT HAS ALREADY HAD THIS MONTH'S GROWTH POSTED.
065100 0260-END-ACCOUNTS.
065200     PERFORM 0261-END-ONE-ACCT THRU 0261-EXIT
065300         VARYING WS-ACCT-IDX FROM 1 BY 1
065400         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
065500 0260-EXIT.
065600     EXIT.
065700
065800 0261-END-ONE-ACCT.
065900     IF WS-ACCT-ACTIVE (WS-ACCT-IDX)
066000         AND WS-MONTH-INDEX = WS-ACCT-END-MM (WS-ACCT-IDX)
066100         EVALUATE TRUE
066200             WHEN WS-ACCT-ACT-LIQUIDATE (WS-ACCT-IDX)
066300                 ADD WS-ACCT-VALUE (WS-ACCT-IDX)
066400                     TO WS-ACCT-VALUE (WS-PRIMARY-CASH-IDX)
066500                 MOVE 0 TO WS-ACCT-VALUE (WS-ACCT-IDX)
066600                 MOVE 'N' TO WS-ACCT-ACTIVE-SW (WS-ACCT-IDX)
066700                 SET WS-ACCT-COMPLETE (WS-ACCT-IDX) TO TRUE
066800             WHEN WS-ACCT-ACT-DROP (WS-ACCT-IDX)
066900                 MOVE 0 TO WS-ACCT-VALUE (WS-ACCT-IDX)
067000                 MOVE 'N' TO WS-ACCT-ACTIVE-SW (WS-ACCT-IDX)
067100                 SET WS-ACCT-COMPLETE (WS-ACCT-IDX) TO TRUE
067200             WHEN OTHER
067300*                        KEEP (THE DEFAULT) -- FREEZE THE RATE,
067400*                        BALANCE KEEPS REPORTING EVERY MONTH.
067500                 MOVE 0 TO WS-ACCT-MTH-RATE (WS-ACCT-IDX)
067600                 SET WS-ACCT-COMPLETE (WS-ACCT-IDX) TO TRUE
067700         END-EVALUATE
067800     END-IF.
067900 0261-EXIT.
068000     EXIT.
068100
068200*--- STEP 9: SPENDING, INFLATION-ADJUSTED PER STREAM.  THE
068300*    ANNUAL MULTIPLIER IS APPLIED STEPWISE, YEAR BY YEAR, PLUS
068400*    A PARTIAL-YEAR FRACTION -- AGREES TO THE CENT AT EVERY
068500*    YEAR BOUNDARY, WHICH IS ALL THE ACTUARIES ASKED FOR.
068600 0270-ACCUM-SPENDING.
068700     PERFORM 0272-ACCUM-ONE-CF-SPENDING THRU 0272-EXIT
068800         VARYING WS-CF-IDX FROM 1 BY 1
068900         UNTIL WS-CF-IDX > WS-CF-COUNT.
069000 0270-EXIT.
069100     EXIT.
069200
069300 0272-ACCUM-ONE-CF-SPENDING.
069400     IF WS-CF-IS-SPENDING (WS-CF-IDX)
069500         AND WS-CF-START-MM (WS-CF-IDX) <= WS-MONTH-INDEX
069600         AND WS-MONTH-INDEX <= WS-CF-END-MM (WS-CF-IDX)
069700         PERFORM 0271-SPENDING-MULTIPLIER THRU 0271-EXIT
069800         COMPUTE WS-TOT-SPENDING ROUNDED =
069900             WS-TOT-SPENDING +
070000             (WS-CF-MTH-AMT (WS-CF-IDX) * WS-INFL-MULTIPLIER)
070100     END-IF.
070200 0272-EXIT.
070300     EXIT.
070400
070500 0271-SPENDING-MULTIPLIER.
070600     IF WS-CF-INFL-RATE (WS-CF-IDX) = 0
070700         MOVE 1 TO WS-INFL-MULTIPLIER
070800         GO TO 0271-EXIT
070900     END-IF.
071000     COMPUTE WS-YEARS-ELAPSED ROUNDED =
071100         (WS-MONTH-INDEX - WS-CF-START-MM (WS-CF-IDX)) / 12.
071200     MOVE 1 TO WS-INFL-MULTIPLIER.
071300     MOVE WS-YEARS-ELAPSED TO WS-CF-MONTHS-ACTIVE.
071400     PERFORM 0273-COMPOUND-ONE-YEAR THRU 0273-EXIT
071500         WS-CF-MONTHS-ACTIVE TIMES.
071600 0271-EXIT.
071700     EXIT.
071800
071900 0273-COMPOUND-ONE-YEAR.
072000     COMPUTE WS-INFL-MULTIPLIER ROUNDED =
072100         WS-INFL-MULTIPLIER * (1 + WS-CF-INFL-RATE (WS-CF-IDX)).
072200 0273-EXIT.
072300     EXIT.
072400
072500*--- STEP 10: WRITE THE MONTH-SNAPSHOT RECORD.
072600 0280-EMIT-SNAPSHOT.
072700     INITIALIZE MONTH-SNAPSHOT-REC.
072800     MOVE WS-PLN-NAME TO SNAP-SCENARIO.
072900     MOVE WS-MONTH-INDEX TO SNAP-MONTH-INDEX.
073000     COMPUTE WS-TBL-SUB = WS-MONTH-INDEX / 12.
073100     COMPUTE SNAP-CAL-YEAR = WS-PLN-START-YEAR + WS-TBL-SUB.
073200     COMPUTE SNAP-MONTH-IN-YR =
073300         WS-MONTH-INDEX - (WS-TBL-SUB * 12) + 1.
073400     PERFORM 0281-EDIT-MONTH-LABEL THRU 0281-EXIT.
073410     COMPUTE WS-EMIT-INCOME  ROUNDED = WS-TOT-INCOME.
073420     COMPUTE WS-EMIT-SPENDING ROUNDED = WS-TOT-SPENDING.
073430     COMPUTE WS-EMIT-TAXABLE-INC ROUNDED = WS-TAXABLE-INCOME.
073440     COMPUTE WS-EMIT-TAXABLE-GROWTH ROUNDED =
073450         WS-TAXABLE-GROWTH.
073460     COMPUTE WS-EMIT-TAXABLE-BASE ROUNDED = WS-TAXABLE-BASE.
073470     COMPUTE WS-EMIT-TAX     ROUNDED = WS-TOT-TAX.
073480     COMPUTE WS-EMIT-NET-CASHFLOW ROUNDED = WS-NET-CASHFLOW.
074200     MOVE WS-EMIT-INCOME      TO SNAP-TOT-INCOME.
074300     MOVE WS-EMIT-SPENDING    TO SNAP-TOT-SPENDING.
074400     MOVE WS-EMIT-TAXABLE-INC TO SNAP-TAXABLE-INC.
074500     MOVE WS-EMIT-TAXABLE-GROWTH TO SNAP-TAXABLE-GROWTH.
074600     MOVE WS-EMIT-TAXABLE-BASE   TO SNAP-TAXABLE-BASE.
074700     MOVE WS-EMIT-TAX         TO SNAP-TOT-TAX.
074800     MOVE WS-EMIT-NET-CASHFLOW TO SNAP-NET-CASHFLOW.
074900     MOVE WS-ACCT-COUNT       TO SNAP-ACCT-COUNT.
075000     PERFORM 0283-EMIT-ONE-ACCT-VALUE THRU 0283-EXIT
075100         VARYING WS-ACCT-IDX FROM 1 BY 1
075200         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
075300     PERFORM 0282-SUM-LIQUID-NETWORTH THRU 0282-EXIT.
075400     WRITE MONTH-SNAPSHOT-REC.
075500 0280-EXIT.
075600     EXIT.
075700
075800 0281-EDIT-MONTH-LABEL.
075900     MOVE SNAP-CAL-YEAR TO SNAP-MLS-YYYY.
076000     MOVE '-'           TO SNAP-MLS-DASH.
076100     MOVE SNAP-MONTH-IN-YR TO SNAP-MLS-MM.
076200 0281-EXIT.
076300     EXIT.
076400
076500 0283-EMIT-ONE-ACCT-VALUE.
076510*        ONE ENTRY PER ACCOUNT, IN THE SAME ORDER THE ACCOUNTS   *
076520*        WERE LOADED (CASH RESERVE, IF PREPENDED, ALWAYS FIRST). *
076600     COMPUTE WS-EMIT-ACCT-VALUE ROUNDED =
076610         WS-ACCT-VALUE (WS-ACCT-IDX).
076700     MOVE WS-EMIT-ACCT-VALUE TO SNAP-ACCT-VALUE (WS-ACCT-IDX).
076800 0283-EXIT.
076900     EXIT.
077000
077100*--- LIQUID = CASH + INVESTMENT ONLY.  NET WORTH = EVERY
077200*    ACCOUNT, DEBT CARRIED NEGATIVE SO THE SUM IS ALREADY NET.
077210*    SUMMED AT FULL 4-DECIMAL PRECISION, ROUNDED ONLY ONCE INTO
077220*    THE EMIT FIELD -- SEE CHANGE LOG 05/16/22.
077300 0282-SUM-LIQUID-NETWORTH.
077400     MOVE 0 TO WS-LIQUID-SUM-4D.
077500     MOVE 0 TO WS-NET-WORTH-SUM-4D.
077600     PERFORM 0284-SUM-ONE-ACCT THRU 0284-EXIT
077700         VARYING WS-ACCT-IDX FROM 1 BY 1
077800         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
077810     COMPUTE WS-EMIT-LIQUID    ROUNDED = WS-LIQUID-SUM-4D.
077820     COMPUTE WS-EMIT-NET-WORTH ROUNDED = WS-NET-WORTH-SUM-4D.
077900     MOVE WS-EMIT-LIQUID    TO SNAP-LIQUID.
078000     MOVE WS-EMIT-NET-WORTH TO SNAP-NET-WORTH.
078100 0282-EXIT.
078200     EXIT.
078300
078400 0284-SUM-ONE-ACCT.
078500     ADD WS-ACCT-VALUE (WS-ACCT-IDX) TO WS-NET-WORTH-SUM-4D.
078600     IF WS-ACCT-IS-CASH (WS-ACCT-IDX)
078700         OR WS-ACCT-IS-INVEST (WS-ACCT-IDX)
078800         ADD WS-ACCT-VALUE (WS-ACCT-IDX) TO WS-LIQUID-SUM-4D
078900     END-IF.
079000 0284-EXIT.
079100     EXIT.
079200
079300 0900-WRAP-UP.
079310*        NOTHING TO TOTAL OR REPORT HERE -- EVERY MONTH ALREADY  *
079320*        WROTE ITS OWN SNAPSHOT RECORD AS IT WAS COMPUTED, SO    *
079330*        WRAP-UP IS JUST THE FILE CLOSE.                          *
079400     CLOSE PLAN-HEADER-FILE
079500           ACCOUNTS-FILE
079600           CASHFLOWS-FILE
079700           SNAPSHOT-FILE.
079800 0900-EXIT.
079900     EXIT.
