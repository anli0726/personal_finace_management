000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    STMTING.
000400 AUTHOR.        R S KEMPER.
000500 INSTALLATION.  FAMILY FINANCIAL SYSTEMS INC.
000600 DATE-WRITTEN.  09/06/93.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL.
000900******************************************************************
001000*   REMARKS.                                                     *
001100*       STATEMENT INGESTION.  READS ONE RAW BANK STATEMENT FILE  *
001200*       IN THE LAYOUT NAMED ON THE CONTROL CARD (CHASE, CITI, OR *
001300*       GENERIC), NORMALIZES EACH ROW TO A LEDGER-TXN RECORD,    *
001400*       DEDUPS AGAINST THE LEDGER FILE AS IT STANDS TODAY, AND   *
001500*       APPENDS THE NEW ROWS.  WRITES ONE IMPORT SUMMARY LINE TO *
001600*       THE REPORT FILE WHEN DONE.                               *
001610*                                                                *
001620*       THIS IS AN IDEMPOTENT IMPORT, NOT A TRANSFORM-IN-PLACE.  *
001630*       NOTHING ON THE LEDGER FILE IS EVER REWRITTEN OR DELETED  *
001640*       BY THIS PROGRAM -- A ROW EITHER MATCHES AN EXISTING      *
001650*       DEDUP KEY AND IS SKIPPED, OR IT DOES NOT AND IS APPENDED.*
001660*       RUNNING THE SAME RAW FILE THROUGH TWICE IS THEREFORE     *
001670*       SAFE; THE SECOND RUN SHOULD SHOW ZERO PARSED AND A FULL  *
001680*       DUPLICATE COUNT.  THE BANK LAYOUT NAMED ON THE CONTROL   *
001690*       CARD DECIDES WHICH OF THE THREE PARSE PARAGRAPHS RUNS;   *
001700*                                                                *
001800*   CHANGE LOG.                                                  *
001900*     09/06/93  RSK  ORIGINAL CODING, CHASE LAYOUT ONLY.         *
001920*     04/14/07  DA   STRIP OF "$" "," AND THE BANK'S THIN-SPACE  *
001940*               CHARACTER MOVED AHEAD OF THE NUMERIC MOVE, WAS   *
001960*               AFTER AND BLOWING UP ON COMMA-THOUSANDS AMOUNTS. *
001980*     09/07/09  TLM  GENERIC LAYOUT ADDED FOR THE SMALLER        *
002000*               CREDIT UNIONS -- TICKET FIN-2231.                 *
002020*     10/02/12  PN   GENERIC LAYOUT CREDIT-COLUMN SIGN FLIP      *
002040*               CORRECTED TO MATCH THE CITI CONVENTION -- FIN-    *
002060*               2688, A CREDIT UNION STATEMENT OVERSTATED CASH.  *
002080*     09/06/18  RSK  CITI LAYOUT ADDED (DEBIT/CREDIT COLUMNS,    *
002100*               SIGN FLIP ON DEBIT).                             *
002120*     09/08/21  TLM  DEDUP KEY WIDENED, SEE LDGRTXN COPYBOOK     *
002140*               CHANGE LOG -- TICKET FIN-2260.                   *
002160*     05/16/22  DA   FIRST IMPORT FOR A BRAND-NEW ACCOUNT WAS     *
002180*               ABENDING ON THE POST STEP -- THE DEDUP-KEY LOAD   *
002190*               NEVER OPENED THE LEDGER FILE FOR OUTPUT WHEN IT   *
002192*               DIDN'T ALREADY EXIST.  ALSO PICKED UP CONTROL-    *
002194*               FILE AND LEDGER-FILE IN THE CLOSE STEP, WHICH     *
002196*               HAD BEEN LEFT OPEN AT GOBACK -- TICKET FIN-3201.  *
002198*     05/23/22  DA   CHANGE-LOG ENTRIES RE-FILED IN DATE ORDER --  *
002199*               THE 2018 AND 2007 ENTRIES HAD DRIFTED OUT OF       *
002200*               SEQUENCE AGAINST THE 2009/2012/2021 ONES.         *
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-370.
004000 OBJECT-COMPUTER.  IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z'
004400     UPSI-0 ON  STATUS IS WS-TEST-RUN-SW
004500     UPSI-0 OFF STATUS IS WS-PRODUCTION-RUN-SW.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CONTROL-FILE ASSIGN TO STMTCTL
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS  IS WS-CONTROL-STATUS.
005200
005300     SELECT RAW-STMT-FILE ASSIGN TO RAWSTMT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS  IS WS-RAWSTMT-STATUS.
005600
005700     SELECT LEDGER-FILE ASSIGN TO LEDGEROUT
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS WS-LEDGER-STATUS.
006000
006100     SELECT REPORT-FILE ASSIGN TO IMPRPT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS  IS WS-REPORT-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006610*--- ONE CARD PER RUN: WHICH ACCOUNT THIS STATEMENT BELONGS TO   *
006620*    AND WHICH OF THE THREE BANK LAYOUTS TO PARSE IT WITH.       *
006700 FD  CONTROL-FILE
006800     RECORDING MODE IS F.
006900 01  CONTROL-REC.
007000     05  CTL-ACCOUNT-NAME            PIC X(30).
007100     05  CTL-BANK-LAYOUT              PIC X(10).
007200     05  FILLER                      PIC X(10).
007300
007400 FD  RAW-STMT-FILE
007410*        THE INPUT FILE AS DOWNLOADED FROM THE BANK, UNTOUCHED.  *
007420*        THE RAWSTMT COPYBOOK CARRIES ALL THREE VENDOR LAYOUTS   *
007430*        AS REDEFINED GROUPS OVER THE SAME 01-LEVEL RECORD.      *
007500     RECORDING MODE IS F.
007600 COPY RAWSTMT.
007700
007800 FD  LEDGER-FILE
007810*        THE SYSTEM-OF-RECORD LEDGER, SHARED WITH EVERY OTHER    *
007820*        PROGRAM THAT TOUCHES TRANSACTIONS -- THIS PROGRAM ONLY  *
007830*        READS IT (TO LOAD DEDUP KEYS) AND APPENDS TO IT; IT      *
007840*        NEVER REWRITES AN EXISTING ROW.                         *
007900     RECORDING MODE IS F.
008000 COPY LDGRTXN.
008100
008200 FD  REPORT-FILE
008210*        ONE-LINE IMPORT SUMMARY, PRINT-CLASS WIDTH BUT WRITTEN   *
008220*        AS A SINGLE DETAIL LINE -- THIS PROGRAM HAS NO HEADING   *
008230*        OR TRAILER OF ITS OWN.                                  *
008300     RECORDING MODE IS F.
008400 01  REPORT-RECORD                   PIC X(132).
008500
008600 WORKING-STORAGE SECTION.
008610*--- SCALAR WORK FIELDS, CARRIED AS 77-LEVELS PER HOUSE HABIT   *
008620*    RATHER THAN BURIED IN A GROUP.                             *
008630 77  WS-CLEAN-SUB                    PIC 9(02) COMP VALUE 0.
008640 77  WS-SCAN-SUB                     PIC 9(02) COMP VALUE 0.
008700 01  WS-FILE-STATUS-CODES.
008800     05  WS-CONTROL-STATUS           PIC X(02) VALUE SPACES.
008900     05  WS-RAWSTMT-STATUS           PIC X(02) VALUE SPACES.
009000         88  WS-RAWSTMT-OK               VALUE '00'.
009100         88  WS-RAWSTMT-EOF               VALUE '10'.
009200*        NUMERIC VIEW -- ABEND ROUTINE DISPLAYS THIS INSTEAD   *
009300*        OF THE RAW STATUS CHARACTERS.                        *
009400     05  WS-RAWSTMT-STATUS-NUM REDEFINES WS-RAWSTMT-STATUS
009500                                       PIC 99.
009600     05  WS-LEDGER-STATUS            PIC X(02) VALUE SPACES.
009700         88  WS-LEDGER-OK                VALUE '00'.
009800         88  WS-LEDGER-EOF                VALUE '10'.
009900     05  WS-LEDGER-STATUS-NUM REDEFINES WS-LEDGER-STATUS
010000                                       PIC 99.
010100     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
010200     05  WS-REPORT-STATUS-NUM REDEFINES WS-REPORT-STATUS
010300                                       PIC 99.
010400     05  WS-TEST-RUN-SW              PIC X(01) VALUE 'N'.
010500     05  WS-PRODUCTION-RUN-SW        PIC X(01) VALUE 'Y'.
010600     05  FILLER                      PIC X(04) VALUE SPACES.
010700
010800 01  WS-RUN-PARMS.
010900     05  WS-RUN-ACCOUNT              PIC X(30) VALUE SPACES.
011000     05  WS-RUN-LAYOUT                PIC X(10) VALUE SPACES.
011100         88  WS-LAYOUT-IS-CHASE          VALUE 'CHASE'.
011200         88  WS-LAYOUT-IS-CITI           VALUE 'CITI'.
011300         88  WS-LAYOUT-IS-GENERIC         VALUE 'GENERIC'.
011400     05  FILLER                      PIC X(04) VALUE SPACES.
011500
011600*---------------------------------------------------------------*
011700*   DEDUP KEY TABLE -- ONE ENTRY PER LEDGER RECORD ON FILE AS    *
011800*   OF THE START OF THIS RUN.  LOADED ONCE BEFORE ANY RAW       *
011900*   RECORD IS READ; NEW KEYS ARE ADDED AS EACH ROW IS POSTED SO *
012000*   A DUPLICATE WITHIN THE SAME INPUT FILE IS ALSO CAUGHT.      *
012100*---------------------------------------------------------------*
012200 77  WS-DEDUP-COUNT                  PIC 9(05) COMP VALUE 0.
012300 01  WS-DEDUP-TABLE.
012400     05  WS-DEDUP-ENTRY PIC X(80)
012500             OCCURS 1 TO 5000 TIMES
012600             DEPENDING ON WS-DEDUP-COUNT
012700             INDEXED BY WS-DEDUP-IDX.
012800
012900 01  WS-WORK-FIELDS.
012910*        ONE ROW'S WORK AREA -- CLEARED (WHERE IT MATTERS) AT THE *
012920*        TOP OF 0200 FOR EVERY RECORD, NOT CARRIED ACROSS ROWS.   *
013000     05  WS-PARSE-OK-SW              PIC X(01) VALUE 'Y'.
013100         88  WS-PARSE-OK                  VALUE 'Y'.
013200     05  WS-AMOUNT-TEXT-WORK          PIC X(12) VALUE SPACES.
013300     05  WS-AMOUNT-CLEAN              PIC X(12) VALUE SPACES.
013400*            SIGN TRAILING SEPARATE RATHER THAN THE USUAL OVER-   *
013500*            PUNCH, SINCE THIS VALUE IS BUILT CHARACTER BY         *
013550*            CHARACTER IN 0241 AND NEVER ARRIVES PUNCHED.         *
013600     05  WS-AMOUNT-NUMERIC            PIC S9(07)V99
013700                                       SIGN IS TRAILING SEPARATE
013800                                       VALUE 0.
013900     05  WS-DEBIT-NUMERIC              PIC S9(07)V99 VALUE 0.
014000     05  WS-CREDIT-NUMERIC             PIC S9(07)V99 VALUE 0.
014100     05  WS-OUT-DATE                   PIC X(10) VALUE SPACES.
014200     05  WS-OUT-DESC                    PIC X(60) VALUE SPACES.
014300     05  WS-OUT-CATEGORY                PIC X(15) VALUE SPACES.
014400     05  WS-DEDUP-KEY-WORK               PIC X(80) VALUE SPACES.
014500     05  WS-KEY-AMOUNT-EDIT              PIC -(07)9.99.
014600     05  WS-LOWER-DESC                   PIC X(60) VALUE SPACES.
014700     05  WS-LOWER-ACCT                    PIC X(30) VALUE SPACES.
014800     05  WS-TRIM-LEN                      PIC 9(02) COMP VALUE 0.
014900     05  WS-DUP-FOUND-SW                   PIC X(01) VALUE 'N'.
015000         88  WS-DUP-FOUND                      VALUE 'Y'.
015100     05  FILLER                           PIC X(04) VALUE SPACES.
015200
015300 01  WS-RUN-COUNTERS.
015310*        THE FOUR NUMBERS THAT FEED THE SUMMARY LINE AT THE END   *
015320*        OF THE RUN -- EXPECTED SHOULD ALWAYS EQUAL THE SUM OF    *
015330*        THE OTHER THREE, AND IS A USEFUL SANITY CHECK WHEN IT    *
015340*        DOESN'T.                                                *
015400     05  WS-ROWS-EXPECTED             PIC 9(07) COMP VALUE 0.
015500     05  WS-ROWS-PARSED               PIC 9(07) COMP VALUE 0.
015600     05  WS-ROWS-DUPLICATE             PIC 9(07) COMP VALUE 0.
015700     05  WS-ROWS-ERROR                 PIC 9(07) COMP VALUE 0.
015800     05  FILLER                       PIC X(04) VALUE SPACES.
015900
016000 01  WS-IMPORT-SUMMARY-LINE.
016005*        BUILT AS LITERAL LABEL / EDITED NUMBER PAIRS SO THE LINE *
016006*        READS THE SAME WHETHER IT LANDS ON THE CONSOLE OR THE    *
016007*        REPORT FILE -- NO HEADING LINE IS NEEDED FOR JUST ONE    *
016008*        DETAIL LINE.                                             *
016100     05  FILLER                        PIC X(07) VALUE 'IMPORT '.
016200     05  WS-SUM-ACCOUNT                  PIC X(30).
016300     05  FILLER                        PIC X(01) VALUE SPACE.
016400     05  FILLER                        PIC X(09) VALUE 'EXPECTED='.
016500     05  WS-SUM-EXPECTED                 PIC Z(06)9.
016600     05  FILLER                        PIC X(01) VALUE SPACE.
016700     05  FILLER                        PIC X(07) VALUE 'PARSED='.
016800     05  WS-SUM-PARSED                    PIC Z(06)9.
016900     05  FILLER                        PIC X(01) VALUE SPACE.
017000     05  FILLER                        PIC X(10) VALUE 'DUPLICATE='.
017100     05  WS-SUM-DUPLICATE                  PIC Z(06)9.
017200     05  FILLER                        PIC X(01) VALUE SPACE.
017300     05  FILLER                        PIC X(06) VALUE 'ERROR='.
017400     05  WS-SUM-ERROR                      PIC Z(06)9.
017500     05  FILLER                        PIC X(07) VALUE SPACES.
017600
017700 PROCEDURE DIVISION.
017710*================================================================*
017720*   MAIN-LINE.  OPEN, LOAD THE CONTROL CARD AND THE EXISTING     *
017730*   DEDUP TABLE, THEN A STRAIGHT READ/PARSE/POST LOOP OVER THE   *
017740*   RAW STATEMENT FILE UNTIL END OF FILE, THEN ONE SUMMARY LINE  *
017750*   AND CLOSE.  NO SORT STEP -- THE RAW FILE IS TAKEN IN THE     *
017760*   ORDER THE BANK DELIVERED IT, AND THE LEDGER FILE IS APPENDED *
017770*   TO RATHER THAN REWRITTEN, SO ORDER ON DISK IS ARRIVAL ORDER. *
017780*================================================================*
017790
017900 0000-MAIN-LINE.
017910*        FILES MUST BE OPEN BEFORE THE CONTROL CARD IS READ      *
017920*        BECAUSE THE DEDUP-KEY LOAD (0020) NEEDS THE LEDGER      *
017930*        FILE'S OPEN STATUS TO DECIDE FIRST-IMPORT VS. NORMAL.    *
018000     PERFORM 0000-OPEN-FILES      THRU 0000-EXIT.
018100     PERFORM 0010-READ-CONTROL-CARD THRU 0010-EXIT.
018200     PERFORM 0020-LOAD-DEDUP-KEYS  THRU 0020-EXIT.
018300     PERFORM 0100-READ-ONE-RAW-RECORD THRU 0100-EXIT.
018400     PERFORM 0200-PROCESS-ONE-RAW-RECORD THRU 0200-EXIT
018500         UNTIL WS-RAWSTMT-EOF.
018600     PERFORM 0900-WRITE-IMPORT-SUMMARY THRU 0900-EXIT.
018700     PERFORM 0000-CLOSE-FILES THRU 0000-EXIT2.
018800     GOBACK.
018900
019000 0000-OPEN-FILES.
019010*        REPORT-FILE IS DELIBERATELY NOT OPENED HERE -- IT IS    *
019020*        OPENED OUTPUT LATER, IN 0900-WRITE-IMPORT-SUMMARY, SO A  *
019030*        RUN THAT ABENDS BEFORE THE SUMMARY STEP LEAVES NO HALF- *
019040*        WRITTEN REPORT BEHIND.                                  *
019100     OPEN INPUT  CONTROL-FILE
019200                 RAW-STMT-FILE
019300          INPUT   LEDGER-FILE.
019310*        STATUS '35' ON AN OPEN INPUT MEANS THE FILE DOES NOT     *
019320*        EXIST YET -- THE FIRST TIME AN ACCOUNT IS IMPORTED THERE *
019330*        IS NO LEDGER FILE ON DISK TO OPEN.  RECODE THE STATUS TO *
019340*        OUR OWN 'NO' SENTINEL SO 0020-LOAD-DEDUP-KEYS CAN TELL   *
019350*        "FILE ABSENT" APART FROM A GENUINE I-O ERROR.            *
019400     IF WS-LEDGER-STATUS = '35'
019500         MOVE 'NO' TO WS-LEDGER-STATUS
019600     END-IF.
019700 0000-EXIT.
019800     EXIT.
019900
020000 0000-CLOSE-FILES.
020010*        ALL FOUR FILES ARE CLOSED HERE REGARDLESS OF WHICH ONES  *
020020*        THIS RUN ACTUALLY TOUCHED -- A SPURIOUS CLOSE ON A FILE  *
020030*        NEVER OPENED IS HARMLESS, BUT LEAVING ONE OPEN AT GOBACK *
020040*        IS NOT.  SEE CHANGE LOG 05/16/22 -- THIS BIT US ONCE.    *
020100     CLOSE RAW-STMT-FILE REPORT-FILE CONTROL-FILE LEDGER-FILE.
020200 0000-EXIT2.
020300     EXIT.
020400
020500 0010-READ-CONTROL-CARD.
020510*        ONE CONTROL RECORD PER RUN -- THE ACCOUNT NAME TO STAMP  *
020520*        ONTO EVERY POSTED ROW, AND THE BANK LAYOUT KEYWORD THAT  *
020530*        STEERS THE EVALUATE IN 0200 BELOW.  AN EMPTY CARD FALLS  *
020540*        THROUGH TO WS-PARSE-OK-SW = 'N' ON EVERY ROW, WHICH IS   *
020550*        A QUIET WAY TO NO-OP A RUN RATHER THAN ABEND ON IT.       *
020600     READ CONTROL-FILE
020700         AT END
020800             MOVE SPACES TO WS-RUN-ACCOUNT WS-RUN-LAYOUT
020900     END-READ.
021000     MOVE CTL-ACCOUNT-NAME TO WS-RUN-ACCOUNT.
021100     MOVE CTL-BANK-LAYOUT  TO WS-RUN-LAYOUT.
021150*        UPPERCASED SO THE CARD MAY BE PUNCHED 'CHASE', 'chase',   *
021160*        OR ANY MIX -- THE 88-LEVELS BELOW ARE ALL UPPERCASE.      *
021200     INSPECT WS-RUN-LAYOUT
021300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
021400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021500 0010-EXIT.
021600     EXIT.
021700
021800*--- LEDGER FILE MAY NOT EXIST ON A FIRST IMPORT; A "35" STATUS  *
021900*    ON OPEN MEANS START WITH AN EMPTY TABLE, NOT AN ERROR.      *
021910*    EITHER WAY THE FILE MUST BE OPEN FOR OUTPUT BEFORE WE GET   *
021920*    TO 0500-POST-LEDGER-RECORD, OR THE FIRST WRITE ABENDS --    *
021930*    SEE CHANGE LOG 05/16/22.                                    *
022000 0020-LOAD-DEDUP-KEYS.
022100     MOVE 0 TO WS-DEDUP-COUNT.
022200     IF WS-LEDGER-STATUS = 'NO'
022210*            BRAND-NEW ACCOUNT -- THERE IS NOTHING TO DEDUP        *
022215*            AGAINST, SO OPEN THE LEDGER FOR OUTPUT AND LEAVE.     *
022220         OPEN OUTPUT LEDGER-FILE
022230         GO TO 0020-EXIT
022400     END-IF.
022500     PERFORM 0021-LOAD-ONE-KEY THRU 0021-EXIT
022600         UNTIL WS-LEDGER-EOF.
022610*        CLOSE AND REOPEN EXTEND RATHER THAN OPEN I-O, BECAUSE     *
022620*        THIS IS LINE SEQUENTIAL -- THERE IS NO REWRITE, ONLY      *
022630*        APPEND, SO EXTEND IS THE ONLY MODE THAT MAKES SENSE.      *
022700     CLOSE LEDGER-FILE.
022800     OPEN EXTEND LEDGER-FILE.
022900 0020-EXIT.
023000     EXIT.
023100
023200 0021-LOAD-ONE-KEY.
023210*        ONE PASS OVER EVERY EXISTING LEDGER ROW, CAPTURING ITS    *
023220*        DEDUP KEY INTO THE IN-MEMORY TABLE.  THE ROW ITSELF IS    *
023230*        NOT KEPT -- ONLY THE KEY IS NEEDED TO DETECT A REPEAT.    *
023300     READ LEDGER-FILE
023400         AT END
023500             SET WS-LEDGER-EOF TO TRUE
023600             GO TO 0021-EXIT
023700     END-READ.
023710*        5000 IS THE TABLE'S HARD CEILING (SEE WS-DEDUP-TABLE) --  *
023720*        A LEDGER PAST THAT SIZE SIMPLY STOPS GROWING THE TABLE;   *
023730*        IT DOES NOT ABEND, BUT ROWS BEYOND THE CEILING CANNOT BE  *
023740*        DEDUP-CHECKED.  NO ACCOUNT HAS COME CLOSE IN PRACTICE.    *
023800     IF WS-DEDUP-COUNT < 5000
023900         ADD 1 TO WS-DEDUP-COUNT
024000         MOVE TXN-DEDUP-KEY TO WS-DEDUP-ENTRY (WS-DEDUP-COUNT)
024100     END-IF.
024200 0021-EXIT.
024300     EXIT.
024400
024500 0100-READ-ONE-RAW-RECORD.
024510*        RAWSTMT IS ONE LAYOUT COPYBOOK COVERING ALL THREE BANK    *
024520*        FORMATS AS OVERLAPPING GROUPS (SEE RAWSTMT COPYBOOK) --   *
024530*        THIS PARAGRAPH JUST PULLS THE NEXT PHYSICAL LINE; WHICH   *
024540*        GROUP APPLIES IS DECIDED DOWNSTREAM BY THE CONTROL CARD.  *
024600     READ RAW-STMT-FILE
024700         AT END
024800             SET WS-RAWSTMT-EOF TO TRUE
024900     END-READ.
025000 0100-EXIT.
025100     EXIT.
025200
025300 0200-PROCESS-ONE-RAW-RECORD.
025400     ADD 1 TO WS-ROWS-EXPECTED.
025500     MOVE 'Y' TO WS-PARSE-OK-SW.
025600     MOVE SPACES TO WS-OUT-DATE WS-OUT-DESC WS-OUT-CATEGORY.
025700     MOVE 0 TO WS-AMOUNT-NUMERIC.
025710*        THE LAYOUT NAMED ON THE CONTROL CARD PICKS EXACTLY ONE    *
025720*        OF THE THREE PARSE PARAGRAPHS -- AN UNRECOGNIZED LAYOUT   *
025730*        KEYWORD FAILS EVERY ROW RATHER THAN GUESSING AT A FORMAT. *
025800     EVALUATE TRUE
025900         WHEN WS-LAYOUT-IS-CHASE
026000             PERFORM 0210-PARSE-CHASE THRU 0210-EXIT
026100         WHEN WS-LAYOUT-IS-CITI
026200             PERFORM 0220-PARSE-CITI  THRU 0220-EXIT
026300         WHEN WS-LAYOUT-IS-GENERIC
026400             PERFORM 0230-PARSE-GENERIC THRU 0230-EXIT
026500         WHEN OTHER
026600             MOVE 'N' TO WS-PARSE-OK-SW
026700     END-EVALUATE.
026710*        A ROW THAT PARSED CLEANLY STILL HAS TO CLEAR THE DEDUP    *
026720*        CHECK BEFORE IT IS POSTED -- A PARSE FAILURE AND A        *
026730*        DUPLICATE ARE COUNTED SEPARATELY IN THE SUMMARY LINE.     *
026800     IF WS-PARSE-OK
026900         PERFORM 0300-BUILD-DEDUP-KEY  THRU 0300-EXIT
027000         PERFORM 0400-CHECK-DUPLICATE  THRU 0400-EXIT
027100         IF WS-DUP-FOUND
027200             ADD 1 TO WS-ROWS-DUPLICATE
027300         ELSE
027400             PERFORM 0500-POST-LEDGER-RECORD THRU 0500-EXIT
027500             ADD 1 TO WS-ROWS-PARSED
027600         END-IF
027700     ELSE
027800         ADD 1 TO WS-ROWS-ERROR
027900     END-IF.
028000     PERFORM 0100-READ-ONE-RAW-RECORD THRU 0100-EXIT.
028100 0200-EXIT.
028200     EXIT.
028300
028400*--- CHASE: DATE / DESCRIPTION / CATEGORY / AMOUNT.  AMOUNT IS   *
028500*    ALREADY SIGNED (NEGATIVE = SPENDING).                      *
028600 0210-PARSE-CHASE.
028700     IF RSC-TXN-DATE = SPACES OR RSC-DESCRIPTION = SPACES
028800         MOVE 'N' TO WS-PARSE-OK-SW
028900         GO TO 0210-EXIT
029000     END-IF.
029100     MOVE RSC-TXN-DATE    TO WS-OUT-DATE.
029200     MOVE RSC-DESCRIPTION TO WS-OUT-DESC.
029300     MOVE RSC-CATEGORY    TO WS-OUT-CATEGORY.
029400     MOVE RSC-AMOUNT-TEXT TO WS-AMOUNT-TEXT-WORK.
029500     PERFORM 0240-STRIP-PUNCTUATION THRU 0240-EXIT.
029600     IF NOT WS-PARSE-OK
029700         GO TO 0210-EXIT
029800     END-IF.
029900     MOVE WS-AMOUNT-CLEAN TO WS-AMOUNT-NUMERIC.
030000 0210-EXIT.
030100     EXIT.
030200
030300*--- CITI: DATE / DESCRIPTION / DEBIT / CREDIT.  A NON-BLANK    *
030400*    NUMERIC DEBIT GOES NEGATIVE; OTHERWISE A NON-BLANK NUMERIC *
030500*    CREDIT GOES POSITIVE.  NO CATEGORY COLUMN.                 *
030600 0220-PARSE-CITI.
030700     IF RTC-TXN-DATE = SPACES OR RTC-DESCRIPTION = SPACES
030800         MOVE 'N' TO WS-PARSE-OK-SW
030900         GO TO 0220-EXIT
031000     END-IF.
031100     MOVE RTC-TXN-DATE    TO WS-OUT-DATE.
031200     MOVE RTC-DESCRIPTION TO WS-OUT-DESC.
031300     MOVE SPACES TO WS-OUT-CATEGORY.
031400     IF RTC-DEBIT-TEXT NOT = SPACES
031500         MOVE RTC-DEBIT-TEXT TO WS-AMOUNT-TEXT-WORK
031600         PERFORM 0240-STRIP-PUNCTUATION THRU 0240-EXIT
031700         IF NOT WS-PARSE-OK
031800             GO TO 0220-EXIT
031900         END-IF
032000         MOVE WS-AMOUNT-CLEAN TO WS-DEBIT-NUMERIC
032100         IF WS-DEBIT-NUMERIC < 0
032200             COMPUTE WS-AMOUNT-NUMERIC = WS-DEBIT-NUMERIC
032300         ELSE
032400             COMPUTE WS-AMOUNT-NUMERIC = 0 - WS-DEBIT-NUMERIC
032500         END-IF
032600     ELSE
032700         IF RTC-CREDIT-TEXT NOT = SPACES
032800             MOVE RTC-CREDIT-TEXT TO WS-AMOUNT-TEXT-WORK
032900             PERFORM 0240-STRIP-PUNCTUATION THRU 0240-EXIT
033000             IF NOT WS-PARSE-OK
033100                 GO TO 0220-EXIT
033200             END-IF
033300             MOVE WS-AMOUNT-CLEAN TO WS-CREDIT-NUMERIC
033400             IF WS-CREDIT-NUMERIC < 0
033500                 COMPUTE WS-AMOUNT-NUMERIC = 0 - WS-CREDIT-NUMERIC
033600             ELSE
033700                 COMPUTE WS-AMOUNT-NUMERIC = WS-CREDIT-NUMERIC
033800             END-IF
033900         ELSE
034000             MOVE 'N' TO WS-PARSE-OK-SW
034100         END-IF
034200     END-IF.
034300*        (DEBIT AND CREDIT ARE EACH TAKEN AS MAGNITUDES HERE --
034400*        THE ABSOLUTE-VALUE STEP IS THE IF/ELSE ABOVE, NOT A
034500*        FUNCTION CALL, PER THE SHOP'S STANDING RULE AGAINST
034600*        INTRINSIC FUNCTIONS.)
034700 0220-EXIT.
034800     EXIT.
034900
035000*--- GENERIC: IF A SINGLE AMOUNT COLUMN IS PRESENT USE IT AS-IS;*
035100*    OTHERWISE A DEBIT COLUMN IS POSITIVE AS-IS AND A CREDIT    *
035200*    COLUMN IS NEGATED -- THE SAME CONVENTION AS CITI, JUST     *
035300*    NAMED THE OTHER WAY AROUND.  SEE FIN-2688 IN THE CHANGE    *
035400*    LOG -- THIS WAS WRONG FOR A WHILE.                         *
035500 0230-PARSE-GENERIC.
035600     IF RSG-TXN-DATE = SPACES OR RSG-DESCRIPTION = SPACES
035700         MOVE 'N' TO WS-PARSE-OK-SW
035800         GO TO 0230-EXIT
035900     END-IF.
036000     MOVE RSG-TXN-DATE    TO WS-OUT-DATE.
036100     MOVE RSG-DESCRIPTION TO WS-OUT-DESC.
036200     MOVE RSG-CATEGORY    TO WS-OUT-CATEGORY.
036300     IF RSG-AMOUNT-TEXT NOT = SPACES
036400         MOVE RSG-AMOUNT-TEXT TO WS-AMOUNT-TEXT-WORK
036500         PERFORM 0240-STRIP-PUNCTUATION THRU 0240-EXIT
036600         IF NOT WS-PARSE-OK
036700             GO TO 0230-EXIT
036800         END-IF
036900         MOVE WS-AMOUNT-CLEAN TO WS-AMOUNT-NUMERIC
037000     ELSE
037100         IF RSG-DEBIT-TEXT NOT = SPACES
037200             MOVE RSG-DEBIT-TEXT TO WS-AMOUNT-TEXT-WORK
037300             PERFORM 0240-STRIP-PUNCTUATION THRU 0240-EXIT
037400             IF NOT WS-PARSE-OK
037500                 GO TO 0230-EXIT
037600             END-IF
037700             MOVE WS-AMOUNT-CLEAN TO WS-AMOUNT-NUMERIC
037800         ELSE
037900             IF RSG-CREDIT-TEXT NOT = SPACES
038000                 MOVE RSG-CREDIT-TEXT TO WS-AMOUNT-TEXT-WORK
038100                 PERFORM 0240-STRIP-PUNCTUATION THRU 0240-EXIT
038200                 IF NOT WS-PARSE-OK
038300                     GO TO 0230-EXIT
038400                 END-IF
038500                 MOVE WS-AMOUNT-CLEAN TO WS-CREDIT-NUMERIC
038600                 COMPUTE WS-AMOUNT-NUMERIC = 0 - WS-CREDIT-NUMERIC
038700             ELSE
038800                 MOVE 'N' TO WS-PARSE-OK-SW
038900             END-IF
039000         END-IF
039100     END-IF.
039200 0230-EXIT.
039300     EXIT.
039400
039500*--- STRIP "$" "," AND THE BANK'S THIN-SPACE CHARACTER (X'A0')  *
039600*    BEFORE MOVING TO A NUMERIC PICTURE.  A FIELD THAT DOES NOT *
039700*    REDUCE TO A VALID SIGNED NUMBER FAILS THE RECORD.          *
039800 0240-STRIP-PUNCTUATION.
039900     MOVE SPACES TO WS-AMOUNT-CLEAN.
040000     MOVE 0 TO WS-CLEAN-SUB.
040100     PERFORM 0241-STRIP-ONE-CHAR THRU 0241-EXIT
040200         VARYING WS-SCAN-SUB FROM 1 BY 1
040300         UNTIL WS-SCAN-SUB > 12.
040400     IF WS-AMOUNT-CLEAN = SPACES OR WS-AMOUNT-CLEAN = ALL '-'
040500         MOVE 'N' TO WS-PARSE-OK-SW
040600         GO TO 0240-EXIT
040700     END-IF.
040800     IF WS-AMOUNT-CLEAN IS NOT NUMERIC
040900         IF (WS-AMOUNT-CLEAN (1:1) = '-')
041000            AND (WS-AMOUNT-CLEAN (2:11) IS NUMERIC)
041100             CONTINUE
041200         ELSE
041300             MOVE 'N' TO WS-PARSE-OK-SW
041400         END-IF
041500     END-IF.
041600 0240-EXIT.
041700     EXIT.
041800
041900 0241-STRIP-ONE-CHAR.
041910*        ONE CHARACTER POSITION OF THE 12-BYTE AMOUNT FIELD,      *
041920*        CALLED ONCE PER POSITION BY THE VARYING PERFORM ABOVE.   *
041930*        A PUNCTUATION OR PAD CHARACTER IS DROPPED; ANYTHING ELSE *
041940*        IS COPIED DOWN INTO THE NEXT OPEN SLOT OF THE CLEAN      *
041950*        FIELD, WHICH IS HOW THE STRING GETS LEFT-JUSTIFIED.      *
042000     IF WS-AMOUNT-TEXT-WORK (WS-SCAN-SUB:1) = '$'
042100         OR WS-AMOUNT-TEXT-WORK (WS-SCAN-SUB:1) = ','
042200         OR WS-AMOUNT-TEXT-WORK (WS-SCAN-SUB:1) = X'A0'
042300         OR WS-AMOUNT-TEXT-WORK (WS-SCAN-SUB:1) = SPACE
042400         CONTINUE
042500     ELSE
042600         ADD 1 TO WS-CLEAN-SUB
042700         MOVE WS-AMOUNT-TEXT-WORK (WS-SCAN-SUB:1)
042800             TO WS-AMOUNT-CLEAN (WS-CLEAN-SUB:1)
042900     END-IF.
043000 0241-EXIT.
043100     EXIT.
043200
043300*--- DEDUP KEY = DATE | AMOUNT (2DP SIGNED) | LOWER-TRIMMED     *
043400*    DESCRIPTION | LOWER ACCOUNT NAME.  BUILT FIXED-WIDTH AND   *
043500*    TRIMMED OF ITS OWN TRAILING SPACES SO TWO KEYS COMPARE     *
043600*    EQUAL REGARDLESS OF HOW MUCH PADDING THE SOURCE FIELD HAD. *
043700 0300-BUILD-DEDUP-KEY.
043800     MOVE WS-AMOUNT-NUMERIC TO WS-KEY-AMOUNT-EDIT.
043900     MOVE WS-OUT-DESC TO WS-LOWER-DESC.
044000     INSPECT WS-LOWER-DESC
044100         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
044200                 TO 'abcdefghijklmnopqrstuvwxyz'.
044300     MOVE WS-RUN-ACCOUNT TO WS-LOWER-ACCT.
044400     INSPECT WS-LOWER-ACCT
044500         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
044600                 TO 'abcdefghijklmnopqrstuvwxyz'.
044700     STRING WS-OUT-DATE        DELIMITED BY SIZE
044800            '|'                DELIMITED BY SIZE
044900            WS-KEY-AMOUNT-EDIT DELIMITED BY SIZE
045000            '|'                DELIMITED BY SIZE
045100            WS-LOWER-DESC      DELIMITED BY '  '
045200            '|'                DELIMITED BY SIZE
045300            WS-LOWER-ACCT      DELIMITED BY '  '
045400         INTO WS-DEDUP-KEY-WORK
045500     END-STRING.
045600 0300-EXIT.
045700     EXIT.
045800
045900 0400-CHECK-DUPLICATE.
046000     MOVE 'N' TO WS-DUP-FOUND-SW.
046100     IF WS-DEDUP-COUNT = 0
046150*            AN EMPTY TABLE CANNOT CONTAIN A MATCH -- SKIP THE    *
046160*            SCAN ENTIRELY RATHER THAN VARY A PERFORM FROM 1 TO 0. *
046200         GO TO 0400-EXIT
046300     END-IF.
046400     PERFORM 0410-COMPARE-ONE-KEY THRU 0410-EXIT
046500         VARYING WS-DEDUP-IDX FROM 1 BY 1
046600         UNTIL WS-DEDUP-IDX > WS-DEDUP-COUNT OR WS-DUP-FOUND.
046700 0400-EXIT.
046800     EXIT.
046900
047000 0410-COMPARE-ONE-KEY.
047010*        A STRAIGHT LINEAR SCAN -- THE DEDUP TABLE IS NOT SORTED, *
047020*        SO THERE IS NO KEY ORDER TO EXPLOIT WITH A BINARY SEARCH. *
047100     IF WS-DEDUP-ENTRY (WS-DEDUP-IDX) = WS-DEDUP-KEY-WORK
047200         SET WS-DUP-FOUND TO TRUE
047300     END-IF.
047400 0410-EXIT.
047500     EXIT.
047600
047700 0500-POST-LEDGER-RECORD.
047710*        WRITES THE NORMALIZED ROW TO THE LEDGER FILE IN THE      *
047720*        SHARED LDGRTXN LAYOUT, THEN FOLDS ITS OWN KEY INTO THE   *
047730*        IN-MEMORY TABLE SO A SECOND OCCURRENCE LATER IN THIS     *
047740*        SAME RAW FILE IS ALSO CAUGHT, NOT JUST ONE AGAINST AN    *
047750*        EARLIER RUN'S LEDGER ROWS.                               *
047800     MOVE WS-DEDUP-KEY-WORK TO TXN-DEDUP-KEY.
047900     MOVE WS-OUT-DATE       TO TXN-DATE.
048000     MOVE WS-AMOUNT-NUMERIC TO TXN-AMOUNT.
048100     MOVE WS-OUT-DESC       TO TXN-DESC.
048200     MOVE WS-RUN-ACCOUNT    TO TXN-ACCOUNT.
048300     MOVE WS-OUT-CATEGORY   TO TXN-CATEGORY.
048400     WRITE LEDGER-TXN-REC.
048500     IF WS-DEDUP-COUNT < 5000
048600         ADD 1 TO WS-DEDUP-COUNT
048700         MOVE WS-DEDUP-KEY-WORK TO WS-DEDUP-ENTRY (WS-DEDUP-COUNT)
048800     END-IF.
048900 0500-EXIT.
049000     EXIT.
049100
049200 0900-WRITE-IMPORT-SUMMARY.
049210*        ONE SUMMARY LINE PER RUN, WRITTEN TO BOTH THE REPORT     *
049220*        FILE AND THE OPERATOR'S CONSOLE VIA DISPLAY, SO THE      *
049230*        IMPORT RESULT IS VISIBLE WITHOUT WAITING FOR THE REPORT  *
049240*        FILE TO BE PRINTED OR BROWSED.                           *
049300     OPEN OUTPUT REPORT-FILE.
049400     MOVE WS-RUN-ACCOUNT     TO WS-SUM-ACCOUNT.
049500     MOVE WS-ROWS-EXPECTED   TO WS-SUM-EXPECTED.
049600     MOVE WS-ROWS-PARSED     TO WS-SUM-PARSED.
049700     MOVE WS-ROWS-DUPLICATE  TO WS-SUM-DUPLICATE.
049800     MOVE WS-ROWS-ERROR      TO WS-SUM-ERROR.
049900     WRITE REPORT-RECORD FROM WS-IMPORT-SUMMARY-LINE.
050000     DISPLAY WS-IMPORT-SUMMARY-LINE.
050100 0900-EXIT.
050200     EXIT.
