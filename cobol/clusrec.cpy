000100*****************************************************************
000200*    CLUSREC --  CLUSTER SUMMARY OUTPUT RECORD WRITTEN BY THE   *
000300*                DESCRIPTION SUMMARIZER (DESCSUM).  ONE ROW     *
000400*                PER GROUP OF SIMILAR TRANSACTION DESCRIPTIONS. *
000500*    09/09/04  RSK  ORIGINAL LAYOUT.                            *
000600*****************************************************************
000700 01  CLUSTER-SUMMARY-REC.
000800     05  CLU-ROOT-DESC                  PIC X(60).
000900     05  CLU-ROOT-CAT                   PIC X(15).
001000     05  CLU-ITEM-COUNT                 PIC 9(05).
001100     05  CLU-TXN-COUNT                  PIC 9(07).
001200     05  CLU-TOT-SPENDING                PIC S9(09)V99
001300                                         SIGN IS TRAILING SEPARATE.
001400     05  CLU-SPEND-COUNT                  PIC 9(07).
001500     05  FILLER                         PIC X(10).
