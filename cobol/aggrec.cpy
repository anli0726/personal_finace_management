000100*****************************************************************
000200*    AGGREC  --  AGGREGATE OUTPUT RECORD WRITTEN BY THE PERIOD  *
000300*                AGGREGATOR (PDAGG).  ONE ROW PER (SCENARIO,    *
000400*                PERIOD) GROUP -- THE LAST MONTH-SNAPSHOT SEEN  *
000500*                FOR THAT GROUP, WITH THE PERIOD VALUE/LABEL    *
000600*                APPENDED.                                     *
000700*    09/11/02  RSK  ORIGINAL LAYOUT.                            *
000800*****************************************************************
000900 01  AGGREGATE-REC.
001000     05  AGG-SCENARIO                   PIC X(30).
001100     05  AGG-PERIOD-VALUE                PIC 9(05).
001200     05  AGG-PERIOD-LABEL                PIC X(08).
001300     05  AGG-TOT-INCOME                  PIC S9(09)V99
001400                                         SIGN IS TRAILING SEPARATE.
001500     05  AGG-TOT-SPENDING                 PIC S9(09)V99
001600                                         SIGN IS TRAILING SEPARATE.
001700     05  AGG-TOT-TAX                      PIC S9(09)V99
001800                                         SIGN IS TRAILING SEPARATE.
001900     05  AGG-LIQUID                        PIC S9(09)V99
002000                                         SIGN IS TRAILING SEPARATE.
002100     05  AGG-NET-WORTH                      PIC S9(09)V99
002200                                         SIGN IS TRAILING SEPARATE.
002300     05  FILLER                           PIC X(08).
