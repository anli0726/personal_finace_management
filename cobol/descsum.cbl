000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    DESCSUM.
000400 AUTHOR.        T L MAUSER.
000500 INSTALLATION.  FAMILY FINANCIAL SYSTEMS INC.
000600 DATE-WRITTEN.  02/11/95.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL.
000900******************************************************************
001000*   REMARKS.                                                     *
001100*       DESCRIPTION SUMMARIZER.  READS THE LEDGER FILE, ROLLS    *
001200*       IT UP BY (DESCRIPTION, CATEGORY), THEN GREEDILY CLUSTERS *
001300*       THE ROLLED-UP ROWS BY HOW SIMILAR THEIR NORMALIZED       *
001400*       DESCRIPTIONS ARE -- SO "AMAZON.COM*1A2B3" AND            *
001500*       "AMAZON.COM*4C5D6" LAND IN ONE CLUSTER INSTEAD OF TWO.   *
001600*                                                                *
001610*       RUNS AFTER TXNCAT HAS STAMPED A CATEGORY ON EVERY LEDGER *
001620*       ROW.  OUTPUT IS ONE CLUSTER-SUMMARY RECORD PER DISTINCT  *
001630*       MERCHANT GROUPING, MEANT FOR A HUMAN TO EYEBALL AND SEE  *
001640*       SPENDING ROLLED UP BY WHO THE MONEY ACTUALLY WENT TO,    *
001650*       RATHER THAN BY EVERY LITTLE VARIATION IN THE RAW         *
001660*       DESCRIPTION TEXT THE BANK HAPPENED TO SEND THAT MONTH.   *
001670*       NOTHING IS EVER MERGED ACROSS A CATEGORY BOUNDARY.       *
001680*                                                                *
001700*   CHANGE LOG.                                                  *
001800*     02/11/95  TLM  ORIGINAL CODING.                            *
001900*     02/12/19  TLM  CATEGORY-COMPATIBILITY RULE ADDED -- A      *
002000*               BLANK CATEGORY ON EITHER SIDE IS COMPATIBLE WITH *
002100*               ANYTHING, BUT TWO DIFFERENT NAMED CATEGORIES     *
002200*               MAY NEVER MERGE.                                 *
002300*     03/01/19  TLM  DOMAIN-SUFFIX STRIP ADDED (.COM .NET .ORG   *
002400*               .CO .IO .US .EDU) AFTER TWO ONLINE RETAILERS     *
002500*               SHOWED UP AS SEPARATE CLUSTERS FOR NO REASON.    *
002900*     11/09/21  DA   SIMILARITY THRESHOLD MOVED TO A 77-LEVEL    *
003000*               CONSTANT PER FIN-3050, WAS HARDCODED AT 0.75.     *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-370.
003600 OBJECT-COMPUTER.  IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z'
004000     UPSI-0 ON  STATUS IS WS-TEST-RUN-SW
004100     UPSI-0 OFF STATUS IS WS-PRODUCTION-RUN-SW.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT LEDGER-FILE ASSIGN TO LEDGERIN
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS  IS WS-LEDGER-STATUS.
004800
004900     SELECT CLUSTER-FILE ASSIGN TO CLUSOUT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS  IS WS-CLUSTER-STATUS.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005410*        INPUT -- THE SHARED LEDGER, ALREADY CATEGORIZED BY       *
005420*        TXNCAT.  THIS PROGRAM READS IT ONCE, TOP TO BOTTOM, AND  *
005430*        NEVER WRITES TO IT.                                      *
005500 FD  LEDGER-FILE
005600     RECORDING MODE IS F.
005700 COPY LDGRTXN.
005800
005900 FD  CLUSTER-FILE
005910*        OUTPUT -- ONE RECORD PER MERCHANT CLUSTER, LAYOUT IN     *
005920*        CLUSREC.  WRITTEN ONCE AT THE END OF THE RUN, IN         *
005930*        DESCENDING VOLUME ORDER.                                 *
006000     RECORDING MODE IS F.
006100 COPY CLUSREC.
006200
006300 WORKING-STORAGE SECTION.
006400 77  WS-SIMILARITY-THRESHOLD          PIC 9V9(04) COMP-3
006500                                       VALUE 0.7500.
006600
006700 01  WS-FILE-STATUS-CODES.
006800     05  WS-LEDGER-STATUS             PIC X(02) VALUE SPACES.
006900         88  WS-LEDGER-OK                 VALUE '00'.
007000         88  WS-LEDGER-EOF                 VALUE '10'.
007100*        NUMERIC VIEW OF THE STATUS CODE -- ABEND ROUTINE      *
007200*        DISPLAYS THIS INSTEAD OF THE RAW CHARACTERS.          *
007300     05  WS-LEDGER-STATUS-NUM REDEFINES WS-LEDGER-STATUS PIC 99.
007400     05  WS-CLUSTER-STATUS            PIC X(02) VALUE SPACES.
007500     05  WS-CLUSTER-STATUS-NUM REDEFINES WS-CLUSTER-STATUS
007600                                       PIC 99.
007700     05  WS-TEST-RUN-SW               PIC X(01) VALUE 'N'.
007800     05  WS-PRODUCTION-RUN-SW         PIC X(01) VALUE 'Y'.
007900     05  FILLER                       PIC X(04) VALUE SPACES.
008000
008100*---------------------------------------------------------------*
008200*   AGGREGATE TABLE -- ONE ROW PER DISTINCT (DESCRIPTION,       *
008300*   CATEGORY) SEEN ON THE LEDGER, WITH THE CLUSTERING FIELDS    *
008400*   ATTACHED.  2000 ROWS IS GENEROUS FOR A SINGLE IMPORT BATCH.  *
008500*---------------------------------------------------------------*
008600 01  WS-AGG-COUNT                     PIC 9(04) COMP VALUE 0.
008700 01  WS-AGG-TABLE.
008800     05  WS-AGG-ENTRY OCCURS 1 TO 2000 TIMES
008900                         DEPENDING ON WS-AGG-COUNT
009000                         INDEXED BY WS-AGG-IDX.
009100         10  WS-AGG-DESC               PIC X(60).
009200         10  WS-AGG-CATEGORY            PIC X(15).
009300         10  WS-AGG-TXN-COUNT             PIC 9(07) COMP.
009400         10  WS-AGG-SPEND-TOTAL            PIC S9(09)V99 COMP-3.
009410*                KEPT AS A POSITIVE MAGNITUDE, NOT SIGNED -- SEE *
009420*                0110-LOAD-ONE-TXN.                              *
009500         10  WS-AGG-SPEND-COUNT             PIC 9(07) COMP.
009600         10  WS-AGG-NORM-DESC                PIC X(60).
009610*                FILLED IN BY THE NORMALIZE PASS (0300); BLANK    *
009620*                UNTIL THEN.  THIS IS WHAT THE SIMILARITY TEST    *
009630*                IN 0440 ACTUALLY COMPARES.                       *
009700         10  WS-AGG-NORM-LEN                  PIC 9(02) COMP.
009800         10  WS-AGG-ASSIGNED-SW                 PIC X(01).
009900             88  WS-AGG-ASSIGNED                   VALUE 'Y'.
010000         10  WS-AGG-CLUSTER-NUM                  PIC 9(05) COMP.
010010*                WHICH WS-CLUSTER-TABLE ROW THIS ROW LANDED IN -- *
010020*                NOT NEEDED BY THIS PROGRAM'S OWN OUTPUT, KEPT    *
010030*                FOR A POSSIBLE FUTURE DETAIL REPORT.             *
010100
010200 01  WS-SORT-FIELDS.
010210*        SCALARS DRIVING THE INSERTION SORT IN 0200 -- NOT PART   *
010220*        OF ANY TABLE ROW, SO THEY LIVE HERE INSTEAD OF BEING     *
010230*        TUCKED UNDER WS-WORK-FIELDS.                             *
010300     05  WS-INSERT-IDX                PIC 9(04) COMP VALUE 0.
010400     05  WS-SEARCH-IDX                 PIC 9(04) COMP VALUE 0.
010500     05  WS-SHIFT-DONE-SW               PIC X(01) VALUE 'N'.
010600         88  WS-SHIFT-DONE                  VALUE 'Y'.
010700     05  FILLER                         PIC X(04) VALUE SPACES.
010710*        LAYOUT BELOW DELIBERATELY MIRRORS WS-AGG-ENTRY FIELD FOR *
010720*        FIELD SO THE MOVES IN 0210/0220 ARE ONE-TO-ONE AND EASY  *
010730*        TO EYEBALL AGAINST THE TABLE DEFINITION ABOVE.            *
010800 01  WS-SORT-HOLD-ENTRY.
010900     05  WS-HOLD-DESC                  PIC X(60).
011000     05  WS-HOLD-CATEGORY               PIC X(15).
011100     05  WS-HOLD-TXN-COUNT                PIC 9(07) COMP.
011200     05  WS-HOLD-SPEND-TOTAL               PIC S9(09)V99 COMP-3.
011300     05  WS-HOLD-SPEND-COUNT                PIC 9(07) COMP.
011400     05  WS-HOLD-NORM-DESC                    PIC X(60).
011500     05  WS-HOLD-NORM-LEN                      PIC 9(02) COMP.
011600     05  WS-HOLD-ASSIGNED-SW                    PIC X(01).
011700     05  WS-HOLD-CLUSTER-NUM                     PIC 9(05) COMP.
011800     05  FILLER                                PIC X(08) VALUE SPACES.
011900
012000*---------------------------------------------------------------*
012100*   DOMAIN-SUFFIX TABLE -- SAME INIT-TABLE/REDEFINES HOUSE      *
012200*   IDIOM THE CATEGORIZER USES FOR ITS CATEGORY AND KEYWORD     *
012300*   TABLES.  EACH ENTRY IS THE SUFFIX LEFT-JUSTIFIED IN 4       *
012400*   BYTES WITH ITS TRUE LENGTH IN THE 5TH.                      *
012500*---------------------------------------------------------------*
012600 01  WS-DOMAIN-SUFFIX-INIT-TABLE.
012700     05  FILLER   PIC X(05) VALUE '.com4'.
012800     05  FILLER   PIC X(05) VALUE '.net4'.
012900     05  FILLER   PIC X(05) VALUE '.org4'.
013000     05  FILLER   PIC X(05) VALUE '.edu4'.
013100     05  FILLER   PIC X(05) VALUE '.co 3'.
013200     05  FILLER   PIC X(05) VALUE '.io 3'.
013300     05  FILLER   PIC X(05) VALUE '.us 3'.
013400 01  WS-DOMAIN-SUFFIX-TABLE REDEFINES WS-DOMAIN-SUFFIX-INIT-TABLE.
013500     05  WS-SUFFIX-ENTRY OCCURS 7 TIMES.
013600         10  WS-SUFFIX-TEXT           PIC X(04).
013700         10  WS-SUFFIX-LEN            PIC 9(01).
013800
013900*---------------------------------------------------------------*
014000*   CLUSTER RESULT TABLE -- BUILT DURING THE GREEDY PASS.       *
014100*---------------------------------------------------------------*
014200 01  WS-CLUSTER-COUNT                 PIC 9(04) COMP VALUE 0.
014300 01  WS-CLUSTER-TABLE.
014400     05  WS-CLUSTER-ENTRY OCCURS 1 TO 2000 TIMES
014500                         DEPENDING ON WS-CLUSTER-COUNT
014600                         INDEXED BY WS-CLUSTER-IDX.
014700         10  WS-CLU-ROOT-IDX            PIC 9(04) COMP.
014710*                SUBSCRIPT BACK INTO WS-AGG-TABLE -- THE CLUSTER  *
014720*                CARRIES ITS OWN ACCUMULATED TOTALS BUT POINTS    *
014730*                BACK AT THE ROOT ROW FOR THE DESCRIPTIVE TEXT.   *
014800         10  WS-CLU-ITEM-COUNT            PIC 9(05) COMP.
014900         10  WS-CLU-TXN-COUNT              PIC 9(07) COMP.
015000         10  WS-CLU-SPEND-TOTAL             PIC S9(09)V99 COMP-3.
015100         10  WS-CLU-SPEND-COUNT              PIC 9(07) COMP.
015200         10  FILLER                            PIC X(04).
015300
015400 01  WS-WORK-FIELDS.
015410*        ONE GROUP FOR ALL THE REMAINING SCRATCH FIELDS USED      *
015420*        ACROSS NORMALIZATION AND CLUSTERING -- THE MIX REFLECTS  *
015430*        THAT BOTH PASSES SHARE A FEW SUBSCRIPTS (WS-SCAN-SUB,    *
015440*        WS-OUT-SUB) RATHER THAN EACH OWNING A PRIVATE COPY.      *
015500     05  WS-SCAN-SUB                  PIC 9(02) COMP VALUE 0.
015600     05  WS-OUT-SUB                     PIC 9(02) COMP VALUE 0.
015700     05  WS-NORM-WORK-A                  PIC X(60) VALUE SPACES.
015800     05  WS-NORM-WORK-B                    PIC X(60) VALUE SPACES.
015900     05  WS-WORD-BUF                        PIC X(60) VALUE SPACES.
016000     05  WS-WORD-LEN                          PIC 9(02) COMP VALUE 0.
016100     05  WS-WORD-HAS-DIGIT-SW                  PIC X(01) VALUE 'N'.
016200         88  WS-WORD-HAS-DIGIT                     VALUE 'Y'.
016300     05  WS-ROOT-IDX                  PIC 9(04) COMP VALUE 0.
016400     05  WS-CAND-IDX                   PIC 9(04) COMP VALUE 0.
016500     05  WS-COMMON-LEN                  PIC 9(02) COMP VALUE 0.
016600     05  WS-MAX-LEN                      PIC 9(02) COMP VALUE 0.
016700     05  WS-SIMILARITY                   PIC 9V9(04) COMP-3
016800                                         VALUE 0.
016900     05  WS-COMPAT-SW                     PIC X(01) VALUE 'N'.
017000         88  WS-CATEGORY-COMPATIBLE            VALUE 'Y'.
017100     05  WS-SFX-LEN                       PIC 9(01) COMP VALUE 0.
017200     05  WS-SFX-START                      PIC 9(02) COMP VALUE 0.
017300     05  FILLER                            PIC X(04) VALUE SPACES.
017400
017500 PROCEDURE DIVISION.
017510*================================================================*
017520*   MAIN-LINE.  FIVE PASSES OVER THE IN-MEMORY AGGREGATE TABLE:  *
017530*   (1) ROLL THE LEDGER UP BY DESCRIPTION/CATEGORY, (2) SORT THE  *
017540*   ROLLED-UP ROWS SO THE BIGGEST, MOST RECOGNIZABLE MERCHANTS    *
017550*   BECOME CLUSTER ROOTS FIRST, (3) NORMALIZE EVERY ROW'S         *
017560*   DESCRIPTION THE SAME WAY, (4) GREEDILY CLUSTER, (5) WRITE ONE *
017570*   CLUSTER-SUMMARY RECORD PER CLUSTER.  NO SORT VERB IS USED --  *
017580*   THE TABLE IS SMALL ENOUGH FOR AN IN-MEMORY INSERTION SORT.    *
017590*================================================================*
017600
017700 0000-MAIN-LINE.
017800     PERFORM 0000-OPEN-FILES       THRU 0000-EXIT.
017900     PERFORM 0100-LOAD-AGGREGATES   THRU 0100-EXIT.
018000     PERFORM 0200-SORT-AGGREGATES    THRU 0200-EXIT.
018100     PERFORM 0300-NORMALIZE-ALL      THRU 0300-EXIT.
018200     PERFORM 0400-CLUSTER-AGGREGATES  THRU 0400-EXIT.
018300     PERFORM 0500-WRITE-CLUSTERS       THRU 0500-EXIT.
018400     CLOSE LEDGER-FILE CLUSTER-FILE.
018500     GOBACK.
018600
018700 0000-OPEN-FILES.
018800     OPEN INPUT LEDGER-FILE OUTPUT CLUSTER-FILE.
018900 0000-EXIT.
019000     EXIT.
019100
019200*--- STEP 1: AGGREGATE BY (DESCRIPTION, CATEGORY).  A LINEAR    *
019300*    TABLE SCAN IS USED TO FIND A MATCHING ROW -- FINE FOR THE  *
019400*    FEW HUNDRED DISTINCT DESCRIPTIONS A MONTHLY IMPORT CARRIES. *
019500 0100-LOAD-AGGREGATES.
019600     PERFORM 0110-LOAD-ONE-TXN THRU 0110-EXIT
019700         UNTIL WS-LEDGER-EOF.
019800 0100-EXIT.
019900     EXIT.
020000
020100 0110-LOAD-ONE-TXN.
020110*        ONE LEDGER ROW IN: FIND ITS AGGREGATE ROW (CREATING ONE  *
020120*        IF THIS IS THE FIRST TIME THIS DESCRIPTION/CATEGORY     *
020130*        PAIR HAS BEEN SEEN) AND FOLD THE ROW'S COUNT AND, IF     *
020140*        IT WAS A SPEND, ITS AMOUNT INTO THAT AGGREGATE.          *
020200     READ LEDGER-FILE
020300         AT END
020400             SET WS-LEDGER-EOF TO TRUE
020500             GO TO 0110-EXIT
020600     END-READ.
020700     PERFORM 0120-FIND-MATCHING-AGG THRU 0120-EXIT.
020800     IF WS-AGG-IDX > WS-AGG-COUNT
020810*            NO EXISTING ROW MATCHED -- START A NEW AGGREGATE     *
020820*            ROW FOR THIS DESCRIPTION/CATEGORY PAIR, PROVIDED     *
020830*            THE TABLE HAS ROOM.  A TABLE THAT IS FULL SIMPLY     *
020840*            DROPS THE ROW FROM THIS REPORT -- IT DOES NOT ABEND. *
020900         IF WS-AGG-COUNT < 2000
021000             ADD 1 TO WS-AGG-COUNT
021100             MOVE WS-AGG-COUNT TO WS-AGG-IDX
021200             MOVE TXN-DESC     TO WS-AGG-DESC (WS-AGG-IDX)
021300             MOVE TXN-CATEGORY TO WS-AGG-CATEGORY (WS-AGG-IDX)
021400             MOVE 0            TO WS-AGG-TXN-COUNT (WS-AGG-IDX)
021500             MOVE 0            TO WS-AGG-SPEND-TOTAL (WS-AGG-IDX)
021600             MOVE 0            TO WS-AGG-SPEND-COUNT (WS-AGG-IDX)
021700             MOVE 'N'          TO WS-AGG-ASSIGNED-SW (WS-AGG-IDX)
021800         ELSE
021900             GO TO 0110-EXIT
022000         END-IF
022100     END-IF.
022200     ADD 1 TO WS-AGG-TXN-COUNT (WS-AGG-IDX).
022210*        A SPEND LEDGER ROW IS NEGATIVE; THE SPENDING TOTAL HELD  *
022220*        HERE IS KEPT AS A POSITIVE MAGNITUDE FOR THE REPORT.      *
022300     IF TXN-AMOUNT < 0
022400         ADD 1 TO WS-AGG-SPEND-COUNT (WS-AGG-IDX)
022500         IF TXN-AMOUNT < 0
022600             COMPUTE WS-AGG-SPEND-TOTAL (WS-AGG-IDX) =
022700                 WS-AGG-SPEND-TOTAL (WS-AGG-IDX) - TXN-AMOUNT
022800         END-IF
022900     END-IF.
023000 0110-EXIT.
023100     EXIT.
023200
023300 0120-FIND-MATCHING-AGG.
023310*        LINEAR SCAN FOR A ROW WHOSE DESCRIPTION AND CATEGORY     *
023320*        BOTH MATCH THE INCOMING LEDGER ROW.  WS-AGG-IDX COMES    *
023330*        OUT EITHER POINTING AT THE MATCH OR ONE PAST THE END OF  *
023340*        THE TABLE -- THE CALLER TELLS THE TWO CASES APART BY     *
023350*        COMPARING WS-AGG-IDX TO WS-AGG-COUNT.                    *
023400     PERFORM 0121-COMPARE-ONE-AGG THRU 0121-EXIT
023500         VARYING WS-AGG-IDX FROM 1 BY 1
023600         UNTIL WS-AGG-IDX > WS-AGG-COUNT
023700             OR (WS-AGG-DESC (WS-AGG-IDX) = TXN-DESC
023800                 AND WS-AGG-CATEGORY (WS-AGG-IDX) = TXN-CATEGORY).
023900 0120-EXIT.
024000     EXIT.
024100
024200 0121-COMPARE-ONE-AGG.
024300*        NO OPERATION -- THE TEST IS IN THE PERFORM ABOVE.
024400     CONTINUE.
024500 0121-EXIT.
024600     EXIT.
024700
024800*--- STEP 2: SORT DESCENDING BY COUNT, THEN ASCENDING BY         *
024900*    DESCRIPTION, THEN CATEGORY.  SAME INSERTION SORT SHAPE AS   *
025000*    THE PERIOD AGGREGATOR USES.                                 *
025100 0200-SORT-AGGREGATES.
025200     IF WS-AGG-COUNT < 2
025300         GO TO 0200-EXIT
025400     END-IF.
025500     PERFORM 0210-INSERT-ONE-AGG THRU 0210-EXIT
025600         VARYING WS-INSERT-IDX FROM 2 BY 1
025700         UNTIL WS-INSERT-IDX > WS-AGG-COUNT.
025800 0200-EXIT.
025900     EXIT.
026000
026100 0210-INSERT-ONE-AGG.
026110*        LIFT ONE ROW OUT OF PLACE INTO THE HOLD AREA, THEN SLIDE *
026120*        EVERY ROW AHEAD OF IT THAT SORTS LATER DOWN ONE SLOT     *
026130*        (0220), AND DROP THE HELD ROW INTO THE GAP THAT LEAVES.  *
026140*        THE ASSIGNED SWITCH TRAVELS WITH THE ROW SO A PARTIALLY  *
026150*        ASSIGNED TABLE STAYS CONSISTENT IF THIS EVER RAN TWICE.  *
026200     MOVE WS-AGG-DESC (WS-INSERT-IDX)        TO WS-HOLD-DESC.
026300     MOVE WS-AGG-CATEGORY (WS-INSERT-IDX)     TO WS-HOLD-CATEGORY.
026400     MOVE WS-AGG-TXN-COUNT (WS-INSERT-IDX)     TO WS-HOLD-TXN-COUNT.
026500     MOVE WS-AGG-SPEND-TOTAL (WS-INSERT-IDX)    TO WS-HOLD-SPEND-TOTAL.
026600     MOVE WS-AGG-SPEND-COUNT (WS-INSERT-IDX)     TO WS-HOLD-SPEND-COUNT.
026700     MOVE WS-AGG-ASSIGNED-SW (WS-INSERT-IDX)      TO WS-HOLD-ASSIGNED-SW.
026800     MOVE WS-INSERT-IDX TO WS-SEARCH-IDX.
026900     MOVE 'N' TO WS-SHIFT-DONE-SW.
027000     PERFORM 0220-SHIFT-ONE-AGG THRU 0220-EXIT
027100         UNTIL WS-SEARCH-IDX <= 1 OR WS-SHIFT-DONE.
027200     MOVE WS-HOLD-DESC     TO WS-AGG-DESC (WS-SEARCH-IDX).
027300     MOVE WS-HOLD-CATEGORY TO WS-AGG-CATEGORY (WS-SEARCH-IDX).
027400     MOVE WS-HOLD-TXN-COUNT TO
027500         WS-AGG-TXN-COUNT (WS-SEARCH-IDX).
027600     MOVE WS-HOLD-SPEND-TOTAL TO
027700         WS-AGG-SPEND-TOTAL (WS-SEARCH-IDX).
027800     MOVE WS-HOLD-SPEND-COUNT TO
027900         WS-AGG-SPEND-COUNT (WS-SEARCH-IDX).
028000     MOVE WS-HOLD-ASSIGNED-SW TO
028100         WS-AGG-ASSIGNED-SW (WS-SEARCH-IDX).
028200 0210-EXIT.
028300     EXIT.
028400
028500 0220-SHIFT-ONE-AGG.
028510*        THREE-WAY SORT TEST -- TXN-COUNT DESCENDING IS THE       *
028520*        PRIMARY KEY SO THE HIGHEST-VOLUME MERCHANTS BECOME       *
028530*        CLUSTER ROOTS FIRST IN 0400; DESCRIPTION AND CATEGORY    *
028540*        ASCENDING ARE TIEBREAKS ONLY, TO MAKE THE SORT STABLE    *
028550*        AND THE OUTPUT ORDER REPRODUCIBLE RUN TO RUN.            *
028600     IF WS-AGG-TXN-COUNT (WS-SEARCH-IDX - 1) > WS-HOLD-TXN-COUNT
028700         OR (WS-AGG-TXN-COUNT (WS-SEARCH-IDX - 1) = WS-HOLD-TXN-COUNT
028800             AND WS-AGG-DESC (WS-SEARCH-IDX - 1) < WS-HOLD-DESC)
028900         OR (WS-AGG-TXN-COUNT (WS-SEARCH-IDX - 1) = WS-HOLD-TXN-COUNT
029000             AND WS-AGG-DESC (WS-SEARCH-IDX - 1) = WS-HOLD-DESC
029100             AND WS-AGG-CATEGORY (WS-SEARCH-IDX - 1) <=
029200                 WS-HOLD-CATEGORY)
029300         SET WS-SHIFT-DONE TO TRUE
029400         GO TO 0220-EXIT
029500     END-IF.
029600     MOVE WS-AGG-DESC (WS-SEARCH-IDX - 1)        TO
029700         WS-AGG-DESC (WS-SEARCH-IDX).
029800     MOVE WS-AGG-CATEGORY (WS-SEARCH-IDX - 1)     TO
029900         WS-AGG-CATEGORY (WS-SEARCH-IDX).
030000     MOVE WS-AGG-TXN-COUNT (WS-SEARCH-IDX - 1)     TO
030100         WS-AGG-TXN-COUNT (WS-SEARCH-IDX).
030200     MOVE WS-AGG-SPEND-TOTAL (WS-SEARCH-IDX - 1)    TO
030300         WS-AGG-SPEND-TOTAL (WS-SEARCH-IDX).
030400     MOVE WS-AGG-SPEND-COUNT (WS-SEARCH-IDX - 1)     TO
030500         WS-AGG-SPEND-COUNT (WS-SEARCH-IDX).
030600     MOVE WS-AGG-ASSIGNED-SW (WS-SEARCH-IDX - 1)      TO
030700         WS-AGG-ASSIGNED-SW (WS-SEARCH-IDX).
030800     SUBTRACT 1 FROM WS-SEARCH-IDX.
030900 0220-EXIT.
031000     EXIT.
031100
031200 0300-NORMALIZE-ALL.
031300     PERFORM 0310-NORMALIZE-ONE-AGG THRU 0310-EXIT
031400         VARYING WS-AGG-IDX FROM 1 BY 1
031500         UNTIL WS-AGG-IDX > WS-AGG-COUNT.
031600 0300-EXIT.
031700     EXIT.
031800
031900 0310-NORMALIZE-ONE-AGG.
031910*        SIX-STEP PIPELINE, EACH STEP FEEDING THE NEXT THROUGH    *
031920*        WS-NORM-WORK-A: LOWERCASE, STRIP A LEADING "WWW.", STRIP *
031930*        A TRAILING DOMAIN SUFFIX, DROP ANY WORD CONTAINING A     *
031940*        DIGIT (ORDER NUMBERS, STORE NUMBERS), DROP PUNCTUATION,  *
031950*        THEN COLLAPSE MULTIPLE SPACES DOWN TO ONE.  ORDER MATTERS*
031960*        -- THE DIGIT-TOKEN STEP RUNS BEFORE THE NONALNUM STRIP   *
031970*        SO IT CAN STILL SEE WORD BOUNDARIES ON PUNCTUATION.      *
032000     MOVE WS-AGG-DESC (WS-AGG-IDX) TO WS-NORM-WORK-A.
032100     PERFORM 0320-LOWERCASE        THRU 0320-EXIT.
032200     PERFORM 0330-STRIP-WWW        THRU 0330-EXIT.
032300     PERFORM 0340-STRIP-DOMAIN-SFX THRU 0340-EXIT.
032400     PERFORM 0350-REMOVE-DIGIT-TOKENS THRU 0350-EXIT.
032500     PERFORM 0360-REMOVE-NONALNUM  THRU 0360-EXIT.
032600     PERFORM 0370-COLLAPSE-SPACES  THRU 0370-EXIT.
032700     MOVE WS-NORM-WORK-A TO WS-AGG-NORM-DESC (WS-AGG-IDX).
032800     PERFORM 0380-MEASURE-LEN      THRU 0380-EXIT.
032900     MOVE WS-SCAN-SUB TO WS-AGG-NORM-LEN (WS-AGG-IDX).
033000 0310-EXIT.
033100     EXIT.
033200
033300 0320-LOWERCASE.
033400     INSPECT WS-NORM-WORK-A
033500         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033600                 TO 'abcdefghijklmnopqrstuvwxyz'.
033700 0320-EXIT.
033800     EXIT.
033900
034000 0330-STRIP-WWW.
034100     IF WS-NORM-WORK-A (1:4) = 'www.'
034200         MOVE WS-NORM-WORK-A (5:56) TO WS-NORM-WORK-B
034300         MOVE SPACES TO WS-NORM-WORK-A
034400         MOVE WS-NORM-WORK-B (1:56) TO WS-NORM-WORK-A (1:56)
034500     END-IF.
034600 0330-EXIT.
034700     EXIT.
034800
034900*--- STRIPS A TRAILING DOMAIN SUFFIX IF THE NORMALIZED TEXT     *
035000*    (TRAILING-SPACE TRIMMED) ENDS WITH ONE.  ONLY THE SUFFIX    *
035100*    ITSELF IS REMOVED, THE HOST WORD AHEAD OF IT IS LEFT ALONE. *
035200 0340-STRIP-DOMAIN-SFX.
035300     PERFORM 0380-MEASURE-LEN THRU 0380-EXIT.
035400     IF WS-SCAN-SUB < 3
035500         GO TO 0340-EXIT
035600     END-IF.
035700     MOVE 0 TO WS-OUT-SUB.
035800     PERFORM 0341-TRY-ONE-SUFFIX THRU 0341-EXIT
035900         VARYING WS-OUT-SUB FROM 1 BY 1
036000         UNTIL WS-OUT-SUB > 7.
036100 0340-EXIT.
036200     EXIT.
036300
036400 0341-TRY-ONE-SUFFIX.
036410*        TESTS ONE ROW OF THE DOMAIN-SUFFIX TABLE AGAINST THE     *
036420*        TAIL END OF THE NORMALIZED TEXT.  A MATCH BLANKS OUT     *
036430*        THE SUFFIX AND FORCES THE VARYING LOOP ABOVE TO STOP     *
036440*        EARLY (MOVE 8 TO WS-OUT-SUB) -- AT MOST ONE SUFFIX IS    *
036450*        EVER STRIPPED, SINCE A REAL BANK DESCRIPTION NEVER       *
036460*        CARRIES TWO.                                             *
036500     MOVE WS-SUFFIX-LEN (WS-OUT-SUB) TO WS-SFX-LEN.
036600     IF WS-SCAN-SUB < WS-SFX-LEN
036700         GO TO 0341-EXIT
036800     END-IF.
036900     COMPUTE WS-SFX-START = WS-SCAN-SUB - WS-SFX-LEN + 1.
037000     IF WS-NORM-WORK-A (WS-SFX-START : WS-SFX-LEN)
037100             = WS-SUFFIX-TEXT (WS-OUT-SUB) (1 : WS-SFX-LEN)
037200         MOVE SPACES TO WS-NORM-WORK-A (WS-SFX-START : WS-SFX-LEN)
037300         MOVE 8 TO WS-OUT-SUB
037400     END-IF.
037500 0341-EXIT.
037600     EXIT.
037700
037800*--- REBUILDS THE DESCRIPTION ONE SPACE-DELIMITED WORD AT A     *
037900*    TIME, DROPPING ANY WORD THAT CONTAINS A DIGIT.  WORDS ARE  *
038000*    REJOINED WITH A SINGLE SPACE, WHICH ALSO COLLAPSES ANY RUN *
038100*    OF INPUT SPACES BETWEEN THEM.                              *
038200 0350-REMOVE-DIGIT-TOKENS.
038300     MOVE SPACES TO WS-NORM-WORK-B.
038400     MOVE 0 TO WS-OUT-SUB.
038500     MOVE 0 TO WS-SCAN-SUB.
038600     PERFORM 0351-NEXT-WORD THRU 0351-EXIT
038700         UNTIL WS-SCAN-SUB > 60.
038800     MOVE WS-NORM-WORK-B TO WS-NORM-WORK-A.
038900 0350-EXIT.
039000     EXIT.
039100
039200 0351-NEXT-WORD.
039210*        PULLS ONE SPACE-DELIMITED WORD OUT OF WS-NORM-WORK-A AND *
039220*        -- UNLESS IT CONTAINED A DIGIT -- APPENDS IT TO THE      *
039230*        REBUILT STRING IN WS-NORM-WORK-B, WITH A SINGLE SPACE    *
039240*        AHEAD OF IT IF IT IS NOT THE FIRST WORD KEPT.            *
039300     PERFORM 0352-SKIP-SPACES THRU 0352-EXIT.
039400     IF WS-SCAN-SUB > 60
039500         GO TO 0351-EXIT
039600     END-IF.
039700     MOVE SPACES TO WS-WORD-BUF.
039800     MOVE 0 TO WS-WORD-LEN.
039900     MOVE 'N' TO WS-WORD-HAS-DIGIT-SW.
040000     PERFORM 0353-COLLECT-ONE-CHAR THRU 0353-EXIT
040100         UNTIL WS-SCAN-SUB > 60
040200             OR WS-NORM-WORK-A (WS-SCAN-SUB:1) = SPACE.
040300     IF NOT WS-WORD-HAS-DIGIT AND WS-WORD-LEN > 0
040400         IF WS-OUT-SUB > 0
040500             ADD 1 TO WS-OUT-SUB
040600             MOVE SPACE TO WS-NORM-WORK-B (WS-OUT-SUB:1)
040700         END-IF
040800         MOVE WS-WORD-BUF (1:WS-WORD-LEN)
040900             TO WS-NORM-WORK-B (WS-OUT-SUB + 1 : WS-WORD-LEN)
041000         ADD WS-WORD-LEN TO WS-OUT-SUB
041100     END-IF.
041200 0351-EXIT.
041300     EXIT.
041400
041500 0352-SKIP-SPACES.
041600     IF WS-SCAN-SUB <= 60
041700         IF WS-NORM-WORK-A (WS-SCAN-SUB:1) = SPACE
041800             ADD 1 TO WS-SCAN-SUB
041900         END-IF
042000     END-IF.
042100 0352-EXIT.
042200     EXIT.
042300
042400 0353-COLLECT-ONE-CHAR.
042500     ADD 1 TO WS-WORD-LEN.
042600     MOVE WS-NORM-WORK-A (WS-SCAN-SUB:1) TO
042700         WS-WORD-BUF (WS-WORD-LEN:1).
042800     IF WS-NORM-WORK-A (WS-SCAN-SUB:1) >= '0'
042900             AND WS-NORM-WORK-A (WS-SCAN-SUB:1) <= '9'
043000         SET WS-WORD-HAS-DIGIT TO TRUE
043100     END-IF.
043200     ADD 1 TO WS-SCAN-SUB.
043300 0353-EXIT.
043400     EXIT.
043500
043600*--- DROPS ANY CHARACTER THAT IS NOT A LETTER, DIGIT, OR SPACE. *
043700 0360-REMOVE-NONALNUM.
043800     MOVE SPACES TO WS-NORM-WORK-B.
043900     MOVE 0 TO WS-OUT-SUB.
044000     PERFORM 0361-FILTER-ONE-CHAR THRU 0361-EXIT
044100         VARYING WS-SCAN-SUB FROM 1 BY 1
044200         UNTIL WS-SCAN-SUB > 60.
044300     MOVE WS-NORM-WORK-B TO WS-NORM-WORK-A.
044400 0360-EXIT.
044500     EXIT.
044600
044700 0361-FILTER-ONE-CHAR.
044800     IF (WS-NORM-WORK-A (WS-SCAN-SUB:1) >= 'a'
044900             AND WS-NORM-WORK-A (WS-SCAN-SUB:1) <= 'z')
045000         OR (WS-NORM-WORK-A (WS-SCAN-SUB:1) >= '0'
045100             AND WS-NORM-WORK-A (WS-SCAN-SUB:1) <= '9')
045200         OR WS-NORM-WORK-A (WS-SCAN-SUB:1) = SPACE
045300         ADD 1 TO WS-OUT-SUB
045400         MOVE WS-NORM-WORK-A (WS-SCAN-SUB:1) TO
045500             WS-NORM-WORK-B (WS-OUT-SUB:1)
045600     END-IF.
045700 0361-EXIT.
045800     EXIT.
045900
046000 0370-COLLAPSE-SPACES.
046100     MOVE SPACES TO WS-NORM-WORK-B.
046200     MOVE 0 TO WS-OUT-SUB.
046300     PERFORM 0371-COPY-ONE-CHAR THRU 0371-EXIT
046400         VARYING WS-SCAN-SUB FROM 1 BY 1
046500         UNTIL WS-SCAN-SUB > 60.
046600     MOVE WS-NORM-WORK-B TO WS-NORM-WORK-A.
046700 0370-EXIT.
046800     EXIT.
046900
047000 0371-COPY-ONE-CHAR.
047100     IF WS-NORM-WORK-A (WS-SCAN-SUB:1) = SPACE
047200         IF WS-OUT-SUB > 0
047300             IF WS-NORM-WORK-B (WS-OUT-SUB:1) NOT = SPACE
047400                 ADD 1 TO WS-OUT-SUB
047500                 MOVE SPACE TO WS-NORM-WORK-B (WS-OUT-SUB:1)
047600             END-IF
047700         END-IF
047800     ELSE
047900         ADD 1 TO WS-OUT-SUB
048000         MOVE WS-NORM-WORK-A (WS-SCAN-SUB:1) TO
048100             WS-NORM-WORK-B (WS-OUT-SUB:1)
048200     END-IF.
048300 0371-EXIT.
048400     EXIT.
048500
048600 0380-MEASURE-LEN.
048700     MOVE 60 TO WS-SCAN-SUB.
048800     PERFORM 0381-SHRINK-LEN THRU 0381-EXIT
048900         UNTIL WS-SCAN-SUB = 0
049000             OR WS-NORM-WORK-A (WS-SCAN-SUB:1) NOT = SPACE.
049100 0380-EXIT.
049200     EXIT.
049300
049400 0381-SHRINK-LEN.
049500     SUBTRACT 1 FROM WS-SCAN-SUB.
049600 0381-EXIT.
049700     EXIT.
049800
049900*--- STEP 3/4: GREEDY CLUSTERING IN SORTED ORDER.  EACH          *
050000*    UNASSIGNED ROW STARTS A NEW CLUSTER AND ABSORBS EVERY LATER *
050100*    UNASSIGNED ROW THAT IS CATEGORY-COMPATIBLE AND WHOSE        *
050200*    NORMALIZED PREFIX SIMILARITY MEETS THE THRESHOLD.           *
050300 0400-CLUSTER-AGGREGATES.
050400     MOVE 0 TO WS-CLUSTER-COUNT.
050500     PERFORM 0410-BUILD-ONE-CLUSTER THRU 0410-EXIT
050600         VARYING WS-ROOT-IDX FROM 1 BY 1
050700         UNTIL WS-ROOT-IDX > WS-AGG-COUNT.
050800 0400-EXIT.
050900     EXIT.
051000
051100 0410-BUILD-ONE-CLUSTER.
051110*        A ROW ALREADY CLAIMED BY AN EARLIER, HIGHER-VOLUME       *
051120*        CLUSTER IS NEVER RE-ROOTED -- IT SKIPS STRAIGHT THROUGH. *
051130*        OTHERWISE THIS ROW BECOMES A NEW CLUSTER'S ROOT AND      *
051140*        EVERY REMAINING UNASSIGNED ROW IS OFFERED TO IT IN 0420. *
051200     IF WS-AGG-ASSIGNED (WS-ROOT-IDX)
051300         GO TO 0410-EXIT
051400     END-IF.
051500     SET WS-AGG-ASSIGNED (WS-ROOT-IDX) TO TRUE.
051600     ADD 1 TO WS-CLUSTER-COUNT.
051700     MOVE WS-ROOT-IDX                         TO
051800         WS-CLU-ROOT-IDX (WS-CLUSTER-COUNT).
051900     MOVE 1                                    TO
052000         WS-CLU-ITEM-COUNT (WS-CLUSTER-COUNT).
052100     MOVE WS-AGG-TXN-COUNT (WS-ROOT-IDX)        TO
052200         WS-CLU-TXN-COUNT (WS-CLUSTER-COUNT).
052300     MOVE WS-AGG-SPEND-TOTAL (WS-ROOT-IDX)       TO
052400         WS-CLU-SPEND-TOTAL (WS-CLUSTER-COUNT).
052500     MOVE WS-AGG-SPEND-COUNT (WS-ROOT-IDX)        TO
052600         WS-CLU-SPEND-COUNT (WS-CLUSTER-COUNT).
052700     MOVE WS-CLUSTER-COUNT TO WS-AGG-CLUSTER-NUM (WS-ROOT-IDX).
052800     PERFORM 0420-TRY-ONE-CANDIDATE THRU 0420-EXIT
052900         VARYING WS-CAND-IDX FROM 1 BY 1
053000         UNTIL WS-CAND-IDX > WS-AGG-COUNT.
053100 0410-EXIT.
053200     EXIT.
053300
053400 0420-TRY-ONE-CANDIDATE.
053410*        A CANDIDATE MUST BE UNASSIGNED, CATEGORY-COMPATIBLE WITH *
053420*        THE ROOT, AND MEET THE SIMILARITY THRESHOLD TO JOIN --   *
053430*        ALL THREE TESTS SHORT-CIRCUIT ON THE FIRST FAILURE SO    *
053440*        THE MORE EXPENSIVE SIMILARITY COMPUTATION (0440) ONLY    *
053450*        RUNS WHEN IT CAN ACTUALLY CHANGE THE OUTCOME.            *
053500     IF WS-CAND-IDX = WS-ROOT-IDX
053600         GO TO 0420-EXIT
053700     END-IF.
053800     IF WS-AGG-ASSIGNED (WS-CAND-IDX)
053900         GO TO 0420-EXIT
054000     END-IF.
054100     PERFORM 0430-CHECK-COMPATIBLE THRU 0430-EXIT.
054200     IF NOT WS-CATEGORY-COMPATIBLE
054300         GO TO 0420-EXIT
054400     END-IF.
054500     PERFORM 0440-COMPUTE-SIMILARITY THRU 0440-EXIT.
054600     IF WS-SIMILARITY >= WS-SIMILARITY-THRESHOLD
054700         SET WS-AGG-ASSIGNED (WS-CAND-IDX) TO TRUE
054800         MOVE WS-CLUSTER-COUNT TO WS-AGG-CLUSTER-NUM (WS-CAND-IDX)
054900         ADD 1 TO WS-CLU-ITEM-COUNT (WS-CLUSTER-COUNT)
055000         ADD WS-AGG-TXN-COUNT (WS-CAND-IDX) TO
055100             WS-CLU-TXN-COUNT (WS-CLUSTER-COUNT)
055200         ADD WS-AGG-SPEND-TOTAL (WS-CAND-IDX) TO
055300             WS-CLU-SPEND-TOTAL (WS-CLUSTER-COUNT)
055400         ADD WS-AGG-SPEND-COUNT (WS-CAND-IDX) TO
055500             WS-CLU-SPEND-COUNT (WS-CLUSTER-COUNT)
055600     END-IF.
055700 0420-EXIT.
055800     EXIT.
055900
056000 0430-CHECK-COMPATIBLE.
056010*        CATEGORY-COMPATIBILITY RULE, FIN-3050: A BLANK CATEGORY  *
056020*        ON EITHER SIDE IS COMPATIBLE WITH ANYTHING (IT MEANS     *
056030*        TXNCAT COULDN'T SCORE IT), BUT TWO DIFFERENT NAMED       *
056040*        CATEGORIES MAY NEVER BE CLUSTERED TOGETHER REGARDLESS OF *
056050*        HOW SIMILAR THEIR DESCRIPTIONS LOOK.                     *
056100     MOVE 'N' TO WS-COMPAT-SW.
056200     IF WS-AGG-CATEGORY (WS-ROOT-IDX) = SPACES
056300         OR WS-AGG-CATEGORY (WS-CAND-IDX) = SPACES
056400         OR WS-AGG-CATEGORY (WS-ROOT-IDX) =
056500            WS-AGG-CATEGORY (WS-CAND-IDX)
056600         SET WS-CATEGORY-COMPATIBLE TO TRUE
056700     END-IF.
056800 0430-EXIT.
056900     EXIT.
057000
057100*--- PREFIX SIMILARITY = COMMON-PREFIX-LENGTH / MAX(LEN A, LEN  *
057200*    B).  A ZERO-LENGTH NORMALIZED STRING ON EITHER SIDE NEVER  *
057300*    MATCHES.                                                   *
057400 0440-COMPUTE-SIMILARITY.
057500     MOVE 0 TO WS-SIMILARITY.
057600     MOVE WS-AGG-NORM-LEN (WS-ROOT-IDX) TO WS-MAX-LEN.
057700     IF WS-AGG-NORM-LEN (WS-CAND-IDX) > WS-MAX-LEN
057800         MOVE WS-AGG-NORM-LEN (WS-CAND-IDX) TO WS-MAX-LEN
057900     END-IF.
058000     IF WS-MAX-LEN = 0
058100         GO TO 0440-EXIT
058200     END-IF.
058300     MOVE 0 TO WS-COMMON-LEN.
058400     PERFORM 0450-COUNT-COMMON-PREFIX THRU 0450-EXIT
058500         VARYING WS-SCAN-SUB FROM 1 BY 1
058600         UNTIL WS-SCAN-SUB > WS-AGG-NORM-LEN (WS-ROOT-IDX)
058700             OR WS-SCAN-SUB > WS-AGG-NORM-LEN (WS-CAND-IDX)
058800             OR WS-AGG-NORM-DESC (WS-ROOT-IDX) (WS-SCAN-SUB:1)
058900                NOT = WS-AGG-NORM-DESC (WS-CAND-IDX) (WS-SCAN-SUB:1).
059000     COMPUTE WS-SIMILARITY ROUNDED =
059100         WS-COMMON-LEN / WS-MAX-LEN.
059200 0440-EXIT.
059300     EXIT.
059400
059500 0450-COUNT-COMMON-PREFIX.
059510*        ONE MATCHING CHARACTER POSITION -- THE VARYING PERFORM   *
059520*        IN 0440 STOPS AS SOON AS A POSITION MISMATCHES OR EITHER *
059530*        STRING RUNS OUT, SO BY THE TIME CONTROL REACHES HERE     *
059540*        THE POSITION BEING COUNTED HAS ALREADY MATCHED.          *
059600     ADD 1 TO WS-COMMON-LEN.
059700 0450-EXIT.
059800     EXIT.
059900
060000 0500-WRITE-CLUSTERS.
060010*        ONE CLUSTER-SUMMARY RECORD PER CLUSTER, IN THE ORDER     *
060020*        CLUSTERS WERE BUILT -- WHICH, SINCE THE AGGREGATE TABLE  *
060030*        WAS SORTED DESCENDING BY TRANSACTION COUNT BEFORE        *
060040*        CLUSTERING BEGAN, MEANS THE BIGGEST MERCHANTS COME OUT   *
060050*        FIRST ON THE REPORT.                                     *
060100     PERFORM 0510-WRITE-ONE-CLUSTER THRU 0510-EXIT
060200         VARYING WS-CLUSTER-IDX FROM 1 BY 1
060300         UNTIL WS-CLUSTER-IDX > WS-CLUSTER-COUNT.
060400 0500-EXIT.
060500     EXIT.
060600
060700 0510-WRITE-ONE-CLUSTER.
060710*        THE CLUSTER'S ROOT ROW SUPPLIES THE DESCRIPTION AND      *
060720*        CATEGORY PRINTED FOR THE WHOLE CLUSTER -- THE ROOT WAS   *
060730*        THE HIGHEST-VOLUME ROW WHEN THE CLUSTER WAS FORMED, SO   *
060740*        IT IS THE MOST RECOGNIZABLE NAME FOR THE GROUP.          *
060800     MOVE WS-CLU-ROOT-IDX (WS-CLUSTER-IDX) TO WS-ROOT-IDX.
060900     MOVE WS-AGG-DESC (WS-ROOT-IDX)          TO CLU-ROOT-DESC.
061000     MOVE WS-AGG-CATEGORY (WS-ROOT-IDX)        TO CLU-ROOT-CAT.
061100     MOVE WS-CLU-ITEM-COUNT (WS-CLUSTER-IDX)    TO CLU-ITEM-COUNT.
061200     MOVE WS-CLU-TXN-COUNT (WS-CLUSTER-IDX)      TO CLU-TXN-COUNT.
061300     MOVE WS-CLU-SPEND-TOTAL (WS-CLUSTER-IDX)     TO CLU-TOT-SPENDING.
061400     MOVE WS-CLU-SPEND-COUNT (WS-CLUSTER-IDX)      TO CLU-SPEND-COUNT.
061500     WRITE CLUSTER-SUMMARY-REC.
061600 0510-EXIT.
061700     EXIT.
