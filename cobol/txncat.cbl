000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    TXNCAT.
000400 AUTHOR.        J A OYELARAN.
000500 INSTALLATION.  FAMILY FINANCIAL SYSTEMS INC.
000600 DATE-WRITTEN.  06/02/91.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL.
000900******************************************************************
001000*   REMARKS.                                                     *
001100*       RULE-BASED TRANSACTION CATEGORIZER.  READS ONE           *
001200*       CATEGORIZE-REQUEST PER LINE (DESCRIPTION, AMOUNT,        *
001300*       OPTIONAL MERCHANT) AND WRITES ONE CATEGORIZE-RESULT      *
001400*       PER LINE -- CATEGORY, CONFIDENCE, SOURCE.  THE REQUEST   *
001500*       FILE IS A BATCH-TEST HARNESS ONLY; IN PRODUCTION THIS    *
001600*       LOGIC IS CALLED IN-LINE BY THE LEDGER POSTING STEP IN    *
001700*       STMTING, ONE REQUEST AT A TIME -- SEE 0400-DECIDE-       *
001800*       CATEGORY IF YOU ARE WIRING IT IN FROM ANOTHER PROGRAM.   *
001900*                                                                *
002000*   CHANGE LOG.                                                  *
002100*     06/02/91  JAO  ORIGINAL CODING.                            *
002200*     01/14/92  JAO  MERCHANT CONTAINS-MATCH ADDED, WAS EXACT    *
002300*               MATCH ONLY.                                     *
002400*     08/09/93  RSK  INCOME BIAS (+0.10) ADDED FOR POSITIVE      *
002500*               AMOUNTS ON INCOME/SALARY/BONUS.                  *
002600*     02/17/95  JAO  KEYWORD TABLE WIDENED TO 89 PHRASES, WAS    *
002700*               A 40-PHRASE SUBSET THAT MISSED HALF OF DINING.   *
002800*     05/04/98  TLM  Y2K -- NO DATE FIELDS IN THIS PROGRAM, RAN  *
002900*               THE STANDARD REGRESSION PACK, NO CHANGE MADE.    *
003000*     11/21/01  DA   FIRST-WINS TIE BREAK CORRECTED -- WAS       *
003100*               TAKING THE LAST CATEGORY ON A SCORE TIE, NOT     *
003200*               THE FIRST, BACKWARDS FROM THE SPEC THE ADVISORS  *
003300*               SIGNED OFF ON.                                   *
003400*     07/30/06  DA   ACCEPTANCE THRESHOLD MOVED TO A 77-LEVEL    *
003500*               CONSTANT, WAS HARDCODED IN THREE PLACES.         *
003600*     03/19/15  PN   MERCHANT TABLE GREW TO 21 ROWS (CHEVRON,    *
003700*               EXXON, LYFT, XFINITY ADDED) PER FIN-2901.        *
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-370.
004300 OBJECT-COMPUTER.  IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z'
004700     UPSI-0 ON  STATUS IS WS-TEST-RUN-SW
004800     UPSI-0 OFF STATUS IS WS-PRODUCTION-RUN-SW.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CATREQ-FILE ASSIGN TO CATREQIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS  IS WS-CATREQ-STATUS.
005500
005600     SELECT CATRESULT-FILE ASSIGN TO CATRSOUT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS WS-CATRS-STATUS.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006110*--- TEST-HARNESS INPUT -- ONE REQUEST PER LINE.  MERCHANT MAY  *
006120*    BE BLANK; DESCRIPTION IS THE FREE-TEXT STATEMENT LINE.      *
006200 FD  CATREQ-FILE
006300     RECORDING MODE IS F.
006400 01  CATEGORIZE-REQUEST-REC.
006500     05  CRQ-DESCRIPTION             PIC X(60).
006600     05  CRQ-AMOUNT                  PIC S9(07)V99
006700                                      SIGN IS TRAILING SEPARATE.
006800     05  CRQ-MERCHANT                PIC X(30).
006900     05  FILLER                      PIC X(10).
007000
007010*--- TEST-HARNESS OUTPUT -- SOURCE TELLS THE ADVISORS WHICH      *
007020*    RULE TIER DECIDED THE CATEGORY (RULES-MERCHANT, RULES, OR   *
007030*    RULES-FALLBACK FOR "OTHER").                                 *
007100 FD  CATRESULT-FILE
007200     RECORDING MODE IS F.
007300 01  CATEGORIZE-RESULT-REC.
007400     05  CRS-CATEGORY                PIC X(15).
007500     05  CRS-CONFIDENCE              PIC S9V99
007600                                      SIGN IS TRAILING SEPARATE.
007700     05  CRS-SOURCE                  PIC X(16).
007800     05  FILLER                      PIC X(10).
007900
008000 WORKING-STORAGE SECTION.
008010*--- SCORING CONSTANTS -- MOVED TO 77-LEVELS PER THE 07/30/06    *
008020*    CHANGE LOG ENTRY SO THERE IS ONE PLACE TO TUNE EACH ONE.    *
008100 77  WS-ACCEPT-THRESHOLD             PIC S9V9(02) COMP-3
008200                                      VALUE +0.35.
008300 77  WS-MERCHANT-EXACT-CONF          PIC S9V9(02) COMP-3
008400                                      VALUE +0.90.
008500 77  WS-MERCHANT-CONTAINS-CONF       PIC S9V9(02) COMP-3
008600                                      VALUE +0.75.
008700 77  WS-KEYWORD-BASE-SCORE           PIC S9V9(02) COMP-3
008800                                      VALUE +0.40.
008900 77  WS-KEYWORD-HIT-SCORE            PIC S9V9(02) COMP-3
009000                                      VALUE +0.20.
009100 77  WS-INCOME-BIAS                  PIC S9V9(02) COMP-3
009200                                      VALUE +0.10.
009300 77  WS-MAX-SCORE                    PIC S9V9(02) COMP-3
009400                                      VALUE +1.00.
009500
009600 01  WS-FILE-STATUS-CODES.
009700     05  WS-CATREQ-STATUS            PIC X(02) VALUE SPACES.
009800         88  WS-CATREQ-OK                VALUE '00'.
009900         88  WS-CATREQ-EOF                VALUE '10'.
010000     05  WS-CATRS-STATUS             PIC X(02) VALUE SPACES.
010100     05  WS-TEST-RUN-SW              PIC X(01) VALUE 'N'.
010200     05  WS-PRODUCTION-RUN-SW        PIC X(01) VALUE 'Y'.
010300     05  FILLER                      PIC X(04) VALUE SPACES.
010400
010500*---------------------------------------------------------------*
010600*   CATEGORY NAME TABLE -- 14 RULE CATEGORIES, IN THE ORDER     *
010700*   THE SCORING LOOP MUST WALK THEM (FIRST-WINS ON A TIE).      *
010800*   "OTHER" IS THE FALLBACK AND IS NOT CARRIED IN THIS TABLE.   *
010900*---------------------------------------------------------------*
011000 01  WS-CATEGORY-INIT-TABLE.
011100     05  FILLER PIC X(15) VALUE 'INCOME         '.
011200     05  FILLER PIC X(15) VALUE 'SALARY         '.
011300     05  FILLER PIC X(15) VALUE 'BONUS          '.
011400     05  FILLER PIC X(15) VALUE 'GROCERIES      '.
011500     05  FILLER PIC X(15) VALUE 'DINING         '.
011600     05  FILLER PIC X(15) VALUE 'FUEL           '.
011700     05  FILLER PIC X(15) VALUE 'TRAVEL         '.
011800     05  FILLER PIC X(15) VALUE 'HEALTH         '.
011900     05  FILLER PIC X(15) VALUE 'UTILITIES      '.
012000     05  FILLER PIC X(15) VALUE 'SHOPPING       '.
012100     05  FILLER PIC X(15) VALUE 'ENTERTAINMENT  '.
012200     05  FILLER PIC X(15) VALUE 'HOUSING        '.
012300     05  FILLER PIC X(15) VALUE 'TRANSFER       '.
012400     05  FILLER PIC X(15) VALUE 'FEES           '.
012500 01  WS-CATEGORY-TABLE REDEFINES WS-CATEGORY-INIT-TABLE.
012600     05  WS-CATEGORY-NAME OCCURS 14 TIMES PIC X(15).
012700
012800 01  WS-CATEGORY-HIT-COUNTS.
012900     05  WS-CAT-HITS OCCURS 14 TIMES PIC 9(03) COMP VALUE 0.
013000     05  FILLER                      PIC X(04) VALUE SPACES.
013100
013200*---------------------------------------------------------------*
013300*   KEYWORD / CATEGORY TABLE -- 89 PHRASES.  SEE CHANGE LOG      *
013400*   02/17/95.  KEPT IN THE SAME PHRASE ORDER AS THE ADVISORS'    *
013500*   ORIGINAL RULE BOOK.                                          *
013600*---------------------------------------------------------------*
013700 01  WS-KEYWORD-INIT-TABLE.
013800     05  FILLER PIC X(30) VALUE 'PAYROLL        INCOME         '.
013900     05  FILLER PIC X(30) VALUE 'DEPOSIT        INCOME         '.
014000     05  FILLER PIC X(30) VALUE 'PAYCHECK       INCOME         '.
014100     05  FILLER PIC X(30) VALUE 'EMPLOYER       INCOME         '.
014200     05  FILLER PIC X(30) VALUE 'ACH CREDIT     INCOME         '.
014300     05  FILLER PIC X(30) VALUE 'SALARY         SALARY         '.
014400     05  FILLER PIC X(30) VALUE 'W2             SALARY         '.
014500     05  FILLER PIC X(30) VALUE 'DIRECT DEPOSIT SALARY         '.
014600     05  FILLER PIC X(30) VALUE 'BONUS          BONUS          '.
014700     05  FILLER PIC X(30) VALUE 'STOCK GRANT    BONUS          '.
014800     05  FILLER PIC X(30) VALUE 'RSU            BONUS          '.
014900     05  FILLER PIC X(30) VALUE 'EQUITY         BONUS          '.
015000     05  FILLER PIC X(30) VALUE 'GROCERY        GROCERIES      '.
015100     05  FILLER PIC X(30) VALUE 'MARKET         GROCERIES      '.
015200     05  FILLER PIC X(30) VALUE 'SUPERMARKET    GROCERIES      '.
015300     05  FILLER PIC X(30) VALUE 'WALMART        GROCERIES      '.
015400     05  FILLER PIC X(30) VALUE 'TARGET         GROCERIES      '.
015500     05  FILLER PIC X(30) VALUE 'TRADER JOE     GROCERIES      '.
015600     05  FILLER PIC X(30) VALUE 'ALDI           GROCERIES      '.
015700     05  FILLER PIC X(30) VALUE 'WHOLE FOODS    GROCERIES      '.
015800     05  FILLER PIC X(30) VALUE 'RESTAURANT     DINING         '.
015900     05  FILLER PIC X(30) VALUE 'GRILL          DINING         '.
016000     05  FILLER PIC X(30) VALUE 'PIZZA          DINING         '.
016100     05  FILLER PIC X(30) VALUE 'BURGER         DINING         '.
016200     05  FILLER PIC X(30) VALUE 'BISTRO         DINING         '.
016300     05  FILLER PIC X(30) VALUE 'CAFE           DINING         '.
016400     05  FILLER PIC X(30) VALUE 'COFFEE         DINING         '.
016500     05  FILLER PIC X(30) VALUE 'STARBUCKS      DINING         '.
016600     05  FILLER PIC X(30) VALUE 'DUNKIN         DINING         '.
016700     05  FILLER PIC X(30) VALUE 'GAS            FUEL           '.
016800     05  FILLER PIC X(30) VALUE 'FUEL           FUEL           '.
016900     05  FILLER PIC X(30) VALUE 'SHELL          FUEL           '.
017000     05  FILLER PIC X(30) VALUE 'CHEVRON        FUEL           '.
017100     05  FILLER PIC X(30) VALUE 'EXXON          FUEL           '.
017200     05  FILLER PIC X(30) VALUE 'PETRO          FUEL           '.
017300     05  FILLER PIC X(30) VALUE 'BP STATION     FUEL           '.
017400     05  FILLER PIC X(30) VALUE 'AIRLINES       TRAVEL         '.
017500     05  FILLER PIC X(30) VALUE 'HOTEL          TRAVEL         '.
017600     05  FILLER PIC X(30) VALUE 'MARRIOTT       TRAVEL         '.
017700     05  FILLER PIC X(30) VALUE 'HILTON         TRAVEL         '.
017800     05  FILLER PIC X(30) VALUE 'AIRBNB         TRAVEL         '.
017900     05  FILLER PIC X(30) VALUE 'UBER           TRAVEL         '.
018000     05  FILLER PIC X(30) VALUE 'LYFT           TRAVEL         '.
018100     05  FILLER PIC X(30) VALUE 'DELTA          TRAVEL         '.
018200     05  FILLER PIC X(30) VALUE 'UNITED         TRAVEL         '.
018300     05  FILLER PIC X(30) VALUE 'AA             TRAVEL         '.
018400     05  FILLER PIC X(30) VALUE 'PHARMACY       HEALTH         '.
018500     05  FILLER PIC X(30) VALUE 'CLINIC         HEALTH         '.
018600     05  FILLER PIC X(30) VALUE 'HOSPITAL       HEALTH         '.
018700     05  FILLER PIC X(30) VALUE 'DENTAL         HEALTH         '.
018800     05  FILLER PIC X(30) VALUE 'VISION         HEALTH         '.
018900     05  FILLER PIC X(30) VALUE 'HSA            HEALTH         '.
019000     05  FILLER PIC X(30) VALUE 'HEALTH         HEALTH         '.
019100     05  FILLER PIC X(30) VALUE 'ELECTRIC       UTILITIES      '.
019200     05  FILLER PIC X(30) VALUE 'POWER          UTILITIES      '.
019300     05  FILLER PIC X(30) VALUE 'WATER          UTILITIES      '.
019400     05  FILLER PIC X(30) VALUE 'UTILITY        UTILITIES      '.
019500     05  FILLER PIC X(30) VALUE 'INTERNET       UTILITIES      '.
019600     05  FILLER PIC X(30) VALUE 'COMCAST        UTILITIES      '.
019700     05  FILLER PIC X(30) VALUE 'XFINITY        UTILITIES      '.
019800     05  FILLER PIC X(30) VALUE 'VERIZON        UTILITIES      '.
019900     05  FILLER PIC X(30) VALUE 'ATT            UTILITIES      '.
020000     05  FILLER PIC X(30) VALUE 'T-MOBILE       UTILITIES      '.
020100     05  FILLER PIC X(30) VALUE 'AMAZON         SHOPPING       '.
020200     05  FILLER PIC X(30) VALUE 'BEST BUY       SHOPPING       '.
020300     05  FILLER PIC X(30) VALUE 'ELECTRONICS    SHOPPING       '.
020400     05  FILLER PIC X(30) VALUE 'RETAIL         SHOPPING       '.
020500     05  FILLER PIC X(30) VALUE 'MALL           SHOPPING       '.
020600     05  FILLER PIC X(30) VALUE 'NETFLIX        ENTERTAINMENT  '.
020700     05  FILLER PIC X(30) VALUE 'SPOTIFY        ENTERTAINMENT  '.
020800     05  FILLER PIC X(30) VALUE 'HULU           ENTERTAINMENT  '.
020900     05  FILLER PIC X(30) VALUE 'DISNEY         ENTERTAINMENT  '.
021000     05  FILLER PIC X(30) VALUE 'AMC            ENTERTAINMENT  '.
021100     05  FILLER PIC X(30) VALUE 'CINEMA         ENTERTAINMENT  '.
021200     05  FILLER PIC X(30) VALUE 'THEATRE        ENTERTAINMENT  '.
021300     05  FILLER PIC X(30) VALUE 'CONCERT        ENTERTAINMENT  '.
021400     05  FILLER PIC X(30) VALUE 'RENT           HOUSING        '.
021500     05  FILLER PIC X(30) VALUE 'MORTGAGE       HOUSING        '.
021600     05  FILLER PIC X(30) VALUE 'LANDLORD       HOUSING        '.
021700     05  FILLER PIC X(30) VALUE 'HOA            HOUSING        '.
021800     05  FILLER PIC X(30) VALUE 'TRANSFER       TRANSFER       '.
021900     05  FILLER PIC X(30) VALUE 'ZELLE          TRANSFER       '.
022000     05  FILLER PIC X(30) VALUE 'VENMO          TRANSFER       '.
022100     05  FILLER PIC X(30) VALUE 'CASH APP       TRANSFER       '.
022200     05  FILLER PIC X(30) VALUE 'REIMBURSEMENT  TRANSFER       '.
022300     05  FILLER PIC X(30) VALUE 'FEE            FEES           '.
022400     05  FILLER PIC X(30) VALUE 'INTEREST CHARGEFEES           '.
022500     05  FILLER PIC X(30) VALUE 'LATE FEE       FEES           '.
022600     05  FILLER PIC X(30) VALUE 'OVERDRAFT      FEES           '.
022700 01  WS-KEYWORD-TABLE REDEFINES WS-KEYWORD-INIT-TABLE.
022800     05  WS-KEYWORD-ENTRY OCCURS 89 TIMES.
022900         10  WS-KW-TEXT               PIC X(15).
023000         10  WS-KW-CAT                PIC X(15).
023100
023200*---------------------------------------------------------------*
023300*   MERCHANT / CATEGORY TABLE -- 21 ROWS.                       *
023400*---------------------------------------------------------------*
023500 01  WS-MERCHANT-INIT-TABLE.
023600     05  FILLER PIC X(30) VALUE 'WALMART        GROCERIES      '.
023700     05  FILLER PIC X(30) VALUE 'TARGET         GROCERIES      '.
023800     05  FILLER PIC X(30) VALUE 'TRADER JOE''S   GROCERIES      '.
023900     05  FILLER PIC X(30) VALUE 'WHOLE FOODS    GROCERIES      '.
024000     05  FILLER PIC X(30) VALUE 'COSTCO         GROCERIES      '.
024100     05  FILLER PIC X(30) VALUE 'AMAZON         SHOPPING       '.
024200     05  FILLER PIC X(30) VALUE 'STARBUCKS      DINING         '.
024300     05  FILLER PIC X(30) VALUE 'MCDONALD''S     DINING         '.
024400     05  FILLER PIC X(30) VALUE 'SHELL          FUEL           '.
024500     05  FILLER PIC X(30) VALUE 'CHEVRON        FUEL           '.
024600     05  FILLER PIC X(30) VALUE 'EXXON          FUEL           '.
024700     05  FILLER PIC X(30) VALUE 'HILTON         TRAVEL         '.
024800     05  FILLER PIC X(30) VALUE 'MARRIOTT       TRAVEL         '.
024900     05  FILLER PIC X(30) VALUE 'AIRBNB         TRAVEL         '.
025000     05  FILLER PIC X(30) VALUE 'UBER           TRAVEL         '.
025100     05  FILLER PIC X(30) VALUE 'LYFT           TRAVEL         '.
025200     05  FILLER PIC X(30) VALUE 'NETFLIX        ENTERTAINMENT  '.
025300     05  FILLER PIC X(30) VALUE 'SPOTIFY        ENTERTAINMENT  '.
025400     05  FILLER PIC X(30) VALUE 'VERIZON        UTILITIES      '.
025500     05  FILLER PIC X(30) VALUE 'COMCAST        UTILITIES      '.
025600     05  FILLER PIC X(30) VALUE 'XFINITY        UTILITIES      '.
025700 01  WS-MERCHANT-TABLE REDEFINES WS-MERCHANT-INIT-TABLE.
025800     05  WS-MERCHANT-ENTRY OCCURS 21 TIMES.
025900         10  WS-MERCHANT-NAME         PIC X(15).
026000         10  WS-MERCHANT-CAT          PIC X(15).
026100
026200 01  WS-WORK-FIELDS.
026210*        WS-SCAN-TEXT/WS-SCAN-NEEDLE/WS-SCAN-LEN/WS-SCAN-POS ARE  *
026220*        THE SHARED PARAMETER AREA FOR 0030-SUBSTRING-SEARCH --   *
026230*        BOTH MERCHANT-CONTAINS MATCHING AND KEYWORD SCORING LOAD *
026240*        THESE FIELDS BEFORE CALLING IT, SO IT NEVER CARRIES      *
026250*        STATE OF ITS OWN BETWEEN CALLS.                           *
026300     05  WS-NORM-DESC                PIC X(60) VALUE SPACES.
026400     05  WS-NORM-MERCHANT            PIC X(30) VALUE SPACES.
026500     05  WS-SCAN-TEXT                PIC X(60) VALUE SPACES.
026600     05  WS-SCAN-NEEDLE               PIC X(15) VALUE SPACES.
026700     05  WS-NEEDLE-LEN               PIC 9(02) COMP VALUE 0.
026800     05  WS-SCAN-LEN                 PIC 9(02) COMP VALUE 0.
026900     05  WS-SCAN-POS                 PIC 9(02) COMP VALUE 0.
027000     05  WS-SCAN-MATCH-SW            PIC X(01) VALUE 'N'.
027100         88  WS-SCAN-MATCH               VALUE 'Y'.
027200     05  WS-KW-SUB                   PIC 9(03) COMP VALUE 0.
027300     05  WS-CAT-SUB                   PIC 9(03) COMP VALUE 0.
027400     05  WS-MER-SUB                   PIC 9(03) COMP VALUE 0.
027500     05  WS-BEST-CAT-SUB               PIC 9(03) COMP VALUE 0.
027600     05  WS-BEST-SCORE                PIC S9V9(02) COMP-3
027700                                       VALUE 0.
027800     05  WS-THIS-SCORE                PIC S9V9(02) COMP-3
027900                                       VALUE 0.
028000     05  WS-MERCHANT-MATCH-SW         PIC X(01) VALUE 'N'.
028100         88  WS-MERCHANT-MATCHED          VALUE 'Y'.
028200     05  WS-MERCHANT-MATCH-CONF       PIC S9V9(02) COMP-3
028300                                       VALUE 0.
028400     05  WS-MERCHANT-MATCH-CAT         PIC X(15) VALUE SPACES.
028500     05  WS-RESULT-CATEGORY            PIC X(15) VALUE SPACES.
028600     05  WS-RESULT-CONFIDENCE          PIC S9V9(02) COMP-3
028700                                       VALUE 0.
028800     05  WS-RESULT-SOURCE              PIC X(16) VALUE SPACES.
028900     05  PARA-NAME                     PIC X(40) VALUE SPACES.
029000     05  FILLER                        PIC X(04) VALUE SPACES.
029100
029200 PROCEDURE DIVISION.
029300
029310*================================================================*
029320*   MAIN-LINE.  A STRAIGHT BATCH READ/SCORE/WRITE LOOP -- ONE    *
029330*   CATEGORIZE-REQUEST RECORD IN, ONE CATEGORIZE-RESULT RECORD   *
029340*   OUT, NO SORTING AND NO WORK TABLE CARRIED ACROSS RECORDS.    *
029350*================================================================*
029400 0000-MAIN-LINE.
029500     PERFORM 0000-OPEN-FILES THRU 0000-EXIT.
029600     PERFORM 0500-PROCESS-ONE-REQUEST THRU 0500-EXIT
029700         UNTIL WS-CATREQ-EOF.
029800     CLOSE CATREQ-FILE CATRESULT-FILE.
029900     GOBACK.
030000
030100 0000-OPEN-FILES.
030200     OPEN INPUT CATREQ-FILE OUTPUT CATRESULT-FILE.
030300 0000-EXIT.
030400     EXIT.
030500
030600 0500-PROCESS-ONE-REQUEST.
030610*        MERCHANT MATCH TAKES PRIORITY OVER KEYWORD SCORING --
030620*        A KNOWN MERCHANT NAME IS A STRONGER SIGNAL THAN A
030630*        PHRASE HIT IN THE FREE-TEXT DESCRIPTION.
030700     READ CATREQ-FILE
030800         AT END
030900             SET WS-CATREQ-EOF TO TRUE
031000             GO TO 0500-EXIT
031100     END-READ.
031200     PERFORM 0100-NORMALIZE-TEXT  THRU 0100-EXIT.
031300     PERFORM 0200-MATCH-MERCHANT THRU 0200-EXIT.
031400     IF WS-MERCHANT-MATCHED
031500         MOVE WS-MERCHANT-MATCH-CAT   TO WS-RESULT-CATEGORY
031600         MOVE WS-MERCHANT-MATCH-CONF  TO WS-RESULT-CONFIDENCE
031700         MOVE 'RULES-MERCHANT'        TO WS-RESULT-SOURCE
031800     ELSE
031900         PERFORM 0300-SCORE-KEYWORDS  THRU 0300-EXIT
032000         PERFORM 0400-DECIDE-CATEGORY THRU 0400-EXIT
032100     END-IF.
032200     MOVE WS-RESULT-CATEGORY   TO CRS-CATEGORY.
032300     MOVE WS-RESULT-CONFIDENCE TO CRS-CONFIDENCE.
032400     MOVE WS-RESULT-SOURCE     TO CRS-SOURCE.
032500     WRITE CATEGORIZE-RESULT-REC.
032600 0500-EXIT.
032700     EXIT.
032800
032900*--- STEP 1: THE ADVISORS' WRITE-UP SAYS FOLD TO LOWER CASE;
033000*    THIS SHOP CARRIES ALL ITS COMPARISON TABLES UPPER, SO WE
033100*    FOLD UPPER INSTEAD -- COMPARES IDENTICALLY.  RUNS OF
033200*    BLANKS ARE LEFT ALONE; THE TABLE SCAN IN 0030 TOLERATES
033300*    THEM.
033400 0100-NORMALIZE-TEXT.
033500     MOVE CRQ-DESCRIPTION TO WS-NORM-DESC.
033600     INSPECT WS-NORM-DESC
033700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
033800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
033900     MOVE CRQ-MERCHANT TO WS-NORM-MERCHANT.
034000     INSPECT WS-NORM-MERCHANT
034100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
034200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
034300 0100-EXIT.
034400     EXIT.
034500
034600*--- STEP 2: MERCHANT MAP.  EXACT MATCH WINS AT 0.90; FAILING
034700*    THAT, THE FIRST MERCHANT KEY THAT IS A SUBSTRING OF THE
034800*    NORMALIZED MERCHANT TEXT WINS AT 0.75.
034900 0200-MATCH-MERCHANT.
034910*        A BLANK MERCHANT FIELD ON THE REQUEST SKIPS THIS TIER
034920*        ENTIRELY -- FALLS STRAIGHT THROUGH TO KEYWORD SCORING.
035000     MOVE 'N' TO WS-MERCHANT-MATCH-SW.
035100     IF WS-NORM-MERCHANT = SPACES
035200         GO TO 0200-EXIT
035300     END-IF.
035400     PERFORM 0210-CHECK-ONE-MERCHANT THRU 0210-EXIT
035500         VARYING WS-MER-SUB FROM 1 BY 1
035600         UNTIL WS-MER-SUB > 21 OR WS-MERCHANT-MATCHED.
035700 0200-EXIT.
035800     EXIT.
035900
036000 0210-CHECK-ONE-MERCHANT.
036010*        NORMALIZED MERCHANT IS COMPARED AGAINST THE FIRST 15
036020*        BYTES ONLY -- MERCHANT-NAME ENTRIES ARE 15 BYTES WIDE.
036100     IF WS-NORM-MERCHANT (1:15) = WS-MERCHANT-NAME (WS-MER-SUB)
036200         SET WS-MERCHANT-MATCHED TO TRUE
036300         MOVE WS-MERCHANT-CAT (WS-MER-SUB) TO WS-MERCHANT-MATCH-CAT
036400         MOVE WS-MERCHANT-EXACT-CONF TO WS-MERCHANT-MATCH-CONF
036500         GO TO 0210-EXIT
036600     END-IF.
036700     MOVE WS-MERCHANT-NAME (WS-MER-SUB) TO WS-SCAN-NEEDLE.
036800     MOVE WS-NORM-MERCHANT (1:30)       TO WS-SCAN-TEXT (1:30).
036900     MOVE 30 TO WS-SCAN-LEN.
037000     PERFORM 0030-SUBSTRING-SEARCH THRU 0030-EXIT.
037100     IF WS-SCAN-MATCH
037200         SET WS-MERCHANT-MATCHED TO TRUE
037300         MOVE WS-MERCHANT-CAT (WS-MER-SUB) TO WS-MERCHANT-MATCH-CAT
037400         MOVE WS-MERCHANT-CONTAINS-CONF TO WS-MERCHANT-MATCH-CONF
037500     END-IF.
037600 0210-EXIT.
037700     EXIT.
037800
037900*--- STEP 3: KEYWORD SCORING.  ONE PASS OVER THE 89-PHRASE
038000*    TABLE BUILDS A PER-CATEGORY HIT COUNT; THE SCORE FOR A
038100*    CATEGORY WITH AT LEAST ONE HIT IS 0.40 + 0.20 PER HIT,
038200*    CAPPED AT 1.00.
038300 0300-SCORE-KEYWORDS.
038400     PERFORM 0310-CLEAR-ONE-HIT-COUNT THRU 0310-EXIT
038500         VARYING WS-CAT-SUB FROM 1 BY 1
038600         UNTIL WS-CAT-SUB > 14.
038700     PERFORM 0320-CHECK-ONE-KEYWORD THRU 0320-EXIT
038800         VARYING WS-KW-SUB FROM 1 BY 1
038900         UNTIL WS-KW-SUB > 89.
039000 0300-EXIT.
039100     EXIT.
039200
039300 0310-CLEAR-ONE-HIT-COUNT.
039310*        THE HIT-COUNT TABLE IS NOT VALUE-INITIALIZED BECAUSE IT
039320*        IS REUSED FOR EVERY INCOMING REQUEST IN THE RUN.
039400     MOVE 0 TO WS-CAT-HITS (WS-CAT-SUB).
039500 0310-EXIT.
039600     EXIT.
039700
039800 0320-CHECK-ONE-KEYWORD.
039900     MOVE WS-KW-TEXT (WS-KW-SUB) TO WS-SCAN-NEEDLE.
040000     MOVE WS-NORM-DESC            TO WS-SCAN-TEXT.
040100     MOVE 60 TO WS-SCAN-LEN.
040200     PERFORM 0030-SUBSTRING-SEARCH THRU 0030-EXIT.
040300     IF WS-SCAN-MATCH
040400         PERFORM 0321-FIND-CAT-SUB THRU 0321-EXIT
040500         IF WS-CAT-SUB > 0
040600             ADD 1 TO WS-CAT-HITS (WS-CAT-SUB)
040700         END-IF
040800     END-IF.
040900 0320-EXIT.
041000     EXIT.
041100
041200*--- LOOK UP THE KEYWORD'S CATEGORY NAME IN THE 14-ROW CATEGORY
041300*    TABLE TO GET ITS SUBSCRIPT.  WS-CAT-SUB RETURNS 0 IF, BY
041400*    SOME DATA-ENTRY SLIP, THE KEYWORD TABLE NAMES A CATEGORY
041500*    NOT IN THE CATEGORY TABLE.
041600 0321-FIND-CAT-SUB.
041700     MOVE 0 TO WS-CAT-SUB.
041800     PERFORM 0322-COMPARE-ONE-CAT THRU 0322-EXIT
041900         VARYING WS-CAT-SUB FROM 1 BY 1
042000         UNTIL WS-CAT-SUB > 14
042100             OR WS-CATEGORY-NAME (WS-CAT-SUB) = WS-KW-CAT (WS-KW-SUB).
042200     IF WS-CAT-SUB > 14
042300         MOVE 0 TO WS-CAT-SUB
042400     END-IF.
042500 0321-EXIT.
042600     EXIT.
042700
042800 0322-COMPARE-ONE-CAT.
042900*        NO OPERATION -- THE TEST IS IN THE PERFORM ABOVE; THIS
043000*        PARAGRAPH EXISTS ONLY SO THE LOOP HAS A BODY TO CALL.
043100     CONTINUE.
043200 0322-EXIT.
043300     EXIT.
043400
043500*--- STEP 4: BEST SCORE, FIRST-WINS ON A TIE (STRICTLY GREATER
043600*    THAN REPLACES THE CURRENT BEST).  INCOME BIAS IS ADDED
043700*    BEFORE THE COMPARISON, AS THE SOURCE TABLE DOES.
043800 0400-DECIDE-CATEGORY.
043900     MOVE 0 TO WS-BEST-SCORE.
044000     MOVE 0 TO WS-BEST-CAT-SUB.
044100     PERFORM 0410-SCORE-ONE-CATEGORY THRU 0410-EXIT
044200         VARYING WS-CAT-SUB FROM 1 BY 1
044300         UNTIL WS-CAT-SUB > 14.
044400     IF WS-BEST-CAT-SUB > 0 AND WS-BEST-SCORE >= WS-ACCEPT-THRESHOLD
044500         MOVE WS-CATEGORY-NAME (WS-BEST-CAT-SUB)
044600             TO WS-RESULT-CATEGORY
044700         IF WS-BEST-SCORE > WS-MAX-SCORE
044800             MOVE WS-MAX-SCORE TO WS-RESULT-CONFIDENCE
044900         ELSE
045000             MOVE WS-BEST-SCORE TO WS-RESULT-CONFIDENCE
045100         END-IF
045200         MOVE 'RULES'       TO WS-RESULT-SOURCE
045300     ELSE
045400         MOVE 'OTHER'       TO WS-RESULT-CATEGORY
045500         MOVE 0             TO WS-RESULT-CONFIDENCE
045600         MOVE 'RULES-FALLBACK' TO WS-RESULT-SOURCE
045700     END-IF.
045800 0400-EXIT.
045900     EXIT.
046000
046100 0410-SCORE-ONE-CATEGORY.
046110*        A CATEGORY WITH NO KEYWORD HITS AT ALL SCORES ZERO AND
046120*        CANNOT WIN -- THE INCOME BIAS BELOW IS ONLY EVER ADDED
046130*        ON TOP OF A NONZERO KEYWORD SCORE.
046200     IF WS-CAT-HITS (WS-CAT-SUB) = 0
046300         MOVE 0 TO WS-THIS-SCORE
046400     ELSE
046500         COMPUTE WS-THIS-SCORE =
046600             WS-KEYWORD-BASE-SCORE +
046700             (WS-KEYWORD-HIT-SCORE * WS-CAT-HITS (WS-CAT-SUB))
046800         IF WS-THIS-SCORE > WS-MAX-SCORE
046900             MOVE WS-MAX-SCORE TO WS-THIS-SCORE
047000         END-IF
047100     END-IF.
047200     IF CRQ-AMOUNT > 0
047300         IF WS-CAT-SUB = 1 OR WS-CAT-SUB = 2 OR WS-CAT-SUB = 3
047400*                CATEGORY TABLE SLOTS 1-3 ARE INCOME/SALARY/BONUS
047500             ADD WS-INCOME-BIAS TO WS-THIS-SCORE
047600         END-IF
047700     END-IF.
047800     IF WS-THIS-SCORE > WS-BEST-SCORE
047900         MOVE WS-THIS-SCORE TO WS-BEST-SCORE
048000         MOVE WS-CAT-SUB    TO WS-BEST-CAT-SUB
048100     END-IF.
048200 0410-EXIT.
048300     EXIT.
048400
048500*---------------------------------------------------------------*
048600*   0030-SUBSTRING-SEARCH  --  GENERAL-PURPOSE HELPER.  IS      *
048700*   WS-SCAN-NEEDLE (TRAILING-SPACE TRIMMED) PRESENT ANYWHERE IN *
048800*   THE FIRST WS-SCAN-LEN BYTES OF WS-SCAN-TEXT?  SETS          *
048900*   WS-SCAN-MATCH-SW.  A BLANK NEEDLE NEVER MATCHES.            *
049000*---------------------------------------------------------------*
049100 0030-SUBSTRING-SEARCH.
049200     MOVE 'N' TO WS-SCAN-MATCH-SW.
049300     PERFORM 0031-TRIM-NEEDLE THRU 0031-EXIT.
049400     IF WS-NEEDLE-LEN = 0
049500         GO TO 0030-EXIT
049600     END-IF.
049700     IF WS-NEEDLE-LEN > WS-SCAN-LEN
049800         GO TO 0030-EXIT
049900     END-IF.
050000     COMPUTE WS-SCAN-POS = WS-SCAN-LEN - WS-NEEDLE-LEN + 1.
050100     PERFORM 0032-TRY-ONE-POSITION THRU 0032-EXIT
050200         VARYING WS-SCAN-POS FROM 1 BY 1
050300         UNTIL WS-SCAN-POS > WS-SCAN-LEN - WS-NEEDLE-LEN + 1
050400             OR WS-SCAN-MATCH.
050500 0030-EXIT.
050600     EXIT.
050700
050800 0031-TRIM-NEEDLE.
050810*        NEEDLE FIELD IS A FIXED 15 BYTES -- SHRINK FROM THE      *
050820*        RIGHT UNTIL THE LAST BYTE IS NON-BLANK, SO A SHORT       *
050830*        MERCHANT KEY LIKE 'AMAZON' DOES NOT SCAN AS 15 BYTES     *
050840*        PADDED WITH TRAILING SPACES.                              *
050900     MOVE 15 TO WS-NEEDLE-LEN.
051000     PERFORM 0033-SHRINK-NEEDLE THRU 0033-EXIT
051100         UNTIL WS-NEEDLE-LEN = 0
051200             OR WS-SCAN-NEEDLE (WS-NEEDLE-LEN:1) NOT = SPACE.
051300 0031-EXIT.
051400     EXIT.
051500
051600 0033-SHRINK-NEEDLE.
051700     SUBTRACT 1 FROM WS-NEEDLE-LEN.
051800 0033-EXIT.
051900     EXIT.
052000
052100 0032-TRY-ONE-POSITION.
052110*        ONE FIXED-WIDTH COMPARE PER CANDIDATE START POSITION --  *
052120*        NO INTRINSIC FUNCTION DOES THIS IN-HOUSE, SO THE CALLER  *
052130*        VARIES WS-SCAN-POS ACROSS EVERY POSITION THE NEEDLE      *
052140*        COULD START AT AND STOPS ON THE FIRST HIT.               *
052200     IF WS-SCAN-TEXT (WS-SCAN-POS : WS-NEEDLE-LEN) =
052300                 WS-SCAN-NEEDLE (1 : WS-NEEDLE-LEN)
052400         SET WS-SCAN-MATCH TO TRUE
052500     END-IF.
052600 0032-EXIT.
052700     EXIT.
