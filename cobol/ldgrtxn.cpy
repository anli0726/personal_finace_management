000100*****************************************************************
000200*    LDGRTXN --  NORMALIZED LEDGER TRANSACTION RECORD WRITTEN   *
000300*                BY STATEMENT INGESTION (STMTING), READ BACK BY *
000400*                THE DESCRIPTION SUMMARIZER (DESCSUM).          *
000500*    09/06/02  RSK  ORIGINAL LAYOUT.                            *
000600*    09/08/21  TLM  WIDENED TXN-DEDUP-KEY TO X(80), THE OLD      *
000700*              X(50) WAS TRUNCATING LONGER DESCRIPTIONS AND      *
000800*              LETTING DUPES THROUGH -- TICKET FIN-2260.         *
000900*****************************************************************
001000 01  LEDGER-TXN-REC.
001100     05  TXN-DEDUP-KEY                  PIC X(80).
001200     05  TXN-DATE                       PIC X(10).
001300     05  TXN-AMOUNT                     PIC S9(07)V99
001400                                         SIGN IS TRAILING SEPARATE.
001500     05  TXN-DESC                       PIC X(60).
001600     05  TXN-ACCOUNT                    PIC X(30).
001700     05  TXN-CATEGORY                   PIC X(15).
001800     05  FILLER                         PIC X(10).
