000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    PDAGG.
000400 AUTHOR.        R S KEMPER.
000500 INSTALLATION.  FAMILY FINANCIAL SYSTEMS INC.
000600 DATE-WRITTEN.  09/11/94.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL.
000900******************************************************************
001000*   REMARKS.                                                     *
001100*       PERIOD AGGREGATOR.  READS THE MONTH-SNAPSHOT FILE (ONE   *
001200*       OR MORE SCENARIOS, NOT NECESSARILY IN ORDER), SORTS IT   *
001300*       BY SCENARIO AND MONTH-INDEX, ROLLS EACH MONTH UP TO THE  *
001400*       REQUESTED FREQUENCY (M/Q/Y), KEEPS ONLY THE LAST MONTH   *
001500*       SEEN IN EACH PERIOD (BALANCES ARE POINT-IN-TIME), AND    *
001600*       WRITES BOTH THE AGGREGATE-OUT FILE AND A PRINTABLE       *
001700*       COLUMNAR REPORT.                                         *
001710*                                                                *
001720*       THIS IS A TABLE PROGRAM, NOT A SORT/MERGE ONE -- THE      *
001730*       WHOLE SNAPSHOT FILE IS READ INTO WS-SNAP-TABLE FIRST,     *
001740*       REORDERED IN PLACE, STAMPED WITH PERIOD KEYS, THEN        *
001750*       WALKED ONCE MORE TO PRODUCE OUTPUT.  FINE FOR THE SIZES   *
001760*       PLANSIM ACTUALLY PRODUCES; SEE THE CHANGE LOG IF THAT      *
001770*       EVER STOPS BEING TRUE.                                    *
001800*                                                                *
001900*   CHANGE LOG.                                                  *
002000*     09/11/94  RSK  ORIGINAL CODING, MONTHLY FREQUENCY ONLY.    *
002020*     06/02/05  DA   SORT REPLACED AN O(N SQUARED) BUBBLE PASS    *
002040*               WITH THE SAME INSERTION SORT THE HOUSE ADSORT    *
002060*               ROUTINE USES -- WAS TAKING TOO LONG ON A 40-YEAR *
002080*               SCENARIO WITH SEVERAL ACCOUNTS, TICKET FIN-1187.  *
002100*     08/30/13  PN   SCENARIO TRAILER LINE ADDED TO THE PRINTED  *
002120*               REPORT PER THE ADVISORS' REQUEST.                 *
002140*     09/12/15  RSK  QUARTERLY AND ANNUAL FREQUENCY ADDED.        *
002160*     01/14/22  DA   HARD ERROR ON A SNAPSHOT MISSING SCENARIO,   *
002180*               MONTH-INDEX, CAL-YEAR OR MONTH-IN-YR, TICKET      *
002190*               FIN-2901.                                         *
002200*     05/23/22  DA   CHANGE-LOG ENTRIES OUT OF DATE ORDER         *
002210*               CORRECTED; THE 2015 ENTRY HAD BEEN FILED AHEAD    *
002220*               OF THE 2005 AND 2013 ONES.                        *
002230*     05/30/22  DA   THE 01/14/22 KEY-COLUMN CHECK WAS TREATING   *
002240*               A ZERO MONTH-INDEX AS MISSING AND ABENDING ON     *
002250*               EVERY SCENARIO'S FIRST MONTH -- PLANSIM NUMBERS   *
002260*               MONTHS FROM ZERO.  DROPPED THAT LEG OF THE TEST,  *
002270*               TICKET FIN-3210.                                  *
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-370.
004000 OBJECT-COMPUTER.  IBM-370.
004100 SPECIAL-NAMES.
004110*        UPSI-0 LETS OPERATIONS RUN THE JOB IN TEST MODE WITHOUT
004120*        A SOURCE CHANGE -- NOT CURRENTLY TESTED BY PDAGG ITSELF,
004130*        KEPT FOR PARITY WITH THE REST OF THE BATCH SUITE.
004200     C01 IS TOP-OF-FORM
004300     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z'
004400     UPSI-0 ON  STATUS IS WS-TEST-RUN-SW
004500     UPSI-0 OFF STATUS IS WS-PRODUCTION-RUN-SW.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004810*        CONTROL-FILE CARRIES THE ONE-BYTE ROLL-UP FREQUENCY.
004900     SELECT CONTROL-FILE ASSIGN TO PDAGGCTL
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS  IS WS-CONTROL-STATUS.
005200
005210*        SNAPSHOT-FILE IS PLANSIM'S MONTH-BY-MONTH OUTPUT, ONE
005220*        SCENARIO OR SEVERAL, NOT NECESSARILY SORTED.
005300     SELECT SNAPSHOT-FILE ASSIGN TO SNAPIN
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS  IS WS-SNAPSHOT-STATUS.
005600
005610*        AGGREGATE-FILE IS THE ROLLED-UP FEED FOR DOWNSTREAM
005620*        REPORTING JOBS; REPORT-FILE IS THE HUMAN-READABLE COPY.
005700     SELECT AGGREGATE-FILE ASSIGN TO AGGOUT
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS WS-AGGREGATE-STATUS.
006000
006100     SELECT REPORT-FILE ASSIGN TO AGGRPT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS  IS WS-REPORT-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  CONTROL-FILE
006800     RECORDING MODE IS F.
006900 01  CONTROL-REC.
007000     05  CTL-FREQUENCY                PIC X(01).
007010*            M = MONTHLY, Q = QUARTERLY, Y = ANNUAL.  CASE-
007020*            INSENSITIVE, UPPERCASED ON READ.
007100     05  FILLER                       PIC X(29).
007200
007300 FD  SNAPSHOT-FILE
007310*        VARIABLE-LENGTH BECAUSE SNAPREC'S TRAILING FILLER IS
007320*        NOT ALWAYS PRESENT ON OLDER PLANSIM OUTPUT -- SEE THE
007330*        COPYBOOK'S OWN CHANGE LOG.
007400     RECORD IS VARYING IN SIZE
007500     RECORDING MODE IS V.
007600 COPY SNAPREC.
007700
007800 FD  AGGREGATE-FILE
007900     RECORDING MODE IS F.
008000 COPY AGGREC.
008100
008200 FD  REPORT-FILE
008300     RECORDING MODE IS F.
008400 01  REPORT-RECORD                    PIC X(132).
008500
008600 WORKING-STORAGE SECTION.
008610*--- FILE-STATUS BYTES -- STANDARD TWO-CHARACTER COBOL STATUS    *
008620*    CODES, ONE PER FILE, CHECKED AFTER EVERY OPEN/READ/CLOSE.   *
008630*    '00' IS SUCCESSFUL COMPLETION, '10' IS END OF FILE.         *
008700 01  WS-FILE-STATUS-CODES.
008800     05  WS-CONTROL-STATUS            PIC X(02) VALUE SPACES.
008900     05  WS-SNAPSHOT-STATUS           PIC X(02) VALUE SPACES.
009000         88  WS-SNAPSHOT-OK               VALUE '00'.
009100         88  WS-SNAPSHOT-EOF               VALUE '10'.
009200*        NUMERIC VIEW -- ABEND ROUTINE DISPLAYS THIS INSTEAD   *
009300*        OF THE RAW STATUS CHARACTERS.                        *
009400     05  WS-SNAPSHOT-STATUS-NUM REDEFINES WS-SNAPSHOT-STATUS
009500                                       PIC 99.
009600     05  WS-AGGREGATE-STATUS          PIC X(02) VALUE SPACES.
009700     05  WS-AGGREGATE-STATUS-NUM REDEFINES WS-AGGREGATE-STATUS
009800                                       PIC 99.
009900     05  WS-REPORT-STATUS             PIC X(02) VALUE SPACES.
010000     05  WS-TEST-RUN-SW               PIC X(01) VALUE 'N'.
010100     05  WS-PRODUCTION-RUN-SW         PIC X(01) VALUE 'Y'.
010200     05  FILLER                       PIC X(04) VALUE SPACES.
010300
010400 01  WS-RUN-FREQUENCY                 PIC X(01) VALUE 'M'.
010410*        SET FROM CONTROL-FILE IN 0010-READ-CONTROL-CARD.
010500     88  WS-FREQ-IS-MONTHLY               VALUE 'M'.
010600     88  WS-FREQ-IS-QUARTERLY              VALUE 'Q'.
010700     88  WS-FREQ-IS-ANNUAL                 VALUE 'Y'.
010800
010900*---------------------------------------------------------------*
011000*   SNAPSHOT WORK TABLE -- THE WHOLE INPUT FILE IS HELD HERE SO *
011100*   IT CAN BE SORTED BY (SCENARIO, MONTH-INDEX) BEFORE THE      *
011200*   PERIOD ROLL-UP RUNS.  3000 ENTRIES COVERS 250 YEARS OF A    *
011300*   SINGLE SCENARIO OR A REASONABLE NUMBER OF SHORTER ONES.      *
011400*---------------------------------------------------------------*
011500 77  WS-SNAP-COUNT                    PIC 9(04) COMP VALUE 0.
011600 01  WS-SNAP-TABLE.
011700     05  WS-SNAP-ENTRY OCCURS 1 TO 3000 TIMES
011800                         DEPENDING ON WS-SNAP-COUNT
011900                         INDEXED BY WS-SNAP-IDX.
012000         10  WS-SNAP-SCENARIO          PIC X(30).
012100         10  WS-SNAP-MONTH-INDEX        PIC 9(05).
012200         10  WS-SNAP-CAL-YEAR            PIC 9(04).
012300         10  WS-SNAP-MONTH-IN-YR          PIC 9(02).
012400         10  WS-SNAP-MONTH-LABEL           PIC X(07).
012410*            THESE FIVE TOTALS ARE CARRIED STRAIGHT ACROSS FROM
012420*            THE SNAPSHOT RECORD -- THIS PROGRAM DOES NOT
012430*            RECOMPUTE THEM, ONLY GROUPS AND FORWARDS THEM.
012500         10  WS-SNAP-TOT-INCOME             PIC S9(09)V99 COMP-3.
012600         10  WS-SNAP-TOT-SPENDING            PIC S9(09)V99 COMP-3.
012700         10  WS-SNAP-TOT-TAX                  PIC S9(09)V99 COMP-3.
012800         10  WS-SNAP-LIQUID                    PIC S9(09)V99 COMP-3.
012900         10  WS-SNAP-NET-WORTH                  PIC S9(09)V99 COMP-3.
012910*            FILLED IN BY 0310-MARK-ONE-PERIOD, BELOW.
013000         10  WS-SNAP-PERIOD-VALUE                 PIC 9(05).
013100         10  WS-SNAP-PERIOD-LABEL                  PIC X(08).
013200         10  WS-SNAP-KEEP-SW                        PIC X(01).
013300             88  WS-SNAP-KEEP                          VALUE 'Y'.
013400
013450 77  WS-INSERT-IDX                    PIC 9(04) COMP VALUE 0.
013480 77  WS-SEARCH-IDX                    PIC 9(04) COMP VALUE 0.
013500 01  WS-SORT-FIELDS.
013800     05  WS-SHIFT-DONE-SW               PIC X(01) VALUE 'N'.
013900         88  WS-SHIFT-DONE                  VALUE 'Y'.
014000     05  FILLER                         PIC X(04) VALUE SPACES.
014050*--- THE HOLD ENTRY BELOW IS THE ROW BEING INSERTED -- ITS       *
014060*    FIELDS ARE COMPARED AGAINST, AND PRIOR ROWS ARE SHIFTED     *
014070*    INTO, THE SAME POSITIONS IN WS-SNAP-TABLE, SO THE LAYOUT     *
014080*    HERE MUST STAY IN STEP WITH WS-SNAP-ENTRY ABOVE.             *
014100 01  WS-SORT-HOLD-ENTRY.
014200     05  WS-HOLD-SCENARIO              PIC X(30).
014300     05  WS-HOLD-MONTH-INDEX            PIC 9(05).
014400     05  WS-HOLD-CAL-YEAR                PIC 9(04).
014500     05  WS-HOLD-MONTH-IN-YR              PIC 9(02).
014600     05  WS-HOLD-MONTH-LABEL               PIC X(07).
014700     05  WS-HOLD-TOT-INCOME                 PIC S9(09)V99 COMP-3.
014800     05  WS-HOLD-TOT-SPENDING                PIC S9(09)V99 COMP-3.
014900     05  WS-HOLD-TOT-TAX                      PIC S9(09)V99 COMP-3.
015000     05  WS-HOLD-LIQUID                        PIC S9(09)V99 COMP-3.
015100     05  WS-HOLD-NET-WORTH                      PIC S9(09)V99 COMP-3.
015200     05  WS-HOLD-PERIOD-VALUE                     PIC 9(05).
015300     05  WS-HOLD-PERIOD-LABEL                      PIC X(08).
015400     05  WS-HOLD-KEEP-SW                            PIC X(01).
015500     05  FILLER                                     PIC X(04)
015600                                                     VALUE SPACES.
015700
015800 01  WS-WORK-FIELDS.
015900     05  WS-QTR-NUM                     PIC 9(02) COMP VALUE 0.
016000     05  WS-QTR-WORK                     PIC 9(02) COMP VALUE 0.
016100     05  WS-QTR-NUM-EDIT                  PIC 9(01).
016200     05  WS-YEAR-EDIT                     PIC 9(04).
016300*        CENTURY/YEAR-OF-CENTURY SPLIT -- THIS PROGRAM STORED   *
016400*        SNAP-CAL-YEAR AS A FULL 4-DIGIT YEAR FROM THE OUTSET,  *
016500*        SO IT NEVER NEEDED Y2K REMEDIATION ITSELF.  THE SPLIT  *
016600*        IS KEPT ONLY FOR PARITY WITH THE OLDER DATE ROUTINES    *
016650*        ELSEWHERE THAT DO CARRY A 2-DIGIT YEAR.                *
016700     05  WS-YEAR-EDIT-PARTS REDEFINES WS-YEAR-EDIT.
016800         10  WS-YEAR-CENTURY              PIC 99.
016900         10  WS-YEAR-OF-CENT               PIC 99.
017000     05  FILLER                          PIC X(04) VALUE SPACES.
017100
017200 01  WS-CONTROL-BREAK-FIELDS.
017210*        WS-PREV-SCENARIO AND WS-FIRST-LINE-SW DRIVE THE
017220*        SCENARIO-CHANGE TEST IN 0600; WS-LAST-NET-WORTH HOLDS
017230*        THE MOST RECENTLY EMITTED ROW'S BALANCE SO THE TRAILER
017240*        LINE HAS SOMETHING TO PRINT WHEN A SCENARIO ENDS.
017300     05  WS-PREV-SCENARIO                  PIC X(30) VALUE SPACES.
017400     05  WS-FIRST-LINE-SW                   PIC X(01) VALUE 'Y'.
017500         88  WS-FIRST-LINE                      VALUE 'Y'.
017600     05  WS-LAST-NET-WORTH                   PIC S9(09)V99
017700                                         SIGN IS TRAILING SEPARATE
017800                                         VALUE 0.
017900     05  FILLER                              PIC X(04)
018000                                              VALUE SPACES.
018100
018110*--- REPORT LINES -- 132-COLUMN STOCK, THE SAME WIDTH THE SHOP   *
018120*    USES FOR EVERY LINE-PRINTER REPORT.                         *
018200 01  RPT-HEADING-1.
018300     05  FILLER PIC X(30) VALUE 'SCENARIO'.
018400     05  FILLER PIC X(10) VALUE 'PERIOD'.
018500     05  FILLER PIC X(14) VALUE 'TOTAL INCOME'.
018600     05  FILLER PIC X(14) VALUE 'TOTAL SPENDING'.
018700     05  FILLER PIC X(14) VALUE 'TOTAL TAX'.
018800     05  FILLER PIC X(14) VALUE 'LIQUID'.
018900     05  FILLER PIC X(14) VALUE 'NET WORTH'.
019000     05  FILLER PIC X(22) VALUE SPACES.
019100
019200 01  RPT-DETAIL-LINE.
019300     05  RPT-SCENARIO                 PIC X(30).
019400     05  RPT-PERIOD                   PIC X(10).
019500     05  RPT-INCOME                   PIC -(11)9.99.
019600     05  RPT-SPENDING                 PIC -(11)9.99.
019700     05  RPT-TAX                      PIC -(11)9.99.
019800     05  RPT-LIQUID                   PIC -(11)9.99.
019900     05  RPT-NET-WORTH                PIC -(11)9.99.
020000     05  FILLER                       PIC X(08) VALUE SPACES.
020100
020200 01  RPT-TRAILER-LINE.
020300     05  FILLER                       PIC X(10) VALUE SPACES.
020400     05  FILLER                       PIC X(30)
020500             VALUE 'SCENARIO FINAL NET WORTH ... '.
020600     05  RPT-TRAILER-SCENARIO          PIC X(30).
020700     05  RPT-TRAILER-NET-WORTH           PIC -(11)9.99.
020800     05  FILLER                         PIC X(20) VALUE SPACES.
020900
021000 PROCEDURE DIVISION.
021100
021110*================================================================*
021120*   MAIN-LINE.  THE WHOLE RUN IS ONE PASS OVER A WORK TABLE:     *
021130*   LOAD EVERY SNAPSHOT ROW, SORT IT, STAMP EACH ROW WITH THE    *
021140*   PERIOD IT BELONGS TO, MARK THE LAST ROW OF EACH PERIOD AS    *
021150*   THE ONE TO KEEP, THEN WALK THE TABLE ONCE MORE WRITING ONLY  *
021160*   THE KEPT ROWS TO THE AGGREGATE FILE AND THE REPORT.          *
021170*================================================================*
021200 0000-MAIN-LINE.
021210*        OPEN EVERYTHING, THEN PICK UP THE REQUESTED FREQUENCY.
021300     PERFORM 0000-OPEN-FILES       THRU 0000-EXIT.
021400     PERFORM 0010-READ-CONTROL-CARD THRU 0010-EXIT.
021410*        PASS 1 -- BRING THE ENTIRE SNAPSHOT FILE INTO THE TABLE.
021500     PERFORM 0100-LOAD-SNAPSHOTS    THRU 0100-EXIT.
021510*        PASS 2 -- ORDER THE TABLE BY SCENARIO, THEN MONTH.
021600     PERFORM 0200-SORT-SNAPSHOTS    THRU 0200-EXIT.
021610*        PASS 3 -- TAG EACH ROW WITH ITS MONTH/QUARTER/YEAR KEY.
021700     PERFORM 0300-MARK-PERIOD-VALUES THRU 0300-EXIT.
021710*        PASS 4 -- FLAG THE LAST ROW SEEN IN EACH PERIOD GROUP.
021800     PERFORM 0400-MARK-LAST-OF-PERIOD THRU 0400-EXIT.
021900     PERFORM 0500-WRITE-HEADING     THRU 0500-EXIT.
021910*        PASS 5 -- WRITE ONLY THE FLAGGED ROWS, SCENARIO BY
021920*        SCENARIO, WITH A TRAILER LINE WHEN A SCENARIO ENDS.
022000     PERFORM 0600-EMIT-ONE-SNAPSHOT  THRU 0600-EXIT
022100         VARYING WS-SNAP-IDX FROM 1 BY 1
022200         UNTIL WS-SNAP-IDX > WS-SNAP-COUNT.
022210*        THE VERY LAST SCENARIO IN THE FILE NEVER TRIPS THE
022220*        "SCENARIO CHANGED" TEST INSIDE 0600, SO ITS TRAILER HAS
022230*        TO BE WRITTEN HERE AFTER THE LOOP ENDS.
022300     IF NOT WS-FIRST-LINE
022400         PERFORM 0610-WRITE-TRAILER THRU 0610-EXIT
022500     END-IF.
022600     PERFORM 0000-CLOSE-FILES THRU 0000-EXIT2.
022700     GOBACK.
022800
022900 0000-OPEN-FILES.
023000     OPEN INPUT CONTROL-FILE SNAPSHOT-FILE
023100          OUTPUT AGGREGATE-FILE REPORT-FILE.
023200 0000-EXIT.
023300     EXIT.
023400
023500 0000-CLOSE-FILES.
023600     CLOSE CONTROL-FILE SNAPSHOT-FILE AGGREGATE-FILE REPORT-FILE.
023700 0000-EXIT2.
023800     EXIT.
023900
024000 0010-READ-CONTROL-CARD.
024010*        ONE-CARD CONTROL FILE -- A SINGLE BYTE NAMING THE ROLL-
024020*        UP FREQUENCY (M/Q/Y).  A MISSING OR BLANK CARD, OR AN
024030*        UNRECOGNIZED LETTER, DEFAULTS QUIETLY TO MONTHLY.
024100     READ CONTROL-FILE
024200         AT END
024300             MOVE 'M' TO WS-RUN-FREQUENCY
024400             GO TO 0010-EXIT
024500     END-READ.
024600     MOVE CTL-FREQUENCY TO WS-RUN-FREQUENCY.
024700     INSPECT WS-RUN-FREQUENCY
024800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
024900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025000     IF WS-RUN-FREQUENCY NOT = 'M' AND WS-RUN-FREQUENCY NOT = 'Q'
025100             AND WS-RUN-FREQUENCY NOT = 'Y'
025200         MOVE 'M' TO WS-RUN-FREQUENCY
025300     END-IF.
025400 0010-EXIT.
025500     EXIT.
025600
025700 0100-LOAD-SNAPSHOTS.
025800     MOVE 0 TO WS-SNAP-COUNT.
025900     PERFORM 0110-LOAD-ONE-SNAPSHOT THRU 0110-EXIT
026000         UNTIL WS-SNAPSHOT-EOF.
026100 0100-EXIT.
026200     EXIT.
026300
026400 0110-LOAD-ONE-SNAPSHOT.
026410*        ONE MONTH-SNAPSHOT RECORD PER CALL.  THE SNAPSHOT FILE
026420*        IS WRITTEN BY PLANSIM WITH VARYING-LENGTH RECORDS, SO
026430*        THE COPY SNAPREC LAYOUT IS TRUSTED AS-IS.
026500     READ SNAPSHOT-FILE
026600         AT END
026700             SET WS-SNAPSHOT-EOF TO TRUE
026800             GO TO 0110-EXIT
026900     END-READ.
027000     PERFORM 0115-VALIDATE-KEY-COLUMNS THRU 0115-EXIT.
027010*        TABLE IS CAPPED AT 3000 ROWS -- SEE THE BANNER OVER THE
027020*        01 WS-SNAP-TABLE DECLARATION.  A ROW PAST THE CAP IS
027030*        SIMPLY DROPPED RATHER THAN ABENDING THE RUN.
027100     IF WS-SNAP-COUNT < 3000
027200         ADD 1 TO WS-SNAP-COUNT
027300         MOVE SNAP-SCENARIO      TO WS-SNAP-SCENARIO (WS-SNAP-COUNT)
027400         MOVE SNAP-MONTH-INDEX   TO WS-SNAP-MONTH-INDEX (WS-SNAP-COUNT)
027500         MOVE SNAP-CAL-YEAR      TO WS-SNAP-CAL-YEAR (WS-SNAP-COUNT)
027600         MOVE SNAP-MONTH-IN-YR   TO WS-SNAP-MONTH-IN-YR (WS-SNAP-COUNT)
027700         MOVE SNAP-MONTH-LABEL   TO WS-SNAP-MONTH-LABEL (WS-SNAP-COUNT)
027800         MOVE SNAP-TOT-INCOME    TO WS-SNAP-TOT-INCOME (WS-SNAP-COUNT)
027900         MOVE SNAP-TOT-SPENDING  TO WS-SNAP-TOT-SPENDING (WS-SNAP-COUNT)
028000         MOVE SNAP-TOT-TAX       TO WS-SNAP-TOT-TAX (WS-SNAP-COUNT)
028100         MOVE SNAP-LIQUID        TO WS-SNAP-LIQUID (WS-SNAP-COUNT)
028200         MOVE SNAP-NET-WORTH     TO WS-SNAP-NET-WORTH (WS-SNAP-COUNT)
028300         MOVE 'N'                TO WS-SNAP-KEEP-SW (WS-SNAP-COUNT)
028400     END-IF.
028500 0110-EXIT.
028600     EXIT.
028700
028800*--- A SNAPSHOT WITH NO SCENARIO NAME, OR A ZERO CALENDAR YEAR    *
028900*    OR MONTH-IN-YEAR, CANNOT BE SORTED OR GROUPED -- THE RUN    *
029000*    IS ABENDED RATHER THAN LIMPING ALONG WITH A BAD AGGREGATE.  *
029100*    TICKET FIN-2901 HAD A SNAPSHOT FEED WITH A BLANK SCENARIO   *
029200*    COLUMN SILENTLY FOLD INTO THE WRONG GROUP FOR A FULL        *
029300*    QUARTER BEFORE THIS WAS ADDED.  NOTE SNAP-MONTH-INDEX IS    *
029310*    0-BASED (PLANSIM'S FIRST SIMULATED MONTH OF ANY SCENARIO    *
029320*    IS MONTH-INDEX 0), SO IT IS DELIBERATELY NOT TESTED HERE -- *
029330*    A ZERO THERE IS NORMAL, NOT MISSING -- SEE FIN-3210.        *
029400 0115-VALIDATE-KEY-COLUMNS.
029500     IF SNAP-SCENARIO = SPACES
029700         OR SNAP-CAL-YEAR = 0
029800         OR SNAP-MONTH-IN-YR = 0
029900         DISPLAY 'PDAGG - MISSING KEY COLUMN ON SNAPSHOT RECORD'
030000         DISPLAY 'PDAGG - SCENARIO=' SNAP-SCENARIO
030100         DISPLAY 'PDAGG - MONTH-INDEX=' SNAP-MONTH-INDEX
030200         DISPLAY 'PDAGG - CAL-YEAR=' SNAP-CAL-YEAR
030300         DISPLAY 'PDAGG - MONTH-IN-YR=' SNAP-MONTH-IN-YR
030400         CLOSE SNAPSHOT-FILE AGGREGATE-FILE REPORT-FILE
030500         MOVE 16 TO RETURN-CODE
030600         GOBACK
030700     END-IF.
030800 0115-EXIT.
030900     EXIT.
031000
031100*--- INSERTION SORT, SAME SHAPE AS THE HOUSE ADSORT ROUTINE --   *
031200*    WORKS BACKWARDS FROM EACH NEW ENTRY UNTIL IT FINDS WHERE    *
031300*    (SCENARIO, MONTH-INDEX) BELONGS.  FINE FOR A FEW THOUSAND   *
031400*    ROWS; SEE THE CHANGE LOG IF THIS EVER NEEDS TO SCALE UP.    *
031500 0200-SORT-SNAPSHOTS.
031600     IF WS-SNAP-COUNT < 2
031700         GO TO 0200-EXIT
031800     END-IF.
031900     PERFORM 0210-INSERT-ONE-ENTRY THRU 0210-EXIT
032000         VARYING WS-INSERT-IDX FROM 2 BY 1
032100         UNTIL WS-INSERT-IDX > WS-SNAP-COUNT.
032200 0200-EXIT.
032300     EXIT.
032400
032500 0210-INSERT-ONE-ENTRY.
032510*        LIFT THE NEW ENTRY OUT OF THE TABLE INTO THE HOLD AREA
032520*        SO IT CAN BE COMPARED AGAINST, AND SWAPPED PAST, THE
032530*        ROWS ALREADY IN SORTED ORDER AHEAD OF IT.
032600     MOVE WS-SNAP-SCENARIO (WS-INSERT-IDX)   TO WS-HOLD-SCENARIO.
032700     MOVE WS-SNAP-MONTH-INDEX (WS-INSERT-IDX) TO
032800         WS-HOLD-MONTH-INDEX.
032900     MOVE WS-SNAP-CAL-YEAR (WS-INSERT-IDX) TO WS-HOLD-CAL-YEAR.
033000     MOVE WS-SNAP-MONTH-IN-YR (WS-INSERT-IDX) TO
033100         WS-HOLD-MONTH-IN-YR.
033200     MOVE WS-SNAP-MONTH-LABEL (WS-INSERT-IDX) TO
033300         WS-HOLD-MONTH-LABEL.
033400     MOVE WS-SNAP-TOT-INCOME (WS-INSERT-IDX) TO
033500         WS-HOLD-TOT-INCOME.
033600     MOVE WS-SNAP-TOT-SPENDING (WS-INSERT-IDX) TO
033700         WS-HOLD-TOT-SPENDING.
033800     MOVE WS-SNAP-TOT-TAX (WS-INSERT-IDX) TO WS-HOLD-TOT-TAX.
033900     MOVE WS-SNAP-LIQUID (WS-INSERT-IDX) TO WS-HOLD-LIQUID.
034000     MOVE WS-SNAP-NET-WORTH (WS-INSERT-IDX) TO
034100         WS-HOLD-NET-WORTH.
034200     MOVE WS-SNAP-KEEP-SW (WS-INSERT-IDX) TO WS-HOLD-KEEP-SW.
034300     MOVE WS-INSERT-IDX TO WS-SEARCH-IDX.
034400     MOVE 'N' TO WS-SHIFT-DONE-SW.
034500     PERFORM 0220-SHIFT-ONE-ENTRY THRU 0220-EXIT
034600         UNTIL WS-SEARCH-IDX <= 1 OR WS-SHIFT-DONE.
034610*        WS-SEARCH-IDX NOW POINTS AT THE SLOT THE HOLD ENTRY
034620*        BELONGS IN -- DROP IT BACK INTO THE TABLE THERE.
034700     MOVE WS-HOLD-SCENARIO       TO WS-SNAP-SCENARIO (WS-SEARCH-IDX).
034800     MOVE WS-HOLD-MONTH-INDEX    TO WS-SNAP-MONTH-INDEX (WS-SEARCH-IDX).
034900     MOVE WS-HOLD-CAL-YEAR       TO WS-SNAP-CAL-YEAR (WS-SEARCH-IDX).
035000     MOVE WS-HOLD-MONTH-IN-YR    TO WS-SNAP-MONTH-IN-YR (WS-SEARCH-IDX).
035100     MOVE WS-HOLD-MONTH-LABEL    TO WS-SNAP-MONTH-LABEL (WS-SEARCH-IDX).
035200     MOVE WS-HOLD-TOT-INCOME     TO WS-SNAP-TOT-INCOME (WS-SEARCH-IDX).
035300     MOVE WS-HOLD-TOT-SPENDING   TO WS-SNAP-TOT-SPENDING (WS-SEARCH-IDX).
035400     MOVE WS-HOLD-TOT-TAX        TO WS-SNAP-TOT-TAX (WS-SEARCH-IDX).
035500     MOVE WS-HOLD-LIQUID         TO WS-SNAP-LIQUID (WS-SEARCH-IDX).
035600     MOVE WS-HOLD-NET-WORTH      TO WS-SNAP-NET-WORTH (WS-SEARCH-IDX).
035700     MOVE WS-HOLD-KEEP-SW        TO WS-SNAP-KEEP-SW (WS-SEARCH-IDX).
035800 0210-EXIT.
035900     EXIT.
036000
036100*--- SHIFT THE PRIOR ENTRY UP ONE SLOT IF IT SORTS AFTER THE    *
036200*    ENTRY BEING INSERTED; OTHERWISE THE INSERT POINT IS FOUND  *
036300*    AND THE LOOP STOPS.                                        *
036400 0220-SHIFT-ONE-ENTRY.
036410*        SORT KEY IS (SCENARIO, MONTH-INDEX) -- SCENARIO NAMES
036420*        SORT ALPHABETICALLY, MONTH-INDEX NUMERICALLY WITHIN A
036430*        SCENARIO.  IF THE PRIOR ROW ALREADY BELONGS WHERE IT
036440*        SITS, THE INSERT POINT HAS BEEN FOUND.
036500     IF WS-SNAP-SCENARIO (WS-SEARCH-IDX - 1) < WS-HOLD-SCENARIO
036600         OR (WS-SNAP-SCENARIO (WS-SEARCH-IDX - 1) = WS-HOLD-SCENARIO
036700             AND WS-SNAP-MONTH-INDEX (WS-SEARCH-IDX - 1)
036800                     <= WS-HOLD-MONTH-INDEX)
036900         SET WS-SHIFT-DONE TO TRUE
037000         GO TO 0220-EXIT
037100     END-IF.
037110*        OTHERWISE SLIDE THE PRIOR ROW UP ONE SLOT, FIELD BY
037120*        FIELD, AND BACK UP THE SEARCH POINTER ONE MORE NOTCH.
037200     MOVE WS-SNAP-SCENARIO (WS-SEARCH-IDX - 1)     TO
037300         WS-SNAP-SCENARIO (WS-SEARCH-IDX).
037400     MOVE WS-SNAP-MONTH-INDEX (WS-SEARCH-IDX - 1)   TO
037500         WS-SNAP-MONTH-INDEX (WS-SEARCH-IDX).
037600     MOVE WS-SNAP-CAL-YEAR (WS-SEARCH-IDX - 1)       TO
037700         WS-SNAP-CAL-YEAR (WS-SEARCH-IDX).
037800     MOVE WS-SNAP-MONTH-IN-YR (WS-SEARCH-IDX - 1)     TO
037900         WS-SNAP-MONTH-IN-YR (WS-SEARCH-IDX).
038000     MOVE WS-SNAP-MONTH-LABEL (WS-SEARCH-IDX - 1)      TO
038100         WS-SNAP-MONTH-LABEL (WS-SEARCH-IDX).
038200     MOVE WS-SNAP-TOT-INCOME (WS-SEARCH-IDX - 1)        TO
038300         WS-SNAP-TOT-INCOME (WS-SEARCH-IDX).
038400     MOVE WS-SNAP-TOT-SPENDING (WS-SEARCH-IDX - 1)       TO
038500         WS-SNAP-TOT-SPENDING (WS-SEARCH-IDX).
038600     MOVE WS-SNAP-TOT-TAX (WS-SEARCH-IDX - 1)             TO
038700         WS-SNAP-TOT-TAX (WS-SEARCH-IDX).
038800     MOVE WS-SNAP-LIQUID (WS-SEARCH-IDX - 1)               TO
038900         WS-SNAP-LIQUID (WS-SEARCH-IDX).
039000     MOVE WS-SNAP-NET-WORTH (WS-SEARCH-IDX - 1)             TO
039100         WS-SNAP-NET-WORTH (WS-SEARCH-IDX).
039200     MOVE WS-SNAP-KEEP-SW (WS-SEARCH-IDX - 1)                TO
039300         WS-SNAP-KEEP-SW (WS-SEARCH-IDX).
039400     SUBTRACT 1 FROM WS-SEARCH-IDX.
039500 0220-EXIT.
039600     EXIT.
039700
039800 0300-MARK-PERIOD-VALUES.
039900     PERFORM 0310-MARK-ONE-PERIOD THRU 0310-EXIT
040000         VARYING WS-SNAP-IDX FROM 1 BY 1
040100         UNTIL WS-SNAP-IDX > WS-SNAP-COUNT.
040200 0300-EXIT.
040300     EXIT.
040400
040410*--- WS-SNAP-PERIOD-VALUE IS AN INTEGER KEY THAT SORTS/GROUPS    *
040420*    ROWS INTO THE SAME PERIOD (MONTH NUMBER, QUARTER NUMBER,    *
040430*    OR YEAR NUMBER FROM THE START OF THE SCENARIO); WS-SNAP-    *
040440*    PERIOD-LABEL IS THE HUMAN-READABLE TEXT PRINTED ON THE       *
040450*    REPORT AND CARRIED OUT TO THE AGGREGATE FILE.                *
040500 0310-MARK-ONE-PERIOD.
040600     EVALUATE TRUE
040700         WHEN WS-FREQ-IS-QUARTERLY
040710*                QUARTER NUMBER WITHIN THE SCENARIO, PLUS A
040720*                "YYYY QN" LABEL BUILT FROM THE CALENDAR FIELDS.
040800             COMPUTE WS-SNAP-PERIOD-VALUE (WS-SNAP-IDX) =
040900                 WS-SNAP-MONTH-INDEX (WS-SNAP-IDX) / 3
041000             COMPUTE WS-QTR-WORK =
041100                 (WS-SNAP-MONTH-IN-YR (WS-SNAP-IDX) - 1) / 3
041200             COMPUTE WS-QTR-NUM = WS-QTR-WORK + 1
041300             MOVE WS-QTR-NUM TO WS-QTR-NUM-EDIT
041400             MOVE WS-SNAP-CAL-YEAR (WS-SNAP-IDX) TO WS-YEAR-EDIT
041500             STRING WS-YEAR-EDIT   DELIMITED BY SIZE
041600                    ' Q'           DELIMITED BY SIZE
041700                    WS-QTR-NUM-EDIT DELIMITED BY SIZE
041800                 INTO WS-SNAP-PERIOD-LABEL (WS-SNAP-IDX)
041900             END-STRING
042000         WHEN WS-FREQ-IS-ANNUAL
042010*                YEAR NUMBER WITHIN THE SCENARIO, LABELLED WITH
042020*                THE 4-DIGIT CALENDAR YEAR ALONE.
042100             COMPUTE WS-SNAP-PERIOD-VALUE (WS-SNAP-IDX) =
042200                 WS-SNAP-MONTH-INDEX (WS-SNAP-IDX) / 12
042300             MOVE WS-SNAP-CAL-YEAR (WS-SNAP-IDX) TO WS-YEAR-EDIT
042400             MOVE SPACES TO WS-SNAP-PERIOD-LABEL (WS-SNAP-IDX)
042500             MOVE WS-YEAR-EDIT TO
042600                 WS-SNAP-PERIOD-LABEL (WS-SNAP-IDX) (1:4)
042700         WHEN OTHER
042710*                MONTHLY -- THE MONTH-INDEX ITSELF IS ALREADY A
042720*                UNIQUE PERIOD KEY, SO NO GROUPING ARITHMETIC IS
042730*                NEEDED; THE SNAPSHOT'S OWN MONTH LABEL IS REUSED.
042800             MOVE WS-SNAP-MONTH-INDEX (WS-SNAP-IDX) TO
042900                 WS-SNAP-PERIOD-VALUE (WS-SNAP-IDX)
043000             MOVE SPACES TO WS-SNAP-PERIOD-LABEL (WS-SNAP-IDX)
043100             MOVE WS-SNAP-MONTH-LABEL (WS-SNAP-IDX) TO
043200                 WS-SNAP-PERIOD-LABEL (WS-SNAP-IDX) (1:7)
043300     END-EVALUATE.
043400 0310-EXIT.
043500     EXIT.
043600
043700*--- LAST RECORD IN EACH (SCENARIO, PERIOD-VALUE) GROUP WINS --  *
043800*    THE TABLE IS SORTED BY (SCENARIO, MONTH-INDEX) AND          *
043900*    PERIOD-VALUE RISES MONOTONICALLY WITH MONTH-INDEX, SO A     *
044000*    ROW IS KEPT WHEN IT IS THE LAST ROW OF THE FILE OR THE NEXT *
044100*    ROW STARTS A NEW GROUP.                                     *
044200 0400-MARK-LAST-OF-PERIOD.
044300     PERFORM 0410-MARK-ONE-ROW THRU 0410-EXIT
044400         VARYING WS-SNAP-IDX FROM 1 BY 1
044500         UNTIL WS-SNAP-IDX > WS-SNAP-COUNT.
044600 0400-EXIT.
044700     EXIT.
044800
044900 0410-MARK-ONE-ROW.
044910*        THE VERY LAST ROW OF THE WHOLE TABLE IS ALWAYS KEPT --
044920*        THERE IS NO "NEXT ROW" TO COMPARE IT AGAINST.
045000     IF WS-SNAP-IDX = WS-SNAP-COUNT
045100         MOVE 'Y' TO WS-SNAP-KEEP-SW (WS-SNAP-IDX)
045200         GO TO 0410-EXIT
045300     END-IF.
045310*        OTHERWISE KEEP THE ROW ONLY IF THE NEXT ROW STARTS A
045320*        NEW SCENARIO OR A NEW PERIOD -- I.E. THIS ROW IS THE
045330*        LAST ONE SEEN FOR ITS OWN (SCENARIO, PERIOD) GROUP.
045400     IF WS-SNAP-SCENARIO (WS-SNAP-IDX) NOT =
045500             WS-SNAP-SCENARIO (WS-SNAP-IDX + 1)
045600         OR WS-SNAP-PERIOD-VALUE (WS-SNAP-IDX) NOT =
045700             WS-SNAP-PERIOD-VALUE (WS-SNAP-IDX + 1)
045800         MOVE 'Y' TO WS-SNAP-KEEP-SW (WS-SNAP-IDX)
045900     END-IF.
046000 0410-EXIT.
046100     EXIT.
046200
046300 0500-WRITE-HEADING.
046310*        ONE HEADING LINE AT THE TOP OF PAGE 1 -- NO PAGE BREAK
046320*        LOGIC, THE REPORT IS NOT EXPECTED TO RUN LONG ENOUGH TO
046330*        NEED A SECOND PAGE OF HEADINGS.
046400     WRITE REPORT-RECORD FROM RPT-HEADING-1 AFTER PAGE.
046500 0500-EXIT.
046600     EXIT.
046700
046710*--- ONE OUTPUT LINE PER KEPT ROW -- UNKEPT ROWS (SUPERSEDED     *
046720*    MID-PERIOD BALANCES) ARE SKIPPED ENTIRELY.  A TRAILER LINE  *
046730*    IS WRITTEN JUST BEFORE THE FIRST ROW OF A NEW SCENARIO SO   *
046740*    EACH SCENARIO'S FINAL NET WORTH IS CALLED OUT ON THE REPORT.*
046800 0600-EMIT-ONE-SNAPSHOT.
046900     IF NOT WS-SNAP-KEEP (WS-SNAP-IDX)
047000         GO TO 0600-EXIT
047100     END-IF.
047200     IF NOT WS-FIRST-LINE
047300         AND WS-SNAP-SCENARIO (WS-SNAP-IDX) NOT = WS-PREV-SCENARIO
047400             PERFORM 0610-WRITE-TRAILER THRU 0610-EXIT
047500     END-IF.
047510*        ONE MOVE STATEMENT PER FIELD, FANNED OUT TO BOTH THE
047520*        AGGREGATE-OUT RECORD AND THE PRINTED DETAIL LINE AT THE
047530*        SAME TIME -- THE TWO LAYOUTS CARRY THE SAME DATA.
047600     MOVE WS-SNAP-SCENARIO (WS-SNAP-IDX)     TO AGG-SCENARIO
047700                                                 RPT-SCENARIO
047800                                                 WS-PREV-SCENARIO.
047900     MOVE WS-SNAP-PERIOD-VALUE (WS-SNAP-IDX)  TO AGG-PERIOD-VALUE.
048000     MOVE WS-SNAP-PERIOD-LABEL (WS-SNAP-IDX)   TO AGG-PERIOD-LABEL
048100                                                   RPT-PERIOD.
048200     MOVE WS-SNAP-TOT-INCOME (WS-SNAP-IDX)      TO AGG-TOT-INCOME
048300                                                    RPT-INCOME.
048400     MOVE WS-SNAP-TOT-SPENDING (WS-SNAP-IDX)     TO AGG-TOT-SPENDING
048500                                                    RPT-SPENDING.
048600     MOVE WS-SNAP-TOT-TAX (WS-SNAP-IDX)           TO AGG-TOT-TAX
048700                                                    RPT-TAX.
048800     MOVE WS-SNAP-LIQUID (WS-SNAP-IDX)             TO AGG-LIQUID
048900                                                    RPT-LIQUID.
049000     MOVE WS-SNAP-NET-WORTH (WS-SNAP-IDX)           TO AGG-NET-WORTH
049100                                                    RPT-NET-WORTH.
049200     WRITE AGGREGATE-REC.
049300     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
049400     MOVE WS-SNAP-NET-WORTH (WS-SNAP-IDX) TO WS-LAST-NET-WORTH.
049500     MOVE 'N' TO WS-FIRST-LINE-SW.
049600 0600-EXIT.
049700     EXIT.
049800
049900 0610-WRITE-TRAILER.
049910*        WS-LAST-NET-WORTH WAS STASHED BY 0600 ON THE PRIOR ROW
049920*        EMITTED -- THAT IS THE SCENARIO'S FINAL BALANCE.
050000     MOVE WS-PREV-SCENARIO   TO RPT-TRAILER-SCENARIO.
050100     MOVE WS-LAST-NET-WORTH  TO RPT-TRAILER-NET-WORTH.
050200     WRITE REPORT-RECORD FROM RPT-TRAILER-LINE.
050300 0610-EXIT.
050400     EXIT.
