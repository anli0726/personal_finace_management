000100*****************************************************************
000200*    CSHFLOW  --  INCOME/SPENDING STREAM INPUT RECORD FOR THE   *
000300*                 PLAN SIMULATOR (PLANSIM).  ONE ROW PER        *
000400*                 INCOME OR SPENDING STREAM IN A SCENARIO.      *
000500*    09/03/11  RSK  ORIGINAL LAYOUT.                            *
000600*    09/04/02  RSK  SPLIT CF-TAXABLE OUT OF CF-CATEGORY -- IT   *
000700*              WAS BEING GUESSED AT RUN TIME, FINANCE WANTED    *
000800*              IT EXPLICIT ON THE INPUT.                        *
000900*****************************************************************
001000 01  CASHFLOW-REC.
001100     05  CF-NAME                        PIC X(30).
001200     05  CF-TYPE                        PIC X(01).
001300         88  CF-TYPE-INCOME                 VALUE 'I'.
001400         88  CF-TYPE-SPENDING                VALUE 'S'.
001500     05  CF-CATEGORY                    PIC X(10).
001600     05  CF-ANNUAL-AMT                  PIC S9(09)V99
001700                                         SIGN IS TRAILING SEPARATE.
001800     05  CF-START-MM                    PIC 9(04).
001900     05  CF-END-MM                      PIC 9(04).
002000     05  CF-TAXABLE                     PIC X(01).
002100         88  CF-TAXABLE-YES                  VALUE 'Y'.
002200         88  CF-TAXABLE-NO                   VALUE 'N'.
002300     05  CF-INFL-RATE                   PIC S9(03)V9(06)
002400                                         SIGN IS TRAILING SEPARATE.
002500     05  FILLER                         PIC X(09).
