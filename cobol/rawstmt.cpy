000100*****************************************************************
000200*    RAWSTMT --  RAW BANK STATEMENT INPUT RECORD FOR STATEMENT  *
000300*                INGESTION (STMTING).  LAYOUT VARIES BY BANK;   *
000400*                THE BANK-LAYOUT-CODE PASSED AS A RUN PARAMETER *
000500*                SELECTS WHICH OF THE THREE VIEWS BELOW APPLIES.*
000600*    09/06/02  RSK  ORIGINAL LAYOUT, CHASE FORMAT ONLY.         *
000700*    09/06/18  RSK  ADDED CITI-STYLE DEBIT/CREDIT REDEFINES.    *
000800*    09/07/09  TLM  ADDED GENERIC REDEFINES FOR THE SMALLER     *
000900*              CREDIT UNIONS -- SEE TICKET FIN-2231.            *
001000*****************************************************************
001100 01  RAW-STMT-REC.
001200     05  RSR-CHASE-VIEW.
001300         10  RSC-TXN-DATE               PIC X(10).
001400         10  RSC-DESCRIPTION            PIC X(60).
001500         10  RSC-CATEGORY               PIC X(15).
001600         10  RSC-AMOUNT-TEXT            PIC X(12).
001700         10  FILLER                     PIC X(03).
001800     05  RSR-CITI-VIEW REDEFINES RSR-CHASE-VIEW.
001900         10  RTC-TXN-DATE               PIC X(10).
002000         10  RTC-DESCRIPTION            PIC X(60).
002100         10  RTC-DEBIT-TEXT             PIC X(12).
002200         10  RTC-CREDIT-TEXT            PIC X(12).
002300         10  FILLER                     PIC X(06).
002400     05  RSR-GENERIC-VIEW REDEFINES RSR-CHASE-VIEW.
002500         10  RSG-TXN-DATE               PIC X(10).
002600         10  RSG-DESCRIPTION            PIC X(60).
002700         10  RSG-CATEGORY               PIC X(15).
002800         10  RSG-AMOUNT-TEXT            PIC X(12).
002900         10  RSG-DEBIT-TEXT             PIC X(12).
003000         10  RSG-CREDIT-TEXT            PIC X(12).
003100         10  FILLER                     PIC X(03).
