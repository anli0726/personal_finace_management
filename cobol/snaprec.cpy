000100*****************************************************************
000200*    SNAPREC  --  MONTH-SNAPSHOT OUTPUT RECORD FOR THE PLAN     *
000300*                 SIMULATOR (PLANSIM).  ONE ROW PER SIMULATED   *
000400*                 MONTH.  ALSO THE INPUT RECORD FOR THE PERIOD  *
000500*                 AGGREGATOR (PDAGG).                           *
000600*    09/03/14  RSK  ORIGINAL LAYOUT, FIXED AT 12 ACCOUNTS.      *
000700*    09/05/06  RSK  SNAP-ACCT-COUNT/OCCURS DEPENDING ON ADDED   *
000800*              SO A SCENARIO CAN CARRY UP TO 50 ACCOUNTS        *
000900*              WITHOUT WASTING THE RECORD ON SHORT SCENARIOS.   *
001000*****************************************************************
001100 01  MONTH-SNAPSHOT-REC.
001200     05  SNAP-SCENARIO                  PIC X(30).
001300     05  SNAP-MONTH-INDEX                PIC 9(05).
001400     05  SNAP-CAL-YEAR                   PIC 9(04).
001500     05  SNAP-MONTH-IN-YR                PIC 9(02).
001600     05  SNAP-MONTH-LABEL                PIC X(07).
001700     05  SNAP-MONTH-LABEL-SPLIT REDEFINES SNAP-MONTH-LABEL.
001800         10  SNAP-MLS-YYYY               PIC 9(04).
001900         10  SNAP-MLS-DASH               PIC X(01).
002000         10  SNAP-MLS-MM                 PIC 9(02).
002100     05  SNAP-TOT-INCOME                 PIC S9(09)V99
002200                                         SIGN IS TRAILING SEPARATE.
002300     05  SNAP-TOT-SPENDING                PIC S9(09)V99
002400                                         SIGN IS TRAILING SEPARATE.
002500     05  SNAP-TAXABLE-INC                 PIC S9(09)V99
002600                                         SIGN IS TRAILING SEPARATE.
002700     05  SNAP-TAXABLE-GROWTH              PIC S9(09)V99
002800                                         SIGN IS TRAILING SEPARATE.
002900     05  SNAP-TAXABLE-BASE                PIC S9(09)V99
003000                                         SIGN IS TRAILING SEPARATE.
003100     05  SNAP-TOT-TAX                     PIC S9(09)V99
003200                                         SIGN IS TRAILING SEPARATE.
003300     05  SNAP-NET-CASHFLOW                PIC S9(09)V99
003400                                         SIGN IS TRAILING SEPARATE.
003500     05  SNAP-ACCT-COUNT                  PIC 9(03).
003600*        COUNTS THE SNAP-ACCT-VALUE ENTRIES THAT FOLLOW -- NOT
003700*        PART OF THE SIMULATOR'S OWN OUTPUT, NEEDED SO THE
003800*        VARYING PORTION OF THE RECORD IS SELF-DESCRIBING.
003900     05  SNAP-ACCT-VALUE OCCURS 1 TO 50 TIMES
004000                         DEPENDING ON SNAP-ACCT-COUNT
004100                                         PIC S9(09)V99
004200                                         SIGN IS TRAILING SEPARATE.
004300     05  SNAP-LIQUID                      PIC S9(09)V99
004400                                         SIGN IS TRAILING SEPARATE.
004500     05  SNAP-NET-WORTH                   PIC S9(09)V99
004600                                         SIGN IS TRAILING SEPARATE.
004700     05  FILLER                           PIC X(05).
