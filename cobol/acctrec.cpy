000100*****************************************************************
000200*    ACCTREC  --  ACCOUNT MASTER INPUT RECORD FOR THE PLAN      *
000300*                 SIMULATOR (PLANSIM).  ONE ROW PER ACCOUNT,    *
000400*                 ASSET OR DEBT CARRIED IN A PLAN SCENARIO.     *
000500*    09/03/11  RSK  ORIGINAL LAYOUT.                            *
000600*    09/03/19  RSK  ADDED ACT-END-ACTION, WAS HARD-CODED KEEP.  *
000700*    11/07/02  TLM  WIDENED ACT-APR/ACT-INT-RATE TO 6 DECIMALS  *
000800*              PER FINANCE REQUEST 4471.                        *
000900*****************************************************************
001000 01  ACCOUNT-REC.
001100     05  ACT-NAME                       PIC X(30).
001200     05  ACT-CATEGORY                   PIC X(10).
001300     05  ACT-PRINCIPAL                  PIC S9(09)V99
001400                                         SIGN IS TRAILING SEPARATE.
001500     05  ACT-APR                        PIC S9(03)V9(06)
001600                                         SIGN IS TRAILING SEPARATE.
001700     05  ACT-INT-RATE                   PIC S9(03)V9(06)
001800                                         SIGN IS TRAILING SEPARATE.
001900     05  ACT-START-MM                   PIC 9(04).
002000     05  ACT-END-MM                     PIC 9(04).
002100     05  ACT-END-ACTION                 PIC X(20).
002200     05  FILLER                         PIC X(10).
