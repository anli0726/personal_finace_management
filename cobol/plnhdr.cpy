000100*****************************************************************
000200*    PLNHDR  --  PLAN HEADER (SCENARIO) INPUT RECORD FOR THE    *
000300*                 PLAN SIMULATOR (PLANSIM).  ONE ROW PER        *
000400*                 SCENARIO RUN THROUGH THE SIMULATOR.           *
000500*    09/03/11  RSK  ORIGINAL LAYOUT.                            *
000600*****************************************************************
000700 01  PLAN-HEADER-REC.
000800     05  PLN-NAME                       PIC X(30).
000900     05  PLN-START-YEAR                 PIC 9(04).
001000     05  PLN-YEARS                      PIC 9(03).
001100     05  PLN-TAX-RATE                   PIC S9(03)V9(06)
001200                                         SIGN IS TRAILING SEPARATE.
001300     05  FILLER                         PIC X(30).
